000100******************************************************************
000200*              ENTFSTA  --  FILE STATUS / FSE  TEMPLATE          *
000300*------------------------------------------------------------------
000400* COPIADO CON REPLACING EN CADA PROGRAMA DE LA SUITE ENTRAPB,     *
000500* UNA VEZ POR CADA ARCHIVO DECLARADO EN FILE-CONTROL, P.EJ.:      *
000600*     COPY ENTFSTA REPLACING PLACEHOLDER BY FASTAIN.              *
000700* DEJA DEFINIDOS FS-FASTAIN (STATUS NORMAL DE 2 POSICIONES) Y     *
000800* FSE-FASTAIN (STATUS EXTENDIDO: RETURN/FUNCTION/FEEDBACK).       *
000900* MISMA CONVENCION QUE LA RUTINA ENTB1R00 (VER CIERRES1/MIGRACFS) *
001000******************************************************************
001100 01 FS-PLACEHOLDER                   PIC 9(02)  VALUE ZEROS.
001200 01 FSE-PLACEHOLDER.
001300    02 FSE-RETURN                    PIC S9(04) COMP-5
001400                                                VALUE ZEROS.
001500    02 FSE-FUNCTION                  PIC S9(04) COMP-5
001600                                                VALUE ZEROS.
001700    02 FSE-FEEDBACK                  PIC S9(04) COMP-5
001800                                                VALUE ZEROS.
001900    02 FILLER                        PIC X(02) VALUE SPACES.
