000100*****************************************************************         
000200* FECHA       : 11/11/1993                                     *          
000300* PROGRAMADOR : P. EZQUERRA DURAN (PEDR)                       *          
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)             *          
000500* PROGRAMA    : ENTQVAL                                        *          
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : CONSTRUYE LA CURVA DE Q-VALOR POR ENTRAMPA-    *          
000800*             : MIENTO DEL REPORTE DE PRECURSORES, AGRUPANDO   *          
000900*             : LOS RENGLONES POR CASILLA ("BIN") DE SCORE,    *          
001000*             : Y EMITE UN CSV DE LA CURVA MAS UN RESUMEN DE   *          
001100*             : CONTEOS POR CONSOLA.                           *          
001200* ARCHIVOS    : RESULTIN=ENTRADA, CSVOUT=SALIDA                *          
001300* ACCION (ES) : Q=CALCULAR CURVA DE Q-VALOR                    *          
001400* INSTALADO   : 11/11/1993                                     *          
001500* BPM/RATIONAL: 228914                                         *          
001600* NOMBRE      : CURVA DE Q-VALOR POR ENTRAMPAMIENTO             *         
001700*****************************************************************         
001800* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
001900*-----------------------------------------------------------------        
002000* P.EZQUERRA (PEDR)       | 11/11/1993| VERSION INICIAL, UN SOLO  PEDR001 
002100*                         |           | PASO SOBRE EL REPORTE     PEDR001 
002200*                         |           | DE PRECURSORES.           PEDR001 
002300* J.SOLANO (JSA)          | 02/05/1996| SE AGREGA EL CORTE POR    JSA002  
002400*                         |           | Q-VALOR DE GRUPO DE       JSA002  
002500*                         |           | PROTEINAS.                JSA002  
002600* P.EZQUERRA (PEDR)       | 28/12/1998| AJUSTE Y2K SOBRE FECHAS   PEDR003 
002700*                         |           | DE CORRIDA.               PEDR003 
002800* P.EZQUERRA (PEDR)       | 19/01/1999| REGRESION Y2K SOBRE       PEDR004 
002900*                         |           | TODA LA SUITE.  OK.       PEDR004 
003000* D.RAMIREZ (EEDR)        | 09/04/2023| SE REESCRIBE PARA EL      EEDR005 
003100*                         |           | BENCHMARK DE ENTRAMPA-    EEDR005 
003200*                         |           | MIENTO (BPM 228914).      EEDR005 
003300*                         |           | CASILLAS DE SCORE A       EEDR005 
003400*                         |           | B=0.0001 (10001), POR     EEDR005 
003500*                         |           | TAMANO DE TABLA.          EEDR005 
003600* D.RAMIREZ (EEDR)        | 14/08/2023| EL ENCABEZADO DEL CSV     EEDR006 
003700*                         |           | SALIA PARTIDO EN CUATRO   EEDR006 
003800*                         |           | RENGLONES (REG-Q-CURVA    EEDR006 
003900*                         |           | NO ALCANZABA).  SE        EEDR006 
004000*                         |           | AGREGA REG-Q-ENCABEZADO   EEDR006 
004100*                         |           | Y SE ESCRIBE DE UN TIRO   EEDR006 
004200* D.RAMIREZ (EEDR)        | 10/08/2026| 0370-REGISTRA-Q-EN-       EEDR007 
004300*                         |           | CASILLA: LA PRUEBA DE     EEDR007 
004400*                         |           | "DIF > 1E-6 O DIF < 1E-   EEDR007 
004500*                         |           | 6" ERA SIEMPRE CIERTA     EEDR007 
004600*                         |           | CUANDO EL VALOR NUEVO     EEDR007 
004700*                         |           | ERA MENOR, ASI QUE        EEDR007 
004800*                         |           | SIEMPRE SOBRESCRIBIA.     EEDR007 
004900*                         |           | SE SACA EL VALOR          EEDR007 
005000*                         |           | ABSOLUTO DE LA DIFEREN-   EEDR007 
005100*                         |           | CIA ANTES DE COMPARAR.    EEDR007 
005200*****************************************************************         
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID.                   ENTQVAL.                                   
005500 AUTHOR.                       P. EZQUERRA DURAN.                         
005600 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
005700 DATE-WRITTEN.                 11/11/1993.                                
005800 DATE-COMPILED.                                                           
005900 SECURITY.                     USO INTERNO UNICAMENTE.                    
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01             IS TOP-OF-FORM                                       
006500     CLASS CLASE-MAYUS  IS "A" THRU "Z"                                   
006600     CLASS CLASE-NUM    IS "0" THRU "9"                                   
006700     UPSI-0.                                                              
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000*    ARCHIVO DE ENTRADA: REPORTE DE PRECURSORES (TSV)                     
007100     SELECT RESULTIN ASSIGN TO RESULTIN                                   
007200            ORGANIZATION  IS LINE SEQUENTIAL                              
007300            FILE STATUS   IS FS-RESULTIN                                  
007400                              FSE-RESULTIN.                               
007500*    ARCHIVO DE SALIDA: CURVA DE Q-VALOR (CSV)                            
007600     SELECT CSVOUT ASSIGN TO CSVOUT                                       
007700            ORGANIZATION  IS LINE SEQUENTIAL                              
007800            FILE STATUS   IS FS-CSVOUT                                    
007900                              FSE-CSVOUT.                                 
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*****************************************************************         
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
008400*****************************************************************         
008500*    LINEA CRUDA DEL REPORTE DE PRECURSORES DE ENTRADA.                   
008600 FD RESULTIN.                                                             
008700 01 REG-RESULTIN                    PIC X(2048).                          
008800    05 FILLER                       PIC X(00).                            
008900*    RENGLON DE SALIDA DE LA CURVA DE Q-VALOR (CSV).                      
009000 FD CSVOUT.                                                               
009100    COPY ENTQROW.                                                         
009200*    EEDR006: RENGLON ALTERNO DEL MISMO FD, SOLO PARA EL          EEDR006 
009300*    ENCABEZADO, QUE NO CABE EN REG-Q-CURVA (83 BYTES).           EEDR006 
009400 01 REG-Q-ENCABEZADO                PIC X(180).                   EEDR006 
009500    05 FILLER                       PIC X(00).                    EEDR006 
009600 WORKING-STORAGE SECTION.                                                 
009700*****************************************************************         
009800*               FILE STATUS / STATUS EXTENDIDO                   *        
009900*****************************************************************         
010000 COPY ENTFSTA REPLACING PLACEHOLDER BY RESULTIN.                          
010100 COPY ENTFSTA REPLACING PLACEHOLDER BY CSVOUT.                            
010200*****************************************************************         
010300*          PARAMETROS DE CORRIDA (ACCEPT ... FROM SYSIN)         *        
010400*****************************************************************         
010500 01 WKS-PARAMETROS.                                                       
010600    05 WKS-PARM-ENTRAMPA-PREFIJO  PIC X(64)  VALUE SPACES.                
010700    05 WKS-PARM-UMBRAL-RUN-PREC   PIC 9V9(07) VALUE 0.                    
010800    05 WKS-PARM-UMBRAL-GLOBAL-PREC PIC 9V9(07) VALUE 0.                   
010900    05 WKS-PARM-UMBRAL-RUN-PG     PIC 9V9(07) VALUE 0.                    
011000    05 WKS-PARM-UMBRAL-GLOBAL-PG  PIC 9V9(07) VALUE 0.                    
011100    05 FILLER                     PIC X(08)  VALUE SPACES.                
011200 01 WKS-LONGITUD-ENTRAMPA         PIC 9(02)  COMP VALUE 0.                
011300 01 WKS-UMBRAL-PREC-MIN        PIC 9V9(07) VALUE 0.                       
011400*****************************************************************         
011500*          CONTADORES DE PRECURSORES Y GRUPOS REPORTADOS         *        
011600*****************************************************************         
011700 01 WKS-CONTADORES.                                                       
011800    05 WKS-NT                     PIC 9(09)  COMP VALUE 0.                
011900    05 WKS-ND                     PIC 9(09)  COMP VALUE 0.                
012000    05 WKS-ET                     PIC 9(09)  COMP VALUE 0.                
012100    05 WKS-ETD                    PIC 9(09)  COMP VALUE 0.                
012200    05 WKS-NTP                    PIC 9(05)  COMP VALUE 0.                
012300    05 WKS-ETP                    PIC 9(05)  COMP VALUE 0.                
012400    05 FILLER                     PIC X(04)  VALUE SPACES.                
012500*****************************************************************         
012600*          RESULTADOS PORCENTUALES Y CONTEO DE SOBREVIVIENTES    *        
012700*****************************************************************         
012800 01 WKS-RESULTADOS.                                                       
012900    05 WKS-PCT-COMBINADO           PIC 9(07)V9(07) VALUE 0.               
013000    05 WKS-PCT-MINIMO              PIC 9(07)V9(07) VALUE 0.               
013100    05 WKS-PCT-PROTEINA            PIC 9(07)V9(07) VALUE 0.               
013200    05 WKS-PCT-SOBREVIVIENTES      PIC 9(07)V9(07) VALUE 0.               
013300    05 WKS-TOTAL-REPORTADOS        PIC 9(09)       VALUE 0.               
013400    05 WKS-SOBREVIVIENTES          PIC 9(09)       VALUE 0.               
013500    05 FILLER                      PIC X(04)  VALUE SPACES.               
013600*****************************************************************         
013700*          FECHA DE CORRIDA (REDEFINE #1)                        *        
013800*****************************************************************         
013900 01 WKS-FECHA-SISTEMA             PIC 9(08)  VALUE ZEROS.                 
014000 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
014100    05 WKS-ANIO-SIS                PIC 9(04).                             
014200    05 WKS-MES-SIS                 PIC 9(02).                             
014300    05 WKS-DIA-SIS                 PIC 9(02).                             
014400*****************************************************************         
014500*          BANDERAS DE CONTROL                                   *        
014600*****************************************************************         
014700 01 WKS-BANDERAS.                                                         
014800    05 WKS-FIN-RESULTIN            PIC 9(01)  VALUE 0.                    
014900       88 FIN-RESULTIN                        VALUE 1.                    
015000    05 WKS-ENCABEZADO-LOCALIZADO   PIC X(01)  VALUE "N".                  
015100    05 WKS-GRUPO-ES-ENTRAMPA       PIC X(01)  VALUE "N".                  
015200    05 WKS-TODOS-ENTRAMPA          PIC X(01)  VALUE "S".                  
015300    05 FILLER                      PIC X(04)  VALUE SPACES.               
015400*****************************************************************         
015500*          LINEA DE ENTRADA (REDEFINE #2)                        *        
015600*****************************************************************         
015700 01 WKS-LINEA-ENTRADA             PIC X(4096) VALUE SPACES.               
015800 01 WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.                      
015900    05 WKS-PRIMER-CARACTER         PIC X(01).                             
016000    05 FILLER                      PIC X(4095).                           
016100*****************************************************************         
016200*          TRABAJO GENERICO DE RECORTE (TRIM)                    *        
016300*****************************************************************         
016400 01 WKS-CADENA-TRIM               PIC X(4096) VALUE SPACES.               
016500 01 WKS-LONGITUD-TRIM             PIC 9(04)  COMP VALUE 0.                
016600 01 WKS-K                         PIC 9(04)  COMP VALUE 0.                
016700*****************************************************************         
016800*          PRUEBA GENERICA "CONTIENE"                            *        
016900*****************************************************************         
017000 01 WKS-CT-AREAS.                                                         
017100    05 WKS-CT-TEXTO                  PIC X(4096).                         
017200    05 WKS-CT-LONGITUD               PIC 9(04) COMP VALUE 0.              
017300    05 WKS-CT-PATRON                 PIC X(320).                          
017400    05 WKS-CT-LONGITUD-PATRON        PIC 9(03) COMP VALUE 0.              
017500    05 WKS-CT-ANTES                  PIC X(320).                          
017600    05 WKS-CT-TALLY                  PIC 9(02) COMP VALUE 0.              
017700    05 WKS-CT-RESULTADO              PIC X(01) VALUE "N".                 
017800    05 FILLER                        PIC X(04) VALUE SPACES.              
017900*****************************************************************         
018000*          DIVISION DE LA LINEA TSV EN COLUMNAS                  *        
018100*****************************************************************         
018200 01 WKS-LINEA-TSV                 PIC X(2048) VALUE SPACES.               
018300 01 WKS-LONGITUD-LINEA-TSV        PIC 9(04)  COMP VALUE 0.                
018400 01 WKS-TABLA-COLUMNAS.                                                   
018500    05 WKS-COLUMNA OCCURS 64 TIMES PIC X(256).                            
018600 01 WKS-TOTAL-COLUMNAS            PIC 9(02)  COMP VALUE 0.                
018700 01 WKS-COL-PUNTERO               PIC 9(04)  COMP VALUE 1.                
018800 01 WKS-COL-TALLY                 PIC 9(02)  COMP VALUE 0.                
018900 01 WKS-COL-IX                    PIC 9(02)  COMP VALUE 0.                
019000 01 WKS-COL-MAYUS                 PIC X(256) VALUE SPACES.                
019100*****************************************************************         
019200*          RENGLON DEL REPORTE DE PRECURSORES                    *        
019300*****************************************************************         
019400 COPY ENTPREC.                                                            
019500*****************************************************************         
019600*          CLASIFICACION SOBRE EL GRUPO DE PROTEINAS (';')       *        
019700*****************************************************************         
019800 01 WKS-GRUPO-ACTUAL              PIC X(256) VALUE SPACES.                
019900 01 WKS-GRUPO-PUNTERO             PIC 9(03)  COMP VALUE 1.                
020000 01 WKS-GRUPO-LONGITUD            PIC 9(03)  COMP VALUE 0.                
020100 01 WKS-MIEMBRO-TEXTO             PIC X(256) VALUE SPACES.                
020200 01 WKS-MIEMBRO-TALLY             PIC 9(02)  COMP VALUE 0.                
020300*****************************************************************         
020400*          CONVERSION DE TEXTO DECIMAL A NUMERICO                *        
020500*****************************************************************         
020600 01 WKS-TEXTO-DECIMAL             PIC X(16)  VALUE SPACES.                
020700 01 WKS-DEC-LONGITUD-TOTAL        PIC 9(02)  COMP VALUE 0.                
020800 01 WKS-DEC-ENTERO-TXT            PIC X(04)  VALUE SPACES.                
020900 01 WKS-DEC-FRACCION-TXT          PIC X(07)  VALUE SPACES.                
021000 01 WKS-DEC-PUNTERO               PIC 9(03)  COMP VALUE 1.                
021100 01 WKS-DEC-TALLY                 PIC 9(02)  COMP VALUE 0.                
021200 01 WKS-DEC-LONGITUD-FRAC         PIC 9(02)  COMP VALUE 0.                
021300 01 WKS-VALOR-DECIMAL             PIC 9V9(07) VALUE 0.                    
021400 01 WKS-VALOR-DECIMAL-R REDEFINES WKS-VALOR-DECIMAL.                      
021500    05 WKS-VALOR-ENTERO            PIC 9(01).                             
021600    05 WKS-VALOR-FRACCION          PIC 9(07).                             
021700*****************************************************************         
021800*          LLAVE DISTINTA RUN + "_" + GRUPO DE PROTEINAS         *        
021900*****************************************************************         
022000 01 WKS-LLAVE-RG                  PIC X(320) VALUE SPACES.                
022100 01 WKS-DISTINTOS-TARGET.                                                 
022200    05 WKS-DT-GRUPO OCCURS 4000 TIMES PIC X(320).                         
022300 01 WKS-DISTINTOS-ENTRAMPA.                                               
022400    05 WKS-DE-GRUPO OCCURS 4000 TIMES PIC X(320).                         
022500 01 WKS-IX-BUSQUEDA               PIC 9(05)  COMP VALUE 0.                
022600 01 WKS-ENCONTRADO                PIC X(01)  VALUE "N".                   
022700*****************************************************************         
022800*          TABLA DE CASILLAS ("BINS") DE SCORE (B = 0.0001)      *        
022900*****************************************************************         
023000 01 WKS-BIN-TABLA.                                                        
023100    05 WKS-BIN OCCURS 10001 TIMES.                                        
023200       10 BIN-TARGET-COUNT           PIC 9(09) COMP VALUE 0.              
023300       10 BIN-DECOY-COUNT            PIC 9(09) COMP VALUE 0.              
023400       10 BIN-ENTRAP-TARGET-COUNT    PIC 9(09) COMP VALUE 0.              
023500       10 BIN-ENTRAP-DECOY-COUNT     PIC 9(09) COMP VALUE 0.              
023600       10 BIN-REPORTED-RUN-Q         PIC 9V9(07) VALUE 0.                 
023700       10 BIN-REPORTED-GLOBAL-Q      PIC 9V9(07) VALUE 0.                 
023800       10 BIN-Q-SET                  PIC X(01)   VALUE "N".               
023900       10 BIN-FDR                    PIC 9V9(07) VALUE 0.                 
024000       10 BIN-ENTRAPMENT-Q           PIC 9V9(07) VALUE 0.                 
024100    05 FILLER                        PIC X(04) VALUE SPACES.              
024200 01 WKS-BIN-IX                    PIC 9(05)  COMP VALUE 0.                
024300 01 WKS-BIN-IX-DECOY              PIC 9(05)  COMP VALUE 0.                
024400 01 WKS-BIN-CUMDECOY               PIC 9(09) COMP VALUE 0.                
024500 01 WKS-BIN-CUMTARGET              PIC 9(09) COMP VALUE 0.                
024600 01 WKS-BIN-MINIMO-CORRIENTE       PIC 9V9(07) VALUE 0.                   
024700 01 WKS-BIN-DIFERENCIA             PIC S9(01)V9(07) VALUE 0.              
024800*****************************************************************         
024900*          AREA DE LLAMADA AL DIAGNOSTICADOR DE ARCHIVOS (BIN)  *         
025000*****************************************************************         
025100 01 WKS-PROGRAMA                  PIC X(08)  VALUE "ENTQVAL".             
025200 01 WKS-ARCHIVO-DIAG              PIC X(08)  VALUE SPACES.                
025300 01 WKS-ACCION                    PIC X(10)  VALUE SPACES.                
025400 01 WKS-LLAVE-DIAGNOSTICO         PIC X(32)  VALUE SPACES.                
025500*****************************************************************         
025600 PROCEDURE DIVISION.                                                      
025700 0000-MAIN SECTION.                                                       
025800     PERFORM 0100-APERTURA-ARCHIVOS                                       
025900     PERFORM 0300-PROCESA-REPORTE                                         
026000     PERFORM 0400-CALCULA-Q-VALORES                                       
026100     PERFORM 0500-ESCRIBE-CSV                                             
026200     PERFORM 0900-IMPRIME-RESULTADOS                                      
026300     PERFORM 0950-CIERRA-ARCHIVOS                                         
026400     STOP RUN.                                                            
026500 0000-MAIN-E. EXIT.                                                       
026600                                                                          
026700 0100-APERTURA-ARCHIVOS SECTION.                                          
026800*    LEE EL PREFIJO DE ENTRAMPAMIENTO Y LOS CUATRO UMBRALES DE            
026900*    Q-VALOR; ABRE LOS ARCHIVOS DE ENTRADA Y DE SALIDA.                   
027000     ACCEPT WKS-PARM-ENTRAMPA-PREFIJO   FROM SYSIN                        
027100     ACCEPT WKS-PARM-UMBRAL-RUN-PREC    FROM SYSIN                        
027200     ACCEPT WKS-PARM-UMBRAL-GLOBAL-PREC FROM SYSIN                        
027300     ACCEPT WKS-PARM-UMBRAL-RUN-PG      FROM SYSIN                        
027400     ACCEPT WKS-PARM-UMBRAL-GLOBAL-PG   FROM SYSIN                        
027500     MOVE WKS-PARM-ENTRAMPA-PREFIJO TO WKS-CADENA-TRIM                    
027600     PERFORM 0110-CALCULA-LONGITUD                                        
027700     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-ENTRAMPA                      
027800     IF WKS-PARM-UMBRAL-RUN-PREC NOT > WKS-PARM-UMBRAL-GLOBAL-PREC        
027900        MOVE WKS-PARM-UMBRAL-RUN-PREC TO WKS-UMBRAL-PREC-MIN              
028000     ELSE                                                                 
028100        MOVE WKS-PARM-UMBRAL-GLOBAL-PREC TO WKS-UMBRAL-PREC-MIN           
028200     END-IF                                                               
028300     OPEN INPUT RESULTIN                                                  
028400     IF FS-RESULTIN NOT = "00"                                            
028500        MOVE "RESULTIN" TO WKS-ARCHIVO-DIAG                               
028600        MOVE "OPEN-IN"  TO WKS-ACCION                                     
028700        PERFORM 0132-DIAG-RESULTIN                                        
028800        DISPLAY "ENTQVAL: NO SE PUDO LEER EL REPORTE DE "                 
028900                "PRECURSORES." UPON CONSOLE                               
029000        STOP RUN                                                          
029100     END-IF                                                               
029200     OPEN OUTPUT CSVOUT                                                   
029300     IF FS-CSVOUT NOT = "00"                                              
029400        MOVE "CSVOUT"   TO WKS-ARCHIVO-DIAG                               
029500        MOVE "OPEN-OUT" TO WKS-ACCION                                     
029600        PERFORM 0134-DIAG-CSVOUT                                          
029700        DISPLAY "ENTQVAL: NO SE PUDO ABRIR EL CSV DE SALIDA."             
029800                UPON CONSOLE                                              
029900        STOP RUN                                                          
030000     END-IF.                                                              
030100 0100-APERTURA-ARCHIVOS-E. EXIT.                                          
030200                                                                          
030300 0110-CALCULA-LONGITUD SECTION.                                           
030400*    LONGITUD DE WKS-CADENA-TRIM SIN LOS ESPACIOS FINALES                 
030500*    (RETROCEDE DESDE EL FINAL FIJO DE 4096 POSICIONES).                  
030600     MOVE 4096 TO WKS-K                                                   
030700     PERFORM 0111-RETROCEDE-CARACTER                                      
030800        UNTIL WKS-K = 0                                                   
030900           OR WKS-CADENA-TRIM(WKS-K: 1) NOT = SPACE                       
031000     MOVE WKS-K TO WKS-LONGITUD-TRIM.                                     
031100 0110-CALCULA-LONGITUD-E. EXIT.                                           
031200                                                                          
031300 0111-RETROCEDE-CARACTER SECTION.                                         
031400     SUBTRACT 1 FROM WKS-K.                                               
031500 0111-RETROCEDE-CARACTER-E. EXIT.                                         
031600                                                                          
031700 0120-CONTIENE SECTION.                                                   
031800*    PRUEBA GENERICA "WKS-CT-TEXTO CONTIENE WKS-CT-PATRON" VIA            
031900*    UNSTRING DELIMITED BY (SIN FUNCION INTRINSECA ALGUNA).               
032000     MOVE "N" TO WKS-CT-RESULTADO                                         
032100     IF WKS-CT-LONGITUD-PATRON > 0                                        
032200        AND WKS-CT-LONGITUD NOT < WKS-CT-LONGITUD-PATRON                  
032300        MOVE 0 TO WKS-CT-TALLY                                            
032400        UNSTRING WKS-CT-TEXTO(1: WKS-CT-LONGITUD)                         
032500           DELIMITED BY WKS-CT-PATRON(1: WKS-CT-LONGITUD-PATRON)          
032600           INTO WKS-CT-ANTES                                              
032700           TALLYING IN WKS-CT-TALLY                                       
032800        IF WKS-CT-TALLY > 0                                               
032900           MOVE "S" TO WKS-CT-RESULTADO                                   
033000        END-IF                                                            
033100     END-IF.                                                              
033200 0120-CONTIENE-E. EXIT.                                                   
033300                                                                          
033400 0132-DIAG-RESULTIN SECTION.                                              
033500     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
033600          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
033700          FS-RESULTIN, FSE-RESULTIN.                                      
033800 0132-DIAG-RESULTIN-E. EXIT.                                              
033900                                                                          
034000 0134-DIAG-CSVOUT SECTION.                                                
034100     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
034200          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
034300          FS-CSVOUT, FSE-CSVOUT.                                          
034400 0134-DIAG-CSVOUT-E. EXIT.                                                
034500                                                                          
034600 0300-PROCESA-REPORTE SECTION.                                            
034700*    UN SOLO PASO SOBRE EL REPORTE DE PRECURSORES.  LA PRIMERA            
034800*    LINEA NO EN BLANCO ES EL ENCABEZADO (DEBE INICIAR CON                
034900*    'File.Name').                                                        
035000     PERFORM 0301-LEE-LINEA-TSV                                           
035100     PERFORM 0305-PROCESA-LINEA-TSV UNTIL FIN-RESULTIN.                   
035200 0300-PROCESA-REPORTE-E. EXIT.                                            
035300                                                                          
035400 0301-LEE-LINEA-TSV SECTION.                                              
035500     READ RESULTIN INTO WKS-LINEA-ENTRADA                                 
035600        AT END                                                            
035700           MOVE 1 TO WKS-FIN-RESULTIN                                     
035800     END-READ.                                                            
035900 0301-LEE-LINEA-TSV-E. EXIT.                                              
036000                                                                          
036100 0305-PROCESA-LINEA-TSV SECTION.                                          
036200     IF WKS-LINEA-ENTRADA NOT = SPACES                                    
036300        IF WKS-ENCABEZADO-LOCALIZADO = "N"                                
036400           PERFORM 0310-LOCALIZA-COLUMNAS                                 
036500        ELSE                                                              
036600           PERFORM 0330-PROCESA-FILA-REPORTE                              
036700        END-IF                                                            
036800     END-IF                                                               
036900     PERFORM 0301-LEE-LINEA-TSV.                                          
037000 0305-PROCESA-LINEA-TSV-E. EXIT.                                          
037100                                                                          
037200 0310-LOCALIZA-COLUMNAS SECTION.                                          
037300*    UBICA LAS COLUMNAS REQUERIDAS EN EL ENCABEZADO DEL REPORTE           
037400*    DE PRECURSORES (DEBE INICIAR CON LA PALABRA 'File.Name').            
037500     IF WKS-LINEA-ENTRADA(1: 9) NOT = "File.Name"                         
037600        DISPLAY "ENTQVAL: EL REPORTE DE PRECURSORES NO TIENE "            
037700                "ENCABEZADO VALIDO (SE ESPERA File.Name)."                
037800                UPON CONSOLE                                              
037900        STOP RUN                                                          
038000     END-IF                                                               
038100     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
038200     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
038300     PERFORM 0110-CALCULA-LONGITUD                                        
038400     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
038500     PERFORM 0320-DIVIDE-COLUMNAS                                         
038600     MOVE 0 TO PREC-IX-RUN-NAME                                           
038700     MOVE 0 TO PREC-IX-PROT-GROUP                                         
038800     MOVE 0 TO PREC-IX-CSCORE                                             
038900     MOVE 0 TO PREC-IX-DECOY-CSCORE                                       
039000     MOVE 0 TO PREC-IX-RUN-Q                                              
039100     MOVE 0 TO PREC-IX-GLOBAL-Q                                           
039200     MOVE 0 TO PREC-IX-RUN-PG-Q                                           
039300     MOVE 0 TO PREC-IX-GLOBAL-PG-Q                                        
039400     PERFORM 0312-BUSCA-COLUMNA                                           
039500        VARYING WKS-COL-IX FROM 1 BY 1                                    
039600        UNTIL WKS-COL-IX > WKS-TOTAL-COLUMNAS                             
039700     IF PREC-IX-RUN-NAME = 0 OR PREC-IX-PROT-GROUP = 0                    
039800        OR PREC-IX-CSCORE = 0 OR PREC-IX-DECOY-CSCORE = 0                 
039900        OR PREC-IX-RUN-Q = 0 OR PREC-IX-GLOBAL-Q = 0                      
040000        OR PREC-IX-RUN-PG-Q = 0 OR PREC-IX-GLOBAL-PG-Q = 0                
040100        DISPLAY "ENTQVAL: FALTA UNA COLUMNA REQUERIDA EN EL "             
040200                "REPORTE DE PRECURSORES." UPON CONSOLE                    
040300        STOP RUN                                                          
040400     END-IF                                                               
040500     MOVE "S" TO WKS-ENCABEZADO-LOCALIZADO.                               
040600 0310-LOCALIZA-COLUMNAS-E. EXIT.                                          
040700                                                                          
040800 0312-BUSCA-COLUMNA SECTION.                                              
040900     MOVE WKS-COLUMNA(WKS-COL-IX) TO WKS-COL-MAYUS                        
041000     INSPECT WKS-COL-MAYUS                                                
041100        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
041200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
041300     IF WKS-COL-MAYUS = "FILE.NAME"                                       
041400        MOVE WKS-COL-IX TO PREC-IX-RUN-NAME                               
041500     END-IF                                                               
041600     IF WKS-COL-MAYUS = "PROTEIN.GROUP"                                   
041700        MOVE WKS-COL-IX TO PREC-IX-PROT-GROUP                             
041800     END-IF                                                               
041900     IF WKS-COL-MAYUS = "CSCORE"                                          
042000        MOVE WKS-COL-IX TO PREC-IX-CSCORE                                 
042100     END-IF                                                               
042200     IF WKS-COL-MAYUS = "DECOY.CSCORE"                                    
042300        MOVE WKS-COL-IX TO PREC-IX-DECOY-CSCORE                           
042400     END-IF                                                               
042500     IF WKS-COL-MAYUS = "Q.VALUE"                                         
042600        MOVE WKS-COL-IX TO PREC-IX-RUN-Q                                  
042700     END-IF                                                               
042800     IF WKS-COL-MAYUS = "GLOBAL.Q.VALUE"                                  
042900        MOVE WKS-COL-IX TO PREC-IX-GLOBAL-Q                               
043000     END-IF                                                               
043100     IF WKS-COL-MAYUS = "PG.Q.VALUE"                                      
043200        MOVE WKS-COL-IX TO PREC-IX-RUN-PG-Q                               
043300     END-IF                                                               
043400     IF WKS-COL-MAYUS = "GLOBAL.PG.Q.VALUE"                               
043500        MOVE WKS-COL-IX TO PREC-IX-GLOBAL-PG-Q                            
043600     END-IF.                                                              
043700 0312-BUSCA-COLUMNA-E. EXIT.                                              
043800                                                                          
043900 0320-DIVIDE-COLUMNAS SECTION.                                            
044000*    DIVIDE WKS-LINEA-TSV (SEPARADA POR TAB, X'09') EN TOKENS,            
044100*    ALMACENADOS EN WKS-COLUMNA.  MAXIMO 64 COLUMNAS.                     
044200     MOVE 0 TO WKS-TOTAL-COLUMNAS                                         
044300     MOVE 1 TO WKS-COL-PUNTERO                                            
044400     PERFORM 0322-EXTRAE-UNA-COLUMNA                                      
044500        UNTIL WKS-COL-PUNTERO > WKS-LONGITUD-LINEA-TSV                    
044600           OR WKS-TOTAL-COLUMNAS = 64.                                    
044700 0320-DIVIDE-COLUMNAS-E. EXIT.                                            
044800                                                                          
044900 0322-EXTRAE-UNA-COLUMNA SECTION.                                         
045000     ADD 1 TO WKS-TOTAL-COLUMNAS                                          
045100     MOVE SPACES TO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                       
045200     MOVE 0 TO WKS-COL-TALLY                                              
045300     UNSTRING WKS-LINEA-TSV(1: WKS-LONGITUD-LINEA-TSV)                    
045400        DELIMITED BY X"09"                                                
045500        INTO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                              
045600        WITH POINTER WKS-COL-PUNTERO                                      
045700        TALLYING IN WKS-COL-TALLY.                                        
045800 0322-EXTRAE-UNA-COLUMNA-E. EXIT.                                         
045900                                                                          
046000 0330-PROCESA-FILA-REPORTE SECTION.                                       
046100*    PROCESA UNA FILA DEL REPORTE: CLASIFICA EL GRUPO DE                  
046200*    PROTEINAS, ACTUALIZA LOS CONTADORES REPORTADOS Y LAS                 
046300*    CASILLAS DE SCORE CORRESPONDIENTES.                                  
046400     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
046500     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
046600     PERFORM 0110-CALCULA-LONGITUD                                        
046700     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
046800     PERFORM 0320-DIVIDE-COLUMNAS                                         
046900     PERFORM 0332-EXTRAE-CAMPOS-FILA                                      
047000     MOVE PREC-PROTEIN-GROUP TO WKS-GRUPO-ACTUAL                          
047100     PERFORM 0334-CLASIFICA-GRUPO                                         
047200     PERFORM 0350-CUENTA-PRECURSOR-REPORTADO                              
047300     PERFORM 0360-CUENTA-GRUPO-REPORTADO                                  
047400     PERFORM 0370-REGISTRA-Q-EN-CASILLA                                   
047500     PERFORM 0380-INCREMENTA-CASILLA-SCORE                                
047600     PERFORM 0385-INCREMENTA-CASILLA-DECOY.                               
047700 0330-PROCESA-FILA-REPORTE-E. EXIT.                                       
047800                                                                          
047900 0332-EXTRAE-CAMPOS-FILA SECTION.                                         
048000*    TOMA LOS CAMPOS REQUERIDOS DE LA FILA ACTUAL, UBICADOS POR           
048100*    INDICE DE COLUMNA (VER 0310), Y CONVIERTE LOS CAMPOS                 
048200*    DECIMALES DE TEXTO A NUMERICO.                                       
048300     MOVE WKS-COLUMNA(PREC-IX-RUN-NAME) TO PREC-RUN-NAME                  
048400     MOVE WKS-COLUMNA(PREC-IX-PROT-GROUP) TO PREC-PROTEIN-GROUP           
048500     MOVE WKS-COLUMNA(PREC-IX-CSCORE) TO WKS-CADENA-TRIM                  
048600     PERFORM 0110-CALCULA-LONGITUD                                        
048700     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
048800     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
048900     PERFORM 0340-PARSEA-DECIMAL                                          
049000     MOVE WKS-VALOR-DECIMAL TO PREC-CSCORE                                
049100     MOVE WKS-COLUMNA(PREC-IX-DECOY-CSCORE) TO WKS-CADENA-TRIM            
049200     PERFORM 0110-CALCULA-LONGITUD                                        
049300     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
049400     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
049500     PERFORM 0340-PARSEA-DECIMAL                                          
049600     MOVE WKS-VALOR-DECIMAL TO PREC-DECOY-CSCORE                          
049700     MOVE WKS-COLUMNA(PREC-IX-RUN-Q) TO WKS-CADENA-TRIM                   
049800     PERFORM 0110-CALCULA-LONGITUD                                        
049900     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
050000     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
050100     PERFORM 0340-PARSEA-DECIMAL                                          
050200     MOVE WKS-VALOR-DECIMAL TO PREC-RUN-Q                                 
050300     MOVE WKS-COLUMNA(PREC-IX-GLOBAL-Q) TO WKS-CADENA-TRIM                
050400     PERFORM 0110-CALCULA-LONGITUD                                        
050500     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
050600     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
050700     PERFORM 0340-PARSEA-DECIMAL                                          
050800     MOVE WKS-VALOR-DECIMAL TO PREC-GLOBAL-Q                              
050900     MOVE WKS-COLUMNA(PREC-IX-RUN-PG-Q) TO WKS-CADENA-TRIM                
051000     PERFORM 0110-CALCULA-LONGITUD                                        
051100     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
051200     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
051300     PERFORM 0340-PARSEA-DECIMAL                                          
051400     MOVE WKS-VALOR-DECIMAL TO PREC-RUN-PG-Q                              
051500     MOVE WKS-COLUMNA(PREC-IX-GLOBAL-PG-Q) TO WKS-CADENA-TRIM             
051600     PERFORM 0110-CALCULA-LONGITUD                                        
051700     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
051800     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
051900     PERFORM 0340-PARSEA-DECIMAL                                          
052000     MOVE WKS-VALOR-DECIMAL TO PREC-GLOBAL-PG-Q.                          
052100 0332-EXTRAE-CAMPOS-FILA-E. EXIT.                                         
052200                                                                          
052300 0334-CLASIFICA-GRUPO SECTION.                                            
052400*    UN GRUPO DE PROTEINAS (LISTA SEPARADA POR ';') ES ENTRAMPA           
052500*    SI TODOS SUS MIEMBROS CONTIENEN EL PREFIJO DE ENTRAMPA.              
052600     MOVE WKS-GRUPO-ACTUAL TO WKS-CADENA-TRIM                             
052700     PERFORM 0110-CALCULA-LONGITUD                                        
052800     MOVE WKS-LONGITUD-TRIM TO WKS-GRUPO-LONGITUD                         
052900     MOVE 1 TO WKS-GRUPO-PUNTERO                                          
053000     MOVE "S" TO WKS-TODOS-ENTRAMPA                                       
053100     PERFORM 0336-EXAMINA-MIEMBRO-GRUPO                                   
053200        UNTIL WKS-GRUPO-PUNTERO > WKS-GRUPO-LONGITUD                      
053300           OR WKS-TODOS-ENTRAMPA = "N"                                    
053400     MOVE WKS-TODOS-ENTRAMPA TO WKS-GRUPO-ES-ENTRAMPA.                    
053500 0334-CLASIFICA-GRUPO-E. EXIT.                                            
053600                                                                          
053700 0336-EXAMINA-MIEMBRO-GRUPO SECTION.                                      
053800     MOVE SPACES TO WKS-MIEMBRO-TEXTO                                     
053900     MOVE 0 TO WKS-MIEMBRO-TALLY                                          
054000     UNSTRING WKS-GRUPO-ACTUAL(1: WKS-GRUPO-LONGITUD)                     
054100        DELIMITED BY ";"                                                  
054200        INTO WKS-MIEMBRO-TEXTO                                            
054300        WITH POINTER WKS-GRUPO-PUNTERO                                    
054400        TALLYING IN WKS-MIEMBRO-TALLY                                     
054500     MOVE WKS-MIEMBRO-TEXTO TO WKS-CADENA-TRIM                            
054600     PERFORM 0110-CALCULA-LONGITUD                                        
054700     MOVE WKS-MIEMBRO-TEXTO TO WKS-CT-TEXTO                               
054800     MOVE WKS-LONGITUD-TRIM TO WKS-CT-LONGITUD                            
054900     MOVE WKS-PARM-ENTRAMPA-PREFIJO(1: WKS-LONGITUD-ENTRAMPA)             
055000          TO WKS-CT-PATRON(1: WKS-LONGITUD-ENTRAMPA)                      
055100     MOVE WKS-LONGITUD-ENTRAMPA TO WKS-CT-LONGITUD-PATRON                 
055200     PERFORM 0120-CONTIENE                                                
055300     IF WKS-CT-RESULTADO = "N"                                            
055400        MOVE "N" TO WKS-TODOS-ENTRAMPA                                    
055500     END-IF.                                                              
055600 0336-EXAMINA-MIEMBRO-GRUPO-E. EXIT.                                      
055700                                                                          
055800 0340-PARSEA-DECIMAL SECTION.                                             
055900*    CONVIERTE UN TEXTO "D.FFFFFFF" (PUNTO DECIMAL EXPLICITO) A           
056000*    WKS-VALOR-DECIMAL PIC 9V9(07), SIN FUNCTION NUMVAL.                  
056100     MOVE SPACES TO WKS-DEC-ENTERO-TXT                                    
056200     MOVE SPACES TO WKS-DEC-FRACCION-TXT                                  
056300     MOVE 1 TO WKS-DEC-PUNTERO                                            
056400     MOVE 0 TO WKS-DEC-TALLY                                              
056500     MOVE 0 TO WKS-VALOR-DECIMAL                                          
056600     UNSTRING WKS-TEXTO-DECIMAL DELIMITED BY "."                          
056700        INTO WKS-DEC-ENTERO-TXT                                           
056800        WITH POINTER WKS-DEC-PUNTERO                                      
056900        TALLYING IN WKS-DEC-TALLY                                         
057000     IF WKS-DEC-TALLY > 0                                                 
057100        AND WKS-DEC-LONGITUD-TOTAL NOT < WKS-DEC-PUNTERO                  
057200        COMPUTE WKS-DEC-LONGITUD-FRAC =                                   
057300                WKS-DEC-LONGITUD-TOTAL - WKS-DEC-PUNTERO + 1              
057400        IF WKS-DEC-LONGITUD-FRAC > 7                                      
057500           MOVE 7 TO WKS-DEC-LONGITUD-FRAC                                
057600        END-IF                                                            
057700        MOVE WKS-TEXTO-DECIMAL(WKS-DEC-PUNTERO:                           
057800                               WKS-DEC-LONGITUD-FRAC)                     
057900             TO WKS-DEC-FRACCION-TXT(1: WKS-DEC-LONGITUD-FRAC)            
058000        INSPECT WKS-DEC-FRACCION-TXT CONVERTING SPACE TO "0"              
058100        MOVE WKS-DEC-ENTERO-TXT(1: 1) TO WKS-VALOR-ENTERO                 
058200        MOVE WKS-DEC-FRACCION-TXT TO WKS-VALOR-FRACCION                   
058300     END-IF.                                                              
058400 0340-PARSEA-DECIMAL-E. EXIT.                                             
058500                                                                          
058600 0350-CUENTA-PRECURSOR-REPORTADO SECTION.                                 
058700*    SI AMBOS Q-VALORES DE PRECURSOR ESTAN BAJO SUS UMBRALES,             
058800*    SUMA AL CONTADOR REPORTADO DE OBJETIVO O DE ENTRAMPA, Y AL           
058900*    CONTADOR DE DECOY SI LA FILA TRAE UN SCORE DE DECOY.                 
059000     IF PREC-RUN-Q < WKS-PARM-UMBRAL-RUN-PREC                             
059100        AND PREC-GLOBAL-Q < WKS-PARM-UMBRAL-GLOBAL-PREC                   
059200        IF WKS-GRUPO-ES-ENTRAMPA = "S"                                    
059300           ADD 1 TO WKS-ET                                                
059400           IF PREC-DECOY-CSCORE > 0                                       
059500              ADD 1 TO WKS-ETD                                            
059600           END-IF                                                         
059700        ELSE                                                              
059800           ADD 1 TO WKS-NT                                                
059900           IF PREC-DECOY-CSCORE > 0                                       
060000              ADD 1 TO WKS-ND                                             
060100           END-IF                                                         
060200        END-IF                                                            
060300     END-IF.                                                              
060400 0350-CUENTA-PRECURSOR-REPORTADO-E. EXIT.                                 
060500                                                                          
060600 0360-CUENTA-GRUPO-REPORTADO SECTION.                                     
060700*    SI AMBOS Q-VALORES DE GRUPO DE PROTEINAS ESTAN BAJO SUS              
060800*    UMBRALES, AGREGA "RUN_GRUPO" AL CONJUNTO DISTINTO DE                 
060900*    OBJETIVO O DE ENTRAMPA.                                              
061000     IF PREC-RUN-PG-Q < WKS-PARM-UMBRAL-RUN-PG                            
061100        AND PREC-GLOBAL-PG-Q < WKS-PARM-UMBRAL-GLOBAL-PG                  
061200        MOVE PREC-RUN-NAME TO WKS-CADENA-TRIM                             
061300        PERFORM 0110-CALCULA-LONGITUD                                     
061400        MOVE SPACES TO WKS-LLAVE-RG                                       
061500        MOVE PREC-RUN-NAME(1: WKS-LONGITUD-TRIM)                          
061600             TO WKS-LLAVE-RG(1: WKS-LONGITUD-TRIM)                        
061700        MOVE "_" TO WKS-LLAVE-RG(WKS-LONGITUD-TRIM + 1: 1)                
061800        MOVE PREC-PROTEIN-GROUP TO WKS-CADENA-TRIM                        
061900        PERFORM 0110-CALCULA-LONGITUD                                     
062000        MOVE PREC-PROTEIN-GROUP(1: WKS-LONGITUD-TRIM)                     
062100             TO WKS-LLAVE-RG(WKS-GRUPO-LONGITUD + 2:                      
062200                             WKS-LONGITUD-TRIM)                           
062300        IF WKS-GRUPO-ES-ENTRAMPA = "S"                                    
062400           PERFORM 0362-AGREGA-DISTINTO-ENTRAMPA                          
062500        ELSE                                                              
062600           PERFORM 0364-AGREGA-DISTINTO-TARGET                            
062700        END-IF                                                            
062800     END-IF.                                                              
062900 0360-CUENTA-GRUPO-REPORTADO-E. EXIT.                                     
063000                                                                          
063100 0362-AGREGA-DISTINTO-ENTRAMPA SECTION.                                   
063200*    CONJUNTO DE MEMBRESIA POR BUSQUEDA LINEAL (SIN DUPLICADOS).          
063300     MOVE "N" TO WKS-ENCONTRADO                                           
063400     MOVE 1 TO WKS-IX-BUSQUEDA                                            
063500     PERFORM 0363-EXAMINA-ENTRAMPA                                        
063600        UNTIL WKS-IX-BUSQUEDA > WKS-ETP                                   
063700           OR WKS-ENCONTRADO = "S"                                        
063800     IF WKS-ENCONTRADO = "N"                                              
063900        AND WKS-ETP < 4000                                                
064000        ADD 1 TO WKS-ETP                                                  
064100        MOVE WKS-LLAVE-RG TO WKS-DE-GRUPO(WKS-ETP)                        
064200     END-IF.                                                              
064300 0362-AGREGA-DISTINTO-ENTRAMPA-E. EXIT.                                   
064400                                                                          
064500 0363-EXAMINA-ENTRAMPA SECTION.                                           
064600     IF WKS-DE-GRUPO(WKS-IX-BUSQUEDA) = WKS-LLAVE-RG                      
064700        MOVE "S" TO WKS-ENCONTRADO                                        
064800     END-IF                                                               
064900     ADD 1 TO WKS-IX-BUSQUEDA.                                            
065000 0363-EXAMINA-ENTRAMPA-E. EXIT.                                           
065100                                                                          
065200 0364-AGREGA-DISTINTO-TARGET SECTION.                                     
065300*    CONJUNTO DE MEMBRESIA POR BUSQUEDA LINEAL (SIN DUPLICADOS).          
065400     MOVE "N" TO WKS-ENCONTRADO                                           
065500     MOVE 1 TO WKS-IX-BUSQUEDA                                            
065600     PERFORM 0365-EXAMINA-TARGET                                          
065700        UNTIL WKS-IX-BUSQUEDA > WKS-NTP                                   
065800           OR WKS-ENCONTRADO = "S"                                        
065900     IF WKS-ENCONTRADO = "N"                                              
066000        AND WKS-NTP < 4000                                                
066100        ADD 1 TO WKS-NTP                                                  
066200        MOVE WKS-LLAVE-RG TO WKS-DT-GRUPO(WKS-NTP)                        
066300     END-IF.                                                              
066400 0364-AGREGA-DISTINTO-TARGET-E. EXIT.                                     
066500                                                                          
066600 0365-EXAMINA-TARGET SECTION.                                             
066700     IF WKS-DT-GRUPO(WKS-IX-BUSQUEDA) = WKS-LLAVE-RG                      
066800        MOVE "S" TO WKS-ENCONTRADO                                        
066900     END-IF                                                               
067000     ADD 1 TO WKS-IX-BUSQUEDA.                                            
067100 0365-EXAMINA-TARGET-E. EXIT.                                             
067200                                                                          
067300 0370-REGISTRA-Q-EN-CASILLA SECTION.                                      
067400*    REGISTRA LOS Q-VALORES REPORTADOS DE LA FILA EN LA CASILLA           
067500*    DE SU SCORE, CONSERVANDO EL MINIMO (DIFERENCIAS <= 1E-6              
067600*    CONSERVAN EL PRIMERO YA REGISTRADO).                                 
067700     COMPUTE WKS-BIN-IX = PREC-CSCORE / 0.0001                            
067800        ON SIZE ERROR                                                     
067900           MOVE 10000 TO WKS-BIN-IX                                       
068000     END-COMPUTE                                                          
068100     IF WKS-BIN-IX > 10000                                                
068200        MOVE 10000 TO WKS-BIN-IX                                          
068300     END-IF                                                               
068400     ADD 1 TO WKS-BIN-IX                                                  
068500     IF BIN-Q-SET(WKS-BIN-IX) = "N"                                       
068600        MOVE PREC-RUN-Q TO BIN-REPORTED-RUN-Q(WKS-BIN-IX)                 
068700        MOVE PREC-GLOBAL-Q TO BIN-REPORTED-GLOBAL-Q(WKS-BIN-IX)           
068800        MOVE "S" TO BIN-Q-SET(WKS-BIN-IX)                                 
068900     ELSE                                                                 
069000*       EEDR007: LA PRUEBA ANTERIOR (DIF > 1E-6 O DIF < 1E-6) ERA EEDR007 
069100*       SIEMPRE VERDADERA CUANDO EL NUEVO VALOR ERA MENOR (DIF    EEDR007 
069200*       NEGATIVA), ASI QUE LA RESERVA DE "DIFERENCIAS <= 1E-6     EEDR007 
069300*       CONSERVAN EL PRIMERO" NUNCA SE APLICABA.  AHORA SE SACA   EEDR007 
069400*       EL VALOR ABSOLUTO DE LA DIFERENCIA (SIN FUNCTION ABS)     EEDR007 
069500*       ANTES DE COMPARARLO CONTRA EL UMBRAL.                     EEDR007 
069600        COMPUTE WKS-BIN-DIFERENCIA =                              EEDR007 
069700                PREC-RUN-Q - BIN-REPORTED-RUN-Q(WKS-BIN-IX)               
069800        IF WKS-BIN-DIFERENCIA < 0                                 EEDR007 
069900           COMPUTE WKS-BIN-DIFERENCIA = 0 - WKS-BIN-DIFERENCIA    EEDR007 
070000        END-IF                                                    EEDR007 
070100        IF WKS-BIN-DIFERENCIA > 0.0000010                         EEDR007 
070200           AND PREC-RUN-Q < BIN-REPORTED-RUN-Q(WKS-BIN-IX)                
070300           MOVE PREC-RUN-Q TO BIN-REPORTED-RUN-Q(WKS-BIN-IX)              
070400        END-IF                                                            
070500        COMPUTE WKS-BIN-DIFERENCIA =                                      
070600                PREC-GLOBAL-Q - BIN-REPORTED-GLOBAL-Q(WKS-BIN-IX)         
070700        IF WKS-BIN-DIFERENCIA < 0                                 EEDR007 
070800           COMPUTE WKS-BIN-DIFERENCIA = 0 - WKS-BIN-DIFERENCIA    EEDR007 
070900        END-IF                                                    EEDR007 
071000        IF WKS-BIN-DIFERENCIA > 0.0000010                         EEDR007 
071100           AND PREC-GLOBAL-Q < BIN-REPORTED-GLOBAL-Q(WKS-BIN-IX)          
071200           MOVE PREC-GLOBAL-Q TO BIN-REPORTED-GLOBAL-Q(WKS-BIN-IX)        
071300        END-IF                                                            
071400     END-IF.                                                              
071500 0370-REGISTRA-Q-EN-CASILLA-E. EXIT.                                      
071600                                                                          
071700 0380-INCREMENTA-CASILLA-SCORE SECTION.                                   
071800*    SUMA 1 AL CONTADOR DE OBJETIVO O DE ENTRAMPA DE LA CASILLA           
071900*    DE SCORE DE LA FILA ACTUAL.                                          
072000     COMPUTE WKS-BIN-IX = PREC-CSCORE / 0.0001                            
072100        ON SIZE ERROR                                                     
072200           MOVE 10000 TO WKS-BIN-IX                                       
072300     END-COMPUTE                                                          
072400     IF WKS-BIN-IX > 10000                                                
072500        MOVE 10000 TO WKS-BIN-IX                                          
072600     END-IF                                                               
072700     ADD 1 TO WKS-BIN-IX                                                  
072800     IF WKS-GRUPO-ES-ENTRAMPA = "S"                                       
072900        ADD 1 TO BIN-ENTRAP-TARGET-COUNT(WKS-BIN-IX)                      
073000     ELSE                                                                 
073100        ADD 1 TO BIN-TARGET-COUNT(WKS-BIN-IX)                             
073200     END-IF.                                                              
073300 0380-INCREMENTA-CASILLA-SCORE-E. EXIT.                                   
073400                                                                          
073500 0385-INCREMENTA-CASILLA-DECOY SECTION.                                   
073600*    SI LA FILA TRAE UN SCORE DE DECOY, SUMA 1 AL CONTADOR DE             
073700*    DECOY (U OBJETIVO-DECOY O ENTRAMPA-DECOY) EN LA CASILLA DEL          
073800*    SCORE DE DECOY (NO DEL SCORE PRINCIPAL).                             
073900     IF PREC-DECOY-CSCORE > 0                                             
074000        COMPUTE WKS-BIN-IX-DECOY = PREC-DECOY-CSCORE / 0.0001             
074100           ON SIZE ERROR                                                  
074200              MOVE 10000 TO WKS-BIN-IX-DECOY                              
074300        END-COMPUTE                                                       
074400        IF WKS-BIN-IX-DECOY > 10000                                       
074500           MOVE 10000 TO WKS-BIN-IX-DECOY                                 
074600        END-IF                                                            
074700        ADD 1 TO WKS-BIN-IX-DECOY                                         
074800        IF WKS-GRUPO-ES-ENTRAMPA = "S"                                    
074900           ADD 1 TO BIN-ENTRAP-DECOY-COUNT(WKS-BIN-IX-DECOY)              
075000        ELSE                                                              
075100           ADD 1 TO BIN-DECOY-COUNT(WKS-BIN-IX-DECOY)                     
075200        END-IF                                                            
075300     END-IF.                                                              
075400 0385-INCREMENTA-CASILLA-DECOY-E. EXIT.                                   
075500                                                                          
075600 0400-CALCULA-Q-VALORES SECTION.                                          
075700*    "ECUACION 3": FDR ACUMULADO DE ARRIBA HACIA ABAJO, PASO              
075800*    MONOTONO DE Q-VALOR DE ABAJO HACIA ARRIBA, Y CONTEO DE               
075900*    SOBREVIVIENTES AL UMBRAL MINIMO DE PRECURSOR.                        
076000     MOVE 0 TO WKS-BIN-CUMDECOY                                           
076100     MOVE 0 TO WKS-BIN-CUMTARGET                                          
076200     PERFORM 0410-ACUMULA-FDR-CASILLA                                     
076300        VARYING WKS-BIN-IX FROM 10001 BY -1                               
076400        UNTIL WKS-BIN-IX < 1                                              
076500     MOVE BIN-FDR(1) TO BIN-ENTRAPMENT-Q(1)                               
076600     MOVE BIN-FDR(1) TO WKS-BIN-MINIMO-CORRIENTE                          
076700     PERFORM 0420-MONOTONIZA-CASILLA                                      
076800        VARYING WKS-BIN-IX FROM 2 BY 1                                    
076900        UNTIL WKS-BIN-IX > 10001                                          
077000     MOVE 0 TO WKS-SOBREVIVIENTES                                         
077100     PERFORM 0430-CUENTA-SOBREVIVIENTE                                    
077200        VARYING WKS-BIN-IX FROM 10001 BY -1                               
077300        UNTIL WKS-BIN-IX < 1                                              
077400           OR BIN-ENTRAPMENT-Q(WKS-BIN-IX) NOT <                          
077500              WKS-UMBRAL-PREC-MIN.                                        
077600 0400-CALCULA-Q-VALORES-E. EXIT.                                          
077700                                                                          
077800 0410-ACUMULA-FDR-CASILLA SECTION.                                        
077900     ADD BIN-ENTRAP-TARGET-COUNT(WKS-BIN-IX) TO WKS-BIN-CUMDECOY          
078000     COMPUTE WKS-BIN-CUMTARGET = WKS-BIN-CUMTARGET +                      
078100             BIN-TARGET-COUNT(WKS-BIN-IX) +                               
078200             BIN-ENTRAP-TARGET-COUNT(WKS-BIN-IX)                          
078300     IF WKS-BIN-CUMTARGET = 0                                             
078400        MOVE 0 TO BIN-FDR(WKS-BIN-IX)                                     
078500     ELSE                                                                 
078600        COMPUTE BIN-FDR(WKS-BIN-IX) ROUNDED =                             
078700                WKS-BIN-CUMDECOY / WKS-BIN-CUMTARGET                      
078800           ON SIZE ERROR                                                  
078900              MOVE 0 TO BIN-FDR(WKS-BIN-IX)                               
079000        END-COMPUTE                                                       
079100        IF BIN-FDR(WKS-BIN-IX) > 1                                        
079200           MOVE 1 TO BIN-FDR(WKS-BIN-IX)                                  
079300        END-IF                                                            
079400     END-IF.                                                              
079500 0410-ACUMULA-FDR-CASILLA-E. EXIT.                                        
079600                                                                          
079700 0420-MONOTONIZA-CASILLA SECTION.                                         
079800     IF BIN-FDR(WKS-BIN-IX) NOT > WKS-BIN-MINIMO-CORRIENTE                
079900        MOVE BIN-FDR(WKS-BIN-IX) TO BIN-ENTRAPMENT-Q(WKS-BIN-IX)          
080000        MOVE BIN-FDR(WKS-BIN-IX) TO WKS-BIN-MINIMO-CORRIENTE              
080100     ELSE                                                                 
080200        MOVE WKS-BIN-MINIMO-CORRIENTE TO                                  
080300             BIN-ENTRAPMENT-Q(WKS-BIN-IX)                                 
080400     END-IF.                                                              
080500 0420-MONOTONIZA-CASILLA-E. EXIT.                                         
080600                                                                          
080700 0430-CUENTA-SOBREVIVIENTE SECTION.                                       
080800     COMPUTE WKS-SOBREVIVIENTES = WKS-SOBREVIVIENTES +                    
080900             BIN-TARGET-COUNT(WKS-BIN-IX) +                               
081000             BIN-ENTRAP-TARGET-COUNT(WKS-BIN-IX).                         
081100 0430-CUENTA-SOBREVIVIENTE-E. EXIT.                                       
081200                                                                          
081300 0500-ESCRIBE-CSV SECTION.                                                
081400*    ESCRIBE EL ENCABEZADO Y LUEGO UN RENGLON POR CASILLA CON             
081500*    Q-VALOR REPORTADO, DE LA CASILLA MAYOR A LA MENOR.                   
081600*    EEDR006: EL ENCABEZADO SE ARMA COMPLETO EN REG-Q-ENCABE-     EEDR006 
081700*    ZADO Y SE ESCRIBE UNA SOLA VEZ.  ANTES SALIA PARTIDO EN      EEDR006 
081800*    CUATRO RENGLONES POR ARMARSE SOBRE REG-Q-CURVA (83B).        EEDR006 
081900     STRING "cscore_threshold,target_count,decoy_count,entrap"    EEDR006 
082000            "ment_target_count,entrapment_decoy_count,reporte"    EEDR006 
082100            "d_run_precursor_Q_value,reported_global_precurso"    EEDR006 
082200            "r_Q_value,entrapment_Q_value"                        EEDR006 
082300         DELIMITED BY SIZE INTO REG-Q-ENCABEZADO                  EEDR006 
082400     END-STRING                                                   EEDR006 
082500     WRITE REG-Q-ENCABEZADO                                       EEDR006 
082600     PERFORM 0510-ESCRIBE-RENGLON-CASILLA                                 
082700        VARYING WKS-BIN-IX FROM 10001 BY -1                               
082800        UNTIL WKS-BIN-IX < 1.                                             
082900 0500-ESCRIBE-CSV-E. EXIT.                                                
083000                                                                          
083100 0510-ESCRIBE-RENGLON-CASILLA SECTION.                                    
083200     IF BIN-Q-SET(WKS-BIN-IX) = "S"                                       
083300        COMPUTE QROW-THRESHOLD = (WKS-BIN-IX - 1) * 0.0001                
083400        MOVE BIN-TARGET-COUNT(WKS-BIN-IX) TO QROW-TARGET-COUNT            
083500        MOVE BIN-DECOY-COUNT(WKS-BIN-IX) TO QROW-DECOY-COUNT              
083600        MOVE BIN-ENTRAP-TARGET-COUNT(WKS-BIN-IX)                          
083700             TO QROW-ENTRAP-TARGET-COUNT                                  
083800        MOVE BIN-ENTRAP-DECOY-COUNT(WKS-BIN-IX)                           
083900             TO QROW-ENTRAP-DECOY-COUNT                                   
084000        MOVE BIN-REPORTED-RUN-Q(WKS-BIN-IX)                               
084100             TO QROW-REPORTED-RUN-Q                                       
084200        MOVE BIN-REPORTED-GLOBAL-Q(WKS-BIN-IX)                            
084300             TO QROW-REPORTED-GLOBAL-Q                                    
084400        MOVE BIN-ENTRAPMENT-Q(WKS-BIN-IX) TO QROW-ENTRAPMENT-Q            
084500        WRITE REG-Q-CURVA                                                 
084600     END-IF.                                                              
084700 0510-ESCRIBE-RENGLON-CASILLA-E. EXIT.                                    
084800                                                                          
084900 0900-IMPRIME-RESULTADOS SECTION.                                         
085000*    RESUMEN DE CONTEOS POR CONSOLA, NIVEL PRECURSOR Y NIVEL              
085100*    PROTEINA.                                                            
085200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
085300     DISPLAY "ENTQVAL: CORRIDA DEL " WKS-DIA-SIS "/" WKS-MES-SIS          
085400             "/" WKS-ANIO-SIS UPON CONSOLE                                
085500     COMPUTE WKS-TOTAL-REPORTADOS = WKS-NT + WKS-ET                       
085600     COMPUTE WKS-PCT-COMBINADO ROUNDED =                                  
085700             (WKS-ND + WKS-ET) / WKS-TOTAL-REPORTADOS * 100               
085800        ON SIZE ERROR                                                     
085900           MOVE 0 TO WKS-PCT-COMBINADO                                    
086000     END-COMPUTE                                                          
086100     COMPUTE WKS-PCT-MINIMO ROUNDED =                                     
086200             WKS-ET / WKS-TOTAL-REPORTADOS * 100                          
086300        ON SIZE ERROR                                                     
086400           MOVE 0 TO WKS-PCT-MINIMO                                       
086500     END-COMPUTE                                                          
086600     COMPUTE WKS-PCT-SOBREVIVIENTES ROUNDED =                             
086700             WKS-SOBREVIVIENTES / WKS-TOTAL-REPORTADOS * 100              
086800        ON SIZE ERROR                                                     
086900           MOVE 0 TO WKS-PCT-SOBREVIVIENTES                               
087000     END-COMPUTE                                                          
087100     DISPLAY "ENTQVAL: PRECURSORES OBJETIVO REPORTADOS (NT) : "           
087200             WKS-NT UPON CONSOLE                                          
087300     DISPLAY "ENTQVAL: PRECURSORES DECOY REPORTADOS (ND) .  : "           
087400             WKS-ND UPON CONSOLE                                          
087500     DISPLAY "ENTQVAL: PRECURSORES ENTRAMPA REPORTADOS (ET) : "           
087600             WKS-ET UPON CONSOLE                                          
087700     DISPLAY "ENTQVAL: DECOY DE ENTRAMPA REPORTADOS (ETD) .  : "          
087800             WKS-ETD UPON CONSOLE                                         
087900     DISPLAY "ENTQVAL: (ND+ET)/(NT+ET) . . . . . . . . . .  : "           
088000             WKS-PCT-COMBINADO "%" UPON CONSOLE                           
088100     DISPLAY "ENTQVAL: ET/(NT+ET)  . . . . . . . . . . . .  : "           
088200             WKS-PCT-MINIMO "%" UPON CONSOLE                              
088300     DISPLAY "ENTQVAL: TOTAL DE PRECURSORES REPORTADOS . .  : "           
088400             WKS-TOTAL-REPORTADOS UPON CONSOLE                            
088500     DISPLAY "ENTQVAL: SOBREVIVIENTES AL Q-VALOR DE ENTRAMPA : "          
088600             WKS-SOBREVIVIENTES UPON CONSOLE                              
088700     DISPLAY "ENTQVAL: SOBREVIVIENTES / REPORTADOS  . . .  : "            
088800             WKS-PCT-SOBREVIVIENTES "%" UPON CONSOLE                      
088900     COMPUTE WKS-PCT-PROTEINA ROUNDED =                                   
089000             WKS-ETP / (WKS-NTP + WKS-ETP) * 100                          
089100        ON SIZE ERROR                                                     
089200           MOVE 0 TO WKS-PCT-PROTEINA                                     
089300     END-COMPUTE                                                          
089400     DISPLAY "ENTQVAL: GRUPOS OBJETIVO DISTINTOS (NTP) . .  : "           
089500             WKS-NTP UPON CONSOLE                                         
089600     DISPLAY "ENTQVAL: GRUPOS ENTRAMPA DISTINTOS (ETP) . .  : "           
089700             WKS-ETP UPON CONSOLE                                         
089800     DISPLAY "ENTQVAL: ETP/(NTP+ETP) A NIVEL PROTEINA  . .  : "           
089900             WKS-PCT-PROTEINA "%" UPON CONSOLE.                           
090000 0900-IMPRIME-RESULTADOS-E. EXIT.                                         
090100                                                                          
090200 0950-CIERRA-ARCHIVOS SECTION.                                            
090300     CLOSE RESULTIN                                                       
090400     CLOSE CSVOUT.                                                        
090500 0950-CIERRA-ARCHIVOS-E. EXIT.                                            
