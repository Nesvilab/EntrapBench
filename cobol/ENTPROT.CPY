000100******************************************************************
000200*        ENTPROT  --  RENGLON DE LA TABLA DE PROTEINAS           *
000300*------------------------------------------------------------------
000400* RENGLON LOGICO DE LA TABLA DE PROTEINAS (TSV), ENCABEZADO INICIA*
000500* CON LA PALABRA 'Protein' SEGUIDA DE TAB.  USADO EN FDPPROT.     *
000600******************************************************************
000700 01 REG-PROTEINA-TAB.
000800    05 PROT-PROTEIN                  PIC X(256).
000900    05 PROT-INDIST-PROTEINS          PIC X(1024).
001000    05 FILLER                        PIC X(08).
001100 01 PROT-COLUMNAS-INDICE.
001200    05 PROT-IX-PROTEIN                PIC 9(02) COMP VALUE 0.
001300    05 PROT-IX-INDIST                 PIC 9(02) COMP VALUE 0.
001350    05 FILLER                         PIC X(02).
