000100*****************************************************************         
000200* FECHA       : 22/09/1987                                     *          
000300* PROGRAMADOR : J. SOLANO ARAYA (JSA)                          *          
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)             *          
000500* PROGRAMA    : CALCFDP                                        *          
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : CUENTA PROTEINAS OBJETIVO Y ENTRAMPA EN UNA    *          
000800*             : BASE FASTA Y PRECURSORES/GRUPOS DE PROTEINA    *          
000900*             : ACEPTADOS EN UN REPORTE DE PRECURSORES (FIL-   *          
001000*             : TRADO POR CUATRO UMBRALES DE Q-VALOR), PARA    *          
001100*             : CALCULAR LA PROPORCION DE FALSOS DESCUBRI-     *          
001200*             : MIENTOS (FDP) POR ENTRAMPAMIENTO.              *          
001300* ARCHIVOS    : FASTAIN=ENTRADA, RESULTIN=ENTRADA              *          
001400* ACCION (ES) : C=CALCULAR                                     *          
001500* INSTALADO   : 22/09/1987                                     *          
001600* BPM/RATIONAL: 228914                                         *          
001700* NOMBRE      : CALCULO DE FDP POR ENTRAMPAMIENTO              *          
001800*****************************************************************         
001900* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
002000*-----------------------------------------------------------------        
002100* J.SOLANO (JSA)          | 22/09/1987| VERSION INICIAL. CUENTA   JSA001  
002200*                         |           | REGISTROS OBJETIVO/ENTR   JSA001  
002300*                         |           | AMPA EN UN MAESTRO.       JSA001  
002400* M.OCHOA (MOC)           | 18/03/1992| SE AGREGAN LOS CUATRO     MOC002  
002500*                         |           | UMBRALES DE CORTE         MOC002  
002600*                         |           | (ANTES SOLO HABIA UNO).   MOC002  
002700* E.RAMIREZ (PEDR)        | 29/12/1998| AJUSTE Y2K: FECHA-SIS     PEDR003 
002800*                         |           | PASA A 9(08) (DDMMAAAA)   PEDR003 
002900* E.RAMIREZ (PEDR)        | 19/01/1999| REGRESION Y2K SOBRE       PEDR004 
003000*                         |           | TODA LA SUITE.  OK.       PEDR004 
003100* D.RAMIREZ (EEDR)        | 07/04/2023| SE RENOMBRA A CALCFDP Y   EEDR005 
003200*                         |           | SE REESCRIBE PARA EL      EEDR005 
003300*                         |           | BENCHMARK DE ENTRAMPA-    EEDR005 
003400*                         |           | MIENTO (BPM 228914).      EEDR005 
003500*****************************************************************         
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.                   CALCFDP.                                   
003800 AUTHOR.                       J. SOLANO ARAYA.                           
003900 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
004000 DATE-WRITTEN.                 22/09/1987.                                
004100 DATE-COMPILED.                                                           
004200 SECURITY.                     USO INTERNO UNICAMENTE.                    
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01             IS TOP-OF-FORM                                       
004800     CLASS CLASE-MAYUS  IS "A" THRU "Z"                                   
004900     CLASS CLASE-NUM    IS "0" THRU "9"                                   
005000     UPSI-0.                                                              
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*    ARCHIVO DE ENTRADA: BASE DE PROTEINAS EN FORMATO FASTA               
005400     SELECT FASTAIN ASSIGN TO FASTAIN                                     
005500            ORGANIZATION  IS LINE SEQUENTIAL                              
005600            FILE STATUS   IS FS-FASTAIN                                   
005700                              FSE-FASTAIN.                                
005800*    ARCHIVO DE ENTRADA: REPORTE DE PRECURSORES (TSV)                     
005900     SELECT RESULTIN ASSIGN TO RESULTIN                                   
006000            ORGANIZATION  IS LINE SEQUENTIAL                              
006100            FILE STATUS   IS FS-RESULTIN                                  
006200                              FSE-RESULTIN.                               
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*****************************************************************         
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006700*****************************************************************         
006800*    LINEA CRUDA DE LA BASE FASTA DE ENTRADA.                             
006900 FD FASTAIN.                                                              
007000    COPY ENTFLIN.                                                         
007100*    LINEA CRUDA DEL REPORTE DE PRECURSORES (TSV).                        
007200 FD RESULTIN.                                                             
007300 01 REG-RESULTIN                    PIC X(2048).                          
007400    05 FILLER                       PIC X(00).                            
007500 WORKING-STORAGE SECTION.                                                 
007600*****************************************************************         
007700*               FILE STATUS / STATUS EXTENDIDO                   *        
007800*****************************************************************         
007900 COPY ENTFSTA REPLACING PLACEHOLDER BY FASTAIN.                           
008000 COPY ENTFSTA REPLACING PLACEHOLDER BY RESULTIN.                          
008100*****************************************************************         
008200*          PARAMETROS DE CORRIDA (ACCEPT ... FROM SYSIN)         *        
008300*****************************************************************         
008400 01 WKS-PARAMETROS.                                                       
008500    05 WKS-PARM-DECOY-PREFIJO     PIC X(64)  VALUE SPACES.                
008600    05 WKS-PARM-ENTRAMPA-PREFIJO  PIC X(64)  VALUE SPACES.                
008700    05 WKS-PARM-UMBRAL-RUN-PREC   PIC 9V9(07) VALUE 0.                    
008800    05 WKS-PARM-UMBRAL-GLOBAL-PREC PIC 9V9(07) VALUE 0.                   
008900    05 WKS-PARM-UMBRAL-RUN-PG     PIC 9V9(07) VALUE 0.                    
009000    05 WKS-PARM-UMBRAL-GLOBAL-PG  PIC 9V9(07) VALUE 0.                    
009100    05 FILLER                     PIC X(08)  VALUE SPACES.                
009200 01 WKS-LONGITUDES-PARAMETRO.                                             
009300    05 WKS-LONGITUD-DECOY         PIC 9(02)  COMP VALUE 0.                
009400    05 WKS-LONGITUD-ENTRAMPA      PIC 9(02)  COMP VALUE 0.                
009500    05 FILLER                     PIC X(01)  VALUE SPACES.                
009600*****************************************************************         
009700*          CONTADORES DE BASE Y DE REPORTE (COMP)                *        
009800*****************************************************************         
009900 01 WKS-CONTADORES.                                                       
010000    05 WKS-DBT                    PIC 9(07)  COMP VALUE 0.                
010100    05 WKS-DBE                    PIC 9(07)  COMP VALUE 0.                
010200    05 WKS-NT                     PIC 9(07)  COMP VALUE 0.                
010300    05 WKS-ET                     PIC 9(07)  COMP VALUE 0.                
010400    05 WKS-NTP                    PIC 9(07)  COMP VALUE 0.                
010500    05 WKS-ETP                    PIC 9(07)  COMP VALUE 0.                
010600    05 FILLER                     PIC X(04)  VALUE SPACES.                
010700*****************************************************************         
010800*          RESULTADOS DE FDP (PORCENTAJES)                       *        
010900*****************************************************************         
011000 01 WKS-RESULTADOS-FDP.                                                   
011100    05 WKS-FDP-PRECURSOR          PIC 9(07)V9(07) VALUE 0.                
011200    05 WKS-FDP-PROTEIN            PIC 9(07)V9(07) VALUE 0.                
011300    05 FILLER                     PIC X(04)  VALUE SPACES.                
011400*****************************************************************         
011500*          FECHA DE CORRIDA (REDEFINE #1)                        *        
011600*****************************************************************         
011700 01 WKS-FECHA-SISTEMA             PIC 9(08)  VALUE ZEROS.                 
011800 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
011900    05 WKS-ANIO-SIS                PIC 9(04).                             
012000    05 WKS-MES-SIS                 PIC 9(02).                             
012100    05 WKS-DIA-SIS                 PIC 9(02).                             
012200*****************************************************************         
012300*          BANDERAS DE CONTROL                                   *        
012400*****************************************************************         
012500 01 WKS-BANDERAS.                                                         
012600    05 WKS-FIN-FASTAIN             PIC 9(01)  VALUE 0.                    
012700       88 FIN-FASTAIN                         VALUE 1.                    
012800    05 WKS-FIN-RESULTIN            PIC 9(01)  VALUE 0.                    
012900       88 FIN-RESULTIN                        VALUE 1.                    
013000    05 WKS-ENCABEZADO-LOCALIZADO   PIC X(01)  VALUE "N".                  
013100    05 WKS-ES-DECOY                PIC X(01)  VALUE "N".                  
013200    05 WKS-ENCONTRADO              PIC X(01)  VALUE "N".                  
013300    05 WKS-GRUPO-ES-ENTRAMPA       PIC X(01)  VALUE "N".                  
013400    05 WKS-TODOS-ENTRAMPA          PIC X(01)  VALUE "S".                  
013500    05 FILLER                      PIC X(04)  VALUE SPACES.               
013600*****************************************************************         
013700*          LINEA DE ENTRADA FASTA (REDEFINE #2)                  *        
013800*****************************************************************         
013900 01 WKS-LINEA-ENTRADA             PIC X(4096) VALUE SPACES.               
014000 01 WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.                      
014100    05 WKS-PRIMER-CARACTER         PIC X(01).                             
014200    05 FILLER                      PIC X(4095).                           
014300*****************************************************************         
014400*          TRABAJO GENERICO DE RECORTE (TRIM)                    *        
014500*****************************************************************         
014600 01 WKS-CADENA-TRIM               PIC X(4096) VALUE SPACES.               
014700 01 WKS-LONGITUD-TRIM             PIC 9(04)  COMP VALUE 0.                
014800 01 WKS-K                         PIC 9(04)  COMP VALUE 0.                
014900*****************************************************************         
015000*          PRUEBA GENERICA "INICIA CON" / "CONTIENE"             *        
015100*****************************************************************         
015200 01 WKS-SW-AREAS.                                                         
015300    05 WKS-SW-TEXTO                 PIC X(4096).                          
015400    05 WKS-SW-LONGITUD               PIC 9(04) COMP VALUE 0.              
015500    05 WKS-SW-PATRON                 PIC X(320).                          
015600    05 WKS-SW-LONGITUD-PATRON        PIC 9(03) COMP VALUE 0.              
015700    05 WKS-SW-RESULTADO              PIC X(01) VALUE "N".                 
015800    05 FILLER                        PIC X(04) VALUE SPACES.              
015900 01 WKS-CT-AREAS.                                                         
016000    05 WKS-CT-TEXTO                  PIC X(4096).                         
016100    05 WKS-CT-LONGITUD               PIC 9(04) COMP VALUE 0.              
016200    05 WKS-CT-PATRON                 PIC X(320).                          
016300    05 WKS-CT-LONGITUD-PATRON        PIC 9(03) COMP VALUE 0.              
016400    05 WKS-CT-ANTES                  PIC X(320).                          
016500    05 WKS-CT-TALLY                  PIC 9(02) COMP VALUE 0.              
016600    05 WKS-CT-RESULTADO              PIC X(01) VALUE "N".                 
016700    05 FILLER                        PIC X(04) VALUE SPACES.              
016800*****************************************************************         
016900*          DIVISION DE LA LINEA TSV EN COLUMNAS                  *        
017000*****************************************************************         
017100 01 WKS-LINEA-TSV                 PIC X(2048) VALUE SPACES.               
017200 01 WKS-LONGITUD-LINEA-TSV        PIC 9(04)  COMP VALUE 0.                
017300 01 WKS-TABLA-COLUMNAS.                                                   
017400    05 WKS-COLUMNA OCCURS 64 TIMES PIC X(256).                            
017500 01 WKS-TOTAL-COLUMNAS            PIC 9(02)  COMP VALUE 0.                
017600 01 WKS-COL-PUNTERO               PIC 9(04)  COMP VALUE 1.                
017700 01 WKS-COL-TALLY                 PIC 9(02)  COMP VALUE 0.                
017800 01 WKS-COL-IX                    PIC 9(02)  COMP VALUE 0.                
017900 01 WKS-COL-MAYUS                 PIC X(256) VALUE SPACES.                
018000*****************************************************************         
018100*          RENGLON DEL REPORTE DE PRECURSORES                    *        
018200*****************************************************************         
018300 COPY ENTPREC.                                                            
018400*****************************************************************         
018500*          CONVERSION DE TEXTO DECIMAL A NUMERICO (REDEFINE #3)  *        
018600*          (SIN FUNCTION NUMVAL, PROHIBIDA POR LA NORMA DEL      *        
018700*          TALLER -- SE PARTE EN ENTERO/FRACCION.)               *        
018800*****************************************************************         
018900 01 WKS-TEXTO-DECIMAL             PIC X(16)  VALUE SPACES.                
019000 01 WKS-DEC-LONGITUD-TOTAL        PIC 9(02)  COMP VALUE 0.                
019100 01 WKS-DEC-ENTERO-TXT            PIC X(04)  VALUE SPACES.                
019200 01 WKS-DEC-FRACCION-TXT          PIC X(07)  VALUE SPACES.                
019300 01 WKS-DEC-PUNTERO               PIC 9(03)  COMP VALUE 1.                
019400 01 WKS-DEC-TALLY                 PIC 9(02)  COMP VALUE 0.                
019500 01 WKS-DEC-LONGITUD-FRAC         PIC 9(02)  COMP VALUE 0.                
019600 01 WKS-VALOR-DECIMAL             PIC 9V9(07) VALUE 0.                    
019700 01 WKS-VALOR-DECIMAL-R REDEFINES WKS-VALOR-DECIMAL.                      
019800    05 WKS-VALOR-ENTERO            PIC 9(01).                             
019900    05 WKS-VALOR-FRACCION          PIC 9(07).                             
020000*****************************************************************         
020100*          CLASIFICACION DE GRUPOS DE PROTEINA (';'-SEPARADOS)   *        
020200*****************************************************************         
020300 01 WKS-GRUPO-ACTUAL              PIC X(256) VALUE SPACES.                
020400 01 WKS-GRUPO-PUNTERO             PIC 9(03)  COMP VALUE 1.                
020500 01 WKS-GRUPO-LONGITUD            PIC 9(03)  COMP VALUE 0.                
020600 01 WKS-MIEMBRO-TEXTO             PIC X(256) VALUE SPACES.                
020700 01 WKS-MIEMBRO-TALLY             PIC 9(02)  COMP VALUE 0.                
020800*****************************************************************         
020900*          CONJUNTOS DE GRUPOS DISTINTOS (MEMBRESIA)             *        
021000*****************************************************************         
021100 01 WKS-DISTINTOS-TARGET.                                                 
021200    05 WKS-DT-GRUPO OCCURS 4000 TIMES PIC X(256).                         
021300 01 WKS-TOTAL-DISTINTOS-TARGET    PIC 9(05)  COMP VALUE 0.                
021400 01 WKS-DISTINTOS-ENTRAMPA.                                               
021500    05 WKS-DE-GRUPO OCCURS 4000 TIMES PIC X(256).                         
021600 01 WKS-TOTAL-DISTINTOS-ENTRAMPA  PIC 9(05)  COMP VALUE 0.                
021700 01 WKS-IX-BUSQUEDA               PIC 9(05)  COMP VALUE 0.                
021800*****************************************************************         
021900*          AREAS DEL CALL DE DIAGNOSTICO (ENTB1R00)              *        
022000*****************************************************************         
022100 01 WKS-PROGRAMA                  PIC X(08)  VALUE "CALCFDP".             
022200 01 WKS-ARCHIVO-DIAG              PIC X(08)  VALUE SPACES.                
022300 01 WKS-ACCION                    PIC X(10)  VALUE SPACES.                
022400 01 WKS-LLAVE-DIAGNOSTICO         PIC X(32)  VALUE SPACES.                
022500*****************************************************************         
022600 PROCEDURE DIVISION.                                                      
022700 0000-MAIN SECTION.                                                       
022800     PERFORM 0100-APERTURA-ARCHIVOS                                       
022900     PERFORM 0200-CUENTA-FASTA                                            
023000     PERFORM 0300-PROCESA-REPORTE                                         
023100     PERFORM 0400-CALCULA-FDP                                             
023200     PERFORM 0900-IMPRIME-RESULTADOS                                      
023300     PERFORM 0950-CIERRA-ARCHIVOS                                         
023400     STOP RUN.                                                            
023500 0000-MAIN-E. EXIT.                                                       
023600                                                                          
023700 0100-APERTURA-ARCHIVOS SECTION.                                          
023800*    LEE PARAMETROS DE CORRIDA (PREFIJO DECOY, PREFIJO ENTRAMPA,          
023900*    CUATRO UMBRALES DE Q-VALOR) Y ABRE LOS ARCHIVOS DE ENTRADA.          
024000     ACCEPT WKS-PARM-DECOY-PREFIJO      FROM SYSIN                        
024100     ACCEPT WKS-PARM-ENTRAMPA-PREFIJO   FROM SYSIN                        
024200     ACCEPT WKS-PARM-UMBRAL-RUN-PREC    FROM SYSIN                        
024300     ACCEPT WKS-PARM-UMBRAL-GLOBAL-PREC FROM SYSIN                        
024400     ACCEPT WKS-PARM-UMBRAL-RUN-PG      FROM SYSIN                        
024500     ACCEPT WKS-PARM-UMBRAL-GLOBAL-PG   FROM SYSIN                        
024600     MOVE WKS-PARM-ENTRAMPA-PREFIJO TO WKS-CADENA-TRIM                    
024700     PERFORM 0110-CALCULA-LONGITUD                                        
024800     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-ENTRAMPA                      
024900     IF WKS-PARM-DECOY-PREFIJO NOT = "null"                               
025000        MOVE WKS-PARM-DECOY-PREFIJO TO WKS-CADENA-TRIM                    
025100        PERFORM 0110-CALCULA-LONGITUD                                     
025200        MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-DECOY                      
025300     END-IF                                                               
025400     OPEN INPUT FASTAIN                                                   
025500     IF FS-FASTAIN NOT = "00"                                             
025600        MOVE "FASTAIN"  TO WKS-ARCHIVO-DIAG                               
025700        MOVE "OPEN-IN"  TO WKS-ACCION                                     
025800        PERFORM 0150-DIAG-FASTAIN                                         
025900        DISPLAY "CALCFDP: NO SE PUDO LEER LA BASE FASTA DE "              
026000                "ENTRADA." UPON CONSOLE                                   
026100        STOP RUN                                                          
026200     END-IF                                                               
026300     OPEN INPUT RESULTIN                                                  
026400     IF FS-RESULTIN NOT = "00"                                            
026500        MOVE "RESULTIN" TO WKS-ARCHIVO-DIAG                               
026600        MOVE "OPEN-IN"  TO WKS-ACCION                                     
026700        PERFORM 0152-DIAG-RESULTIN                                        
026800        DISPLAY "CALCFDP: NO SE PUDO LEER EL REPORTE DE "                 
026900                "PRECURSORES." UPON CONSOLE                               
027000        STOP RUN                                                          
027100     END-IF.                                                              
027200 0100-APERTURA-ARCHIVOS-E. EXIT.                                          
027300                                                                          
027400 0110-CALCULA-LONGITUD SECTION.                                           
027500*    LONGITUD DE WKS-CADENA-TRIM SIN LOS ESPACIOS FINALES                 
027600*    (RETROCEDE DESDE EL FINAL FIJO DE 4096 POSICIONES).                  
027700     MOVE 4096 TO WKS-K                                                   
027800     PERFORM 0111-RETROCEDE-CARACTER                                      
027900        UNTIL WKS-K = 0                                                   
028000           OR WKS-CADENA-TRIM(WKS-K: 1) NOT = SPACE                       
028100     MOVE WKS-K TO WKS-LONGITUD-TRIM.                                     
028200 0110-CALCULA-LONGITUD-E. EXIT.                                           
028300                                                                          
028400 0111-RETROCEDE-CARACTER SECTION.                                         
028500     SUBTRACT 1 FROM WKS-K.                                               
028600 0111-RETROCEDE-CARACTER-E. EXIT.                                         
028700                                                                          
028800 0120-INICIA-CON SECTION.                                                 
028900*    PRUEBA GENERICA "WKS-SW-TEXTO INICIA CON WKS-SW-PATRON",             
029000*    SIN FUNCION INTRINSECA ALGUNA.                                       
029100     MOVE "N" TO WKS-SW-RESULTADO                                         
029200     IF WKS-SW-LONGITUD-PATRON > 0                                        
029300        AND WKS-SW-LONGITUD NOT < WKS-SW-LONGITUD-PATRON                  
029400        IF WKS-SW-TEXTO(1: WKS-SW-LONGITUD-PATRON) =                      
029500           WKS-SW-PATRON(1: WKS-SW-LONGITUD-PATRON)                       
029600           MOVE "S" TO WKS-SW-RESULTADO                                   
029700        END-IF                                                            
029800     END-IF.                                                              
029900 0120-INICIA-CON-E. EXIT.                                                 
030000                                                                          
030100 0130-CONTIENE SECTION.                                                   
030200*    PRUEBA GENERICA "WKS-CT-TEXTO CONTIENE WKS-CT-PATRON" VIA            
030300*    UNSTRING DELIMITED BY (SIN FUNCION INTRINSECA ALGUNA).               
030400     MOVE "N" TO WKS-CT-RESULTADO                                         
030500     IF WKS-CT-LONGITUD-PATRON > 0                                        
030600        AND WKS-CT-LONGITUD NOT < WKS-CT-LONGITUD-PATRON                  
030700        MOVE 0 TO WKS-CT-TALLY                                            
030800        UNSTRING WKS-CT-TEXTO(1: WKS-CT-LONGITUD)                         
030900           DELIMITED BY WKS-CT-PATRON(1: WKS-CT-LONGITUD-PATRON)          
031000           INTO WKS-CT-ANTES                                              
031100           TALLYING IN WKS-CT-TALLY                                       
031200        IF WKS-CT-TALLY > 0                                               
031300           MOVE "S" TO WKS-CT-RESULTADO                                   
031400        END-IF                                                            
031500     END-IF.                                                              
031600 0130-CONTIENE-E. EXIT.                                                   
031700                                                                          
031800 0150-DIAG-FASTAIN SECTION.                                               
031900     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
032000          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
032100          FS-FASTAIN, FSE-FASTAIN.                                        
032200 0150-DIAG-FASTAIN-E. EXIT.                                               
032300                                                                          
032400 0152-DIAG-RESULTIN SECTION.                                              
032500     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
032600          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
032700          FS-RESULTIN, FSE-RESULTIN.                                      
032800 0152-DIAG-RESULTIN-E. EXIT.                                              
032900                                                                          
033000 0200-CUENTA-FASTA SECTION.                                               
033100*    PASO 1: LECTURA CON CEBA SOBRE LA BASE FASTA, CLASIFICANDO           
033200*    CADA ENCABEZADO EN OBJETIVO (WKS-DBT) O ENTRAMPA (WKS-DBE).          
033300     PERFORM 0201-LEE-LINEA-FASTA                                         
033400     PERFORM 0205-PROCESA-LINEA-FASTA UNTIL FIN-FASTAIN.                  
033500 0200-CUENTA-FASTA-E. EXIT.                                               
033600                                                                          
033700 0201-LEE-LINEA-FASTA SECTION.                                            
033800     READ FASTAIN INTO WKS-LINEA-ENTRADA                                  
033900        AT END                                                            
034000           MOVE 1 TO WKS-FIN-FASTAIN                                      
034100     END-READ.                                                            
034200 0201-LEE-LINEA-FASTA-E. EXIT.                                            
034300                                                                          
034400 0205-PROCESA-LINEA-FASTA SECTION.                                        
034500     IF WKS-LINEA-ENTRADA NOT = SPACES                                    
034600        IF WKS-PRIMER-CARACTER = ">"                                      
034700           PERFORM 0210-CLASIFICA-FASTA                                   
034800        END-IF                                                            
034900     END-IF                                                               
035000     PERFORM 0201-LEE-LINEA-FASTA.                                        
035100 0205-PROCESA-LINEA-FASTA-E. EXIT.                                        
035200                                                                          
035300 0210-CLASIFICA-FASTA SECTION.                                            
035400*    UN ENCABEZADO QUE NO INICIA CON '>'+PREFIJO-DECOY SE CUENTA          
035500*    COMO ENTRAMPA SI TODA LA LINEA CONTIENE EL PREFIJO DE                
035600*    ENTRAMPA; DE LO CONTRARIO, COMO OBJETIVO.                            
035700     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
035800     PERFORM 0110-CALCULA-LONGITUD                                        
035900     MOVE "N" TO WKS-ES-DECOY                                             
036000     IF WKS-PARM-DECOY-PREFIJO NOT = "null"                               
036100        MOVE WKS-LINEA-ENTRADA TO WKS-SW-TEXTO                            
036200        MOVE WKS-LONGITUD-TRIM TO WKS-SW-LONGITUD                         
036300        MOVE ">" TO WKS-SW-PATRON(1: 1)                                   
036400        MOVE WKS-PARM-DECOY-PREFIJO(1: WKS-LONGITUD-DECOY)                
036500             TO WKS-SW-PATRON(2: WKS-LONGITUD-DECOY)                      
036600        COMPUTE WKS-SW-LONGITUD-PATRON = WKS-LONGITUD-DECOY + 1           
036700        PERFORM 0120-INICIA-CON                                           
036800        IF WKS-SW-RESULTADO = "S"                                         
036900           MOVE "S" TO WKS-ES-DECOY                                       
037000        END-IF                                                            
037100     END-IF                                                               
037200     IF WKS-ES-DECOY = "N"                                                
037300        MOVE WKS-LINEA-ENTRADA TO WKS-CT-TEXTO                            
037400        MOVE WKS-LONGITUD-TRIM TO WKS-CT-LONGITUD                         
037500        MOVE WKS-PARM-ENTRAMPA-PREFIJO(1: WKS-LONGITUD-ENTRAMPA)          
037600             TO WKS-CT-PATRON(1: WKS-LONGITUD-ENTRAMPA)                   
037700        MOVE WKS-LONGITUD-ENTRAMPA TO WKS-CT-LONGITUD-PATRON              
037800        PERFORM 0130-CONTIENE                                             
037900        IF WKS-CT-RESULTADO = "S"                                         
038000           ADD 1 TO WKS-DBE                                               
038100        ELSE                                                              
038200           ADD 1 TO WKS-DBT                                               
038300        END-IF                                                            
038400     END-IF.                                                              
038500 0210-CLASIFICA-FASTA-E. EXIT.                                            
038600                                                                          
038700 0300-PROCESA-REPORTE SECTION.                                            
038800*    PASO 2: LECTURA CON CEBA SOBRE EL REPORTE DE PRECURSORES.            
038900*    LA PRIMERA LINEA NO EN BLANCO ES EL ENCABEZADO TSV.                  
039000     PERFORM 0301-LEE-LINEA-TSV                                           
039100     PERFORM 0305-PROCESA-LINEA-TSV UNTIL FIN-RESULTIN.                   
039200 0300-PROCESA-REPORTE-E. EXIT.                                            
039300                                                                          
039400 0301-LEE-LINEA-TSV SECTION.                                              
039500     READ RESULTIN INTO WKS-LINEA-ENTRADA                                 
039600        AT END                                                            
039700           MOVE 1 TO WKS-FIN-RESULTIN                                     
039800     END-READ.                                                            
039900 0301-LEE-LINEA-TSV-E. EXIT.                                              
040000                                                                          
040100 0305-PROCESA-LINEA-TSV SECTION.                                          
040200     IF WKS-LINEA-ENTRADA NOT = SPACES                                    
040300        IF WKS-ENCABEZADO-LOCALIZADO = "N"                                
040400           PERFORM 0310-LOCALIZA-COLUMNAS                                 
040500        ELSE                                                              
040600           PERFORM 0330-PROCESA-FILA-REPORTE                              
040700        END-IF                                                            
040800     END-IF                                                               
040900     PERFORM 0301-LEE-LINEA-TSV.                                          
041000 0305-PROCESA-LINEA-TSV-E. EXIT.                                          
041100                                                                          
041200 0310-LOCALIZA-COLUMNAS SECTION.                                          
041300*    UBICA LAS COLUMNAS REQUERIDAS EN EL ENCABEZADO DEL REPORTE           
041400*    DE PRECURSORES (DEBE INICIAR CON 'File.Name').                       
041500     IF WKS-LINEA-ENTRADA(1: 9) NOT = "File.Name"                         
041600        DISPLAY "CALCFDP: EL REPORTE DE PRECURSORES NO TIENE "            
041700                "ENCABEZADO VALIDO (SE ESPERA File.Name)."                
041800                UPON CONSOLE                                              
041900        STOP RUN                                                          
042000     END-IF                                                               
042100     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
042200     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
042300     PERFORM 0110-CALCULA-LONGITUD                                        
042400     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
042500     PERFORM 0320-DIVIDE-COLUMNAS                                         
042600     MOVE 0 TO PREC-IX-PROT-GROUP                                         
042700     MOVE 0 TO PREC-IX-RUN-Q                                              
042800     MOVE 0 TO PREC-IX-GLOBAL-Q                                           
042900     MOVE 0 TO PREC-IX-RUN-PG-Q                                           
043000     MOVE 0 TO PREC-IX-GLOBAL-PG-Q                                        
043100     PERFORM 0312-BUSCA-COLUMNA                                           
043200        VARYING WKS-COL-IX FROM 1 BY 1                                    
043300        UNTIL WKS-COL-IX > WKS-TOTAL-COLUMNAS                             
043400     IF PREC-IX-PROT-GROUP = 0 OR PREC-IX-RUN-Q = 0                       
043500        OR PREC-IX-GLOBAL-Q = 0 OR PREC-IX-RUN-PG-Q = 0                   
043600        OR PREC-IX-GLOBAL-PG-Q = 0                                        
043700        DISPLAY "CALCFDP: FALTA UNA COLUMNA REQUERIDA EN EL "             
043800                "REPORTE DE PRECURSORES." UPON CONSOLE                    
043900        STOP RUN                                                          
044000     END-IF                                                               
044100     MOVE "S" TO WKS-ENCABEZADO-LOCALIZADO.                               
044200 0310-LOCALIZA-COLUMNAS-E. EXIT.                                          
044300                                                                          
044400 0312-BUSCA-COLUMNA SECTION.                                              
044500     MOVE WKS-COLUMNA(WKS-COL-IX) TO WKS-COL-MAYUS                        
044600     INSPECT WKS-COL-MAYUS                                                
044700        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
044800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
044900     IF WKS-COL-MAYUS = "PROTEIN.GROUP"                                   
045000        MOVE WKS-COL-IX TO PREC-IX-PROT-GROUP                             
045100     END-IF                                                               
045200     IF WKS-COL-MAYUS = "Q.VALUE"                                         
045300        MOVE WKS-COL-IX TO PREC-IX-RUN-Q                                  
045400     END-IF                                                               
045500     IF WKS-COL-MAYUS = "GLOBAL.Q.VALUE"                                  
045600        MOVE WKS-COL-IX TO PREC-IX-GLOBAL-Q                               
045700     END-IF                                                               
045800     IF WKS-COL-MAYUS = "PG.Q.VALUE"                                      
045900        MOVE WKS-COL-IX TO PREC-IX-RUN-PG-Q                               
046000     END-IF                                                               
046100     IF WKS-COL-MAYUS = "GLOBAL.PG.Q.VALUE"                               
046200        MOVE WKS-COL-IX TO PREC-IX-GLOBAL-PG-Q                            
046300     END-IF.                                                              
046400 0312-BUSCA-COLUMNA-E. EXIT.                                              
046500                                                                          
046600 0320-DIVIDE-COLUMNAS SECTION.                                            
046700*    DIVIDE WKS-LINEA-TSV (SEPARADA POR TAB, X'09') EN TOKENS,            
046800*    ALMACENADOS EN WKS-COLUMNA.  MAXIMO 64 COLUMNAS.                     
046900     MOVE 0 TO WKS-TOTAL-COLUMNAS                                         
047000     MOVE 1 TO WKS-COL-PUNTERO                                            
047100     PERFORM 0322-EXTRAE-UNA-COLUMNA                                      
047200        UNTIL WKS-COL-PUNTERO > WKS-LONGITUD-LINEA-TSV                    
047300           OR WKS-TOTAL-COLUMNAS = 64.                                    
047400 0320-DIVIDE-COLUMNAS-E. EXIT.                                            
047500                                                                          
047600 0322-EXTRAE-UNA-COLUMNA SECTION.                                         
047700     ADD 1 TO WKS-TOTAL-COLUMNAS                                          
047800     MOVE SPACES TO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                       
047900     MOVE 0 TO WKS-COL-TALLY                                              
048000     UNSTRING WKS-LINEA-TSV(1: WKS-LONGITUD-LINEA-TSV)                    
048100        DELIMITED BY X"09"                                                
048200        INTO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                              
048300        WITH POINTER WKS-COL-PUNTERO                                      
048400        TALLYING IN WKS-COL-TALLY.                                        
048500 0322-EXTRAE-UNA-COLUMNA-E. EXIT.                                         
048600                                                                          
048700 0330-PROCESA-FILA-REPORTE SECTION.                                       
048800*    CLASIFICA LA FILA ACTUAL Y ACTUALIZA LOS CONTADORES Y                
048900*    CONJUNTOS DISTINTOS SI PASA LOS CUATRO UMBRALES.                     
049000     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
049100     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
049200     PERFORM 0110-CALCULA-LONGITUD                                        
049300     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
049400     PERFORM 0320-DIVIDE-COLUMNAS                                         
049500     PERFORM 0332-EXTRAE-CAMPOS-FILA                                      
049600     IF PREC-RUN-Q < WKS-PARM-UMBRAL-RUN-PREC                             
049700        AND PREC-GLOBAL-Q < WKS-PARM-UMBRAL-GLOBAL-PREC                   
049800        AND PREC-RUN-PG-Q < WKS-PARM-UMBRAL-RUN-PG                        
049900        AND PREC-GLOBAL-PG-Q < WKS-PARM-UMBRAL-GLOBAL-PG                  
050000        MOVE PREC-PROTEIN-GROUP TO WKS-GRUPO-ACTUAL                       
050100        PERFORM 0334-CLASIFICA-GRUPO                                      
050200        IF WKS-GRUPO-ES-ENTRAMPA = "S"                                    
050300           ADD 1 TO WKS-ET                                                
050400           PERFORM 0352-AGREGA-DISTINTO-ENTRAMPA                          
050500        ELSE                                                              
050600           ADD 1 TO WKS-NT                                                
050700           PERFORM 0350-AGREGA-DISTINTO-TARGET                            
050800        END-IF                                                            
050900     END-IF.                                                              
051000 0330-PROCESA-FILA-REPORTE-E. EXIT.                                       
051100                                                                          
051200 0332-EXTRAE-CAMPOS-FILA SECTION.                                         
051300*    TOMA LOS CAMPOS REQUERIDOS DE LA FILA ACTUAL, UBICADOS POR           
051400*    INDICE DE COLUMNA (VER 0310).                                        
051500     MOVE WKS-COLUMNA(PREC-IX-PROT-GROUP) TO PREC-PROTEIN-GROUP           
051600     MOVE WKS-COLUMNA(PREC-IX-RUN-Q) TO WKS-CADENA-TRIM                   
051700     PERFORM 0110-CALCULA-LONGITUD                                        
051800     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
051900     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
052000     PERFORM 0340-PARSEA-DECIMAL                                          
052100     MOVE WKS-VALOR-DECIMAL TO PREC-RUN-Q                                 
052200     MOVE WKS-COLUMNA(PREC-IX-GLOBAL-Q) TO WKS-CADENA-TRIM                
052300     PERFORM 0110-CALCULA-LONGITUD                                        
052400     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
052500     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
052600     PERFORM 0340-PARSEA-DECIMAL                                          
052700     MOVE WKS-VALOR-DECIMAL TO PREC-GLOBAL-Q                              
052800     MOVE WKS-COLUMNA(PREC-IX-RUN-PG-Q) TO WKS-CADENA-TRIM                
052900     PERFORM 0110-CALCULA-LONGITUD                                        
053000     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
053100     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
053200     PERFORM 0340-PARSEA-DECIMAL                                          
053300     MOVE WKS-VALOR-DECIMAL TO PREC-RUN-PG-Q                              
053400     MOVE WKS-COLUMNA(PREC-IX-GLOBAL-PG-Q) TO WKS-CADENA-TRIM             
053500     PERFORM 0110-CALCULA-LONGITUD                                        
053600     MOVE WKS-CADENA-TRIM(1: 16) TO WKS-TEXTO-DECIMAL                     
053700     MOVE WKS-LONGITUD-TRIM TO WKS-DEC-LONGITUD-TOTAL                     
053800     PERFORM 0340-PARSEA-DECIMAL                                          
053900     MOVE WKS-VALOR-DECIMAL TO PREC-GLOBAL-PG-Q.                          
054000 0332-EXTRAE-CAMPOS-FILA-E. EXIT.                                         
054100                                                                          
054200 0334-CLASIFICA-GRUPO SECTION.                                            
054300*    UN GRUPO DE PROTEINAS (LISTA SEPARADA POR ';') ES ENTRAMPA           
054400*    SI TODOS SUS MIEMBROS INICIAN CON EL PREFIJO DE ENTRAMPA.            
054500     MOVE WKS-GRUPO-ACTUAL TO WKS-CADENA-TRIM                             
054600     PERFORM 0110-CALCULA-LONGITUD                                        
054700     MOVE WKS-LONGITUD-TRIM TO WKS-GRUPO-LONGITUD                         
054800     MOVE 1 TO WKS-GRUPO-PUNTERO                                          
054900     MOVE "S" TO WKS-TODOS-ENTRAMPA                                       
055000     PERFORM 0336-EXAMINA-MIEMBRO-GRUPO                                   
055100        UNTIL WKS-GRUPO-PUNTERO > WKS-GRUPO-LONGITUD                      
055200           OR WKS-TODOS-ENTRAMPA = "N"                                    
055300     MOVE WKS-TODOS-ENTRAMPA TO WKS-GRUPO-ES-ENTRAMPA.                    
055400 0334-CLASIFICA-GRUPO-E. EXIT.                                            
055500                                                                          
055600 0336-EXAMINA-MIEMBRO-GRUPO SECTION.                                      
055700     MOVE SPACES TO WKS-MIEMBRO-TEXTO                                     
055800     MOVE 0 TO WKS-MIEMBRO-TALLY                                          
055900     UNSTRING WKS-GRUPO-ACTUAL(1: WKS-GRUPO-LONGITUD)                     
056000        DELIMITED BY ";"                                                  
056100        INTO WKS-MIEMBRO-TEXTO                                            
056200        WITH POINTER WKS-GRUPO-PUNTERO                                    
056300        TALLYING IN WKS-MIEMBRO-TALLY                                     
056400     MOVE WKS-MIEMBRO-TEXTO TO WKS-CADENA-TRIM                            
056500     PERFORM 0110-CALCULA-LONGITUD                                        
056600     MOVE WKS-MIEMBRO-TEXTO TO WKS-SW-TEXTO                               
056700     MOVE WKS-LONGITUD-TRIM TO WKS-SW-LONGITUD                            
056800     MOVE WKS-PARM-ENTRAMPA-PREFIJO(1: WKS-LONGITUD-ENTRAMPA)             
056900          TO WKS-SW-PATRON(1: WKS-LONGITUD-ENTRAMPA)                      
057000     MOVE WKS-LONGITUD-ENTRAMPA TO WKS-SW-LONGITUD-PATRON                 
057100     PERFORM 0120-INICIA-CON                                              
057200     IF WKS-SW-RESULTADO = "N"                                            
057300        MOVE "N" TO WKS-TODOS-ENTRAMPA                                    
057400     END-IF.                                                              
057500 0336-EXAMINA-MIEMBRO-GRUPO-E. EXIT.                                      
057600                                                                          
057700 0340-PARSEA-DECIMAL SECTION.                                             
057800*    CONVIERTE UN TEXTO "D.FFFFFFF" (PUNTO DECIMAL EXPLICITO) A           
057900*    WKS-VALOR-DECIMAL PIC 9V9(07), SIN FUNCTION NUMVAL.                  
058000     MOVE SPACES TO WKS-DEC-ENTERO-TXT                                    
058100     MOVE SPACES TO WKS-DEC-FRACCION-TXT                                  
058200     MOVE 1 TO WKS-DEC-PUNTERO                                            
058300     MOVE 0 TO WKS-DEC-TALLY                                              
058400     MOVE 0 TO WKS-VALOR-DECIMAL                                          
058500     UNSTRING WKS-TEXTO-DECIMAL DELIMITED BY "."                          
058600        INTO WKS-DEC-ENTERO-TXT                                           
058700        WITH POINTER WKS-DEC-PUNTERO                                      
058800        TALLYING IN WKS-DEC-TALLY                                         
058900     IF WKS-DEC-TALLY > 0                                                 
059000        AND WKS-DEC-LONGITUD-TOTAL NOT < WKS-DEC-PUNTERO                  
059100        COMPUTE WKS-DEC-LONGITUD-FRAC =                                   
059200                WKS-DEC-LONGITUD-TOTAL - WKS-DEC-PUNTERO + 1              
059300        IF WKS-DEC-LONGITUD-FRAC > 7                                      
059400           MOVE 7 TO WKS-DEC-LONGITUD-FRAC                                
059500        END-IF                                                            
059600        MOVE WKS-TEXTO-DECIMAL(WKS-DEC-PUNTERO:                           
059700                               WKS-DEC-LONGITUD-FRAC)                     
059800             TO WKS-DEC-FRACCION-TXT(1: WKS-DEC-LONGITUD-FRAC)            
059900        INSPECT WKS-DEC-FRACCION-TXT CONVERTING SPACE TO "0"              
060000        MOVE WKS-DEC-ENTERO-TXT(1: 1) TO WKS-VALOR-ENTERO                 
060100        MOVE WKS-DEC-FRACCION-TXT TO WKS-VALOR-FRACCION                   
060200     END-IF.                                                              
060300 0340-PARSEA-DECIMAL-E. EXIT.                                             
060400                                                                          
060500 0350-AGREGA-DISTINTO-TARGET SECTION.                                     
060600*    CONJUNTO DE MEMBRESIA POR BUSQUEDA LINEAL (SIN DUPLICADOS).          
060700     MOVE "N" TO WKS-ENCONTRADO                                           
060800     MOVE 1 TO WKS-IX-BUSQUEDA                                            
060900     PERFORM 0351-EXAMINA-TARGET                                          
061000        UNTIL WKS-IX-BUSQUEDA > WKS-TOTAL-DISTINTOS-TARGET                
061100           OR WKS-ENCONTRADO = "S"                                        
061200     IF WKS-ENCONTRADO = "N"                                              
061300        AND WKS-TOTAL-DISTINTOS-TARGET < 4000                             
061400        ADD 1 TO WKS-TOTAL-DISTINTOS-TARGET                               
061500        MOVE WKS-GRUPO-ACTUAL                                             
061600             TO WKS-DT-GRUPO(WKS-TOTAL-DISTINTOS-TARGET)                  
061700     END-IF.                                                              
061800 0350-AGREGA-DISTINTO-TARGET-E. EXIT.                                     
061900                                                                          
062000 0351-EXAMINA-TARGET SECTION.                                             
062100     IF WKS-DT-GRUPO(WKS-IX-BUSQUEDA) = WKS-GRUPO-ACTUAL                  
062200        MOVE "S" TO WKS-ENCONTRADO                                        
062300     END-IF                                                               
062400     ADD 1 TO WKS-IX-BUSQUEDA.                                            
062500 0351-EXAMINA-TARGET-E. EXIT.                                             
062600                                                                          
062700 0352-AGREGA-DISTINTO-ENTRAMPA SECTION.                                   
062800     MOVE "N" TO WKS-ENCONTRADO                                           
062900     MOVE 1 TO WKS-IX-BUSQUEDA                                            
063000     PERFORM 0353-EXAMINA-ENTRAMPA                                        
063100        UNTIL WKS-IX-BUSQUEDA > WKS-TOTAL-DISTINTOS-ENTRAMPA              
063200           OR WKS-ENCONTRADO = "S"                                        
063300     IF WKS-ENCONTRADO = "N"                                              
063400        AND WKS-TOTAL-DISTINTOS-ENTRAMPA < 4000                           
063500        ADD 1 TO WKS-TOTAL-DISTINTOS-ENTRAMPA                             
063600        MOVE WKS-GRUPO-ACTUAL                                             
063700             TO WKS-DE-GRUPO(WKS-TOTAL-DISTINTOS-ENTRAMPA)                
063800     END-IF.                                                              
063900 0352-AGREGA-DISTINTO-ENTRAMPA-E. EXIT.                                   
064000                                                                          
064100 0353-EXAMINA-ENTRAMPA SECTION.                                           
064200     IF WKS-DE-GRUPO(WKS-IX-BUSQUEDA) = WKS-GRUPO-ACTUAL                  
064300        MOVE "S" TO WKS-ENCONTRADO                                        
064400     END-IF                                                               
064500     ADD 1 TO WKS-IX-BUSQUEDA.                                            
064600 0353-EXAMINA-ENTRAMPA-E. EXIT.                                           
064700                                                                          
064800 0400-CALCULA-FDP SECTION.                                                
064900*    FORMULAS DE FDP (FALSE DISCOVERY PROPORTION), NIVEL                  
065000*    PRECURSOR Y NIVEL PROTEINA (VER REGLAS DE NEGOCIO).                  
065100     MOVE WKS-TOTAL-DISTINTOS-TARGET   TO WKS-NTP                         
065200     MOVE WKS-TOTAL-DISTINTOS-ENTRAMPA TO WKS-ETP                         
065300     COMPUTE WKS-FDP-PRECURSOR ROUNDED =                                  
065400             (WKS-DBT * WKS-ET) / (WKS-DBE * WKS-NT) * 100                
065500        ON SIZE ERROR                                                     
065600           MOVE 0 TO WKS-FDP-PRECURSOR                                    
065700     END-COMPUTE                                                          
065800     COMPUTE WKS-FDP-PROTEIN ROUNDED =                                    
065900             (WKS-DBT * WKS-ETP) / (WKS-DBE * WKS-NTP) * 100              
066000        ON SIZE ERROR                                                     
066100           MOVE 0 TO WKS-FDP-PROTEIN                                      
066200     END-COMPUTE.                                                         
066300 0400-CALCULA-FDP-E. EXIT.                                                
066400                                                                          
066500 0900-IMPRIME-RESULTADOS SECTION.                                         
066600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
066700     DISPLAY "CALCFDP: CORRIDA DEL " WKS-DIA-SIS "/" WKS-MES-SIS          
066800             "/" WKS-ANIO-SIS UPON CONSOLE                                
066900     DISPLAY "CALCFDP: PROTEINAS OBJETIVO EN BASE (DBT) . : "             
067000             WKS-DBT UPON CONSOLE                                         
067100     DISPLAY "CALCFDP: PROTEINAS ENTRAMPA EN BASE (DBE) . : "             
067200             WKS-DBE UPON CONSOLE                                         
067300     DISPLAY "CALCFDP: PRECURSORES OBJETIVO ACEPTADOS (NT): "             
067400             WKS-NT UPON CONSOLE                                          
067500     DISPLAY "CALCFDP: PRECURSORES ENTRAMPA ACEPTADOS (ET): "             
067600             WKS-ET UPON CONSOLE                                          
067700     DISPLAY "CALCFDP: GRUPOS DE PROTEINA OBJETIVO (NTP) . : "            
067800             WKS-NTP UPON CONSOLE                                         
067900     DISPLAY "CALCFDP: GRUPOS DE PROTEINA ENTRAMPA (ETP) . : "            
068000             WKS-ETP UPON CONSOLE                                         
068100     DISPLAY "CALCFDP: FDP NIVEL PRECURSOR . . . . . . . . : "            
068200             WKS-FDP-PRECURSOR "%" UPON CONSOLE                           
068300     DISPLAY "CALCFDP: FDP NIVEL PROTEINA  . . . . . . . . : "            
068400             WKS-FDP-PROTEIN "%" UPON CONSOLE.                            
068500 0900-IMPRIME-RESULTADOS-E. EXIT.                                         
068600                                                                          
068700 0950-CIERRA-ARCHIVOS SECTION.                                            
068800     CLOSE FASTAIN                                                        
068900     CLOSE RESULTIN.                                                      
069000 0950-CIERRA-ARCHIVOS-E. EXIT.                                            
