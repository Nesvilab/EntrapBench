000100******************************************************************
000200*    ENTQROW  --  RENGLON DE SALIDA DE LA CURVA DE Q-VALOR       *
000300*------------------------------------------------------------------
000400* UN RENGLON DEL CSV DE SALIDA DE ENTQVAL, UN RENGLON POR CASILLA *
000500* (BIN) DE SCORE CON Q-VALOR REPORTADO, DE LA CASILLA MAYOR A LA  *
000600* MENOR.                                                          *
000700******************************************************************
000800 01 REG-Q-CURVA.
000900    05 QROW-THRESHOLD                PIC 9V9(07).
001000    05 FILLER                        PIC X(01) VALUE ','.
001100    05 QROW-TARGET-COUNT             PIC 9(09).
001200    05 FILLER                        PIC X(01) VALUE ','.
001300    05 QROW-DECOY-COUNT               PIC 9(09).
001400    05 FILLER                        PIC X(01) VALUE ','.
001500    05 QROW-ENTRAP-TARGET-COUNT      PIC 9(09).
001600    05 FILLER                        PIC X(01) VALUE ','.
001700    05 QROW-ENTRAP-DECOY-COUNT       PIC 9(09).
001800    05 FILLER                        PIC X(01) VALUE ','.
001900    05 QROW-REPORTED-RUN-Q           PIC 9V9(07).
002000    05 FILLER                        PIC X(01) VALUE ','.
002100    05 QROW-REPORTED-GLOBAL-Q        PIC 9V9(07).
002200    05 FILLER                        PIC X(01) VALUE ','.
002300    05 QROW-ENTRAPMENT-Q             PIC 9V9(07).
002400    05 FILLER                        PIC X(08).
