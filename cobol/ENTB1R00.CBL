000100******************************************************************        
000200* FECHA       : 14/01/1989                                       *        
000300* PROGRAMADOR : R. CASTILLO MEJIA (RCM)                          *        
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)               *        
000500* PROGRAMA    : ENTB1R00                                         *        
000600* TIPO        : RUTINA (CALLED, NO EJECUTABLE DIRECTO)           *        
000700* DESCRIPCION : RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS. SE   *        
000800*             : INVOCA DESDE GENDB, CALCFDP, FDPPEP, FDPPROT Y   *        
000900*             : ENTQVAL CUANDO UN OPEN/READ/WRITE/CLOSE REGRESA  *        
001000*             : UN FS-xxxx DISTINTO DE CERO; IMPRIME EL STATUS   *        
001100*             : NORMAL Y EXTENDIDO (RETURN/FUNCTION/FEEDBACK) EN *        
001200*             : UNA SOLA LINEA DE SPOOL PARA FACILITAR EL DIAG-  *        
001300*             : NOSTICO DE SOPORTE EN PRODUCCION.                *        
001400* ARCHIVOS    : NO APLICA (RUTINA DE SERVICIO, SIN ARCHIVOS)     *        
001500* ACCION (ES) : NO APLICA                                        *        
001600* PROGRAMA(S) : NO APLICA (ES LLAMADA, NO LLAMA A OTROS)         *        
001700* INSTALADO   : 14/01/1989                                       *        
001800* BPM/RATIONAL: 100402                                           *        
001900* NOMBRE      : RUTINA DE DIAGNOSTICO FILE STATUS EXTENDIDO      *        
002000******************************************************************        
002100* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
002200*-----------------------------------------------------------------        
002300* R.CASTILLO (RCM)        | 14/01/1989| VERSION INICIAL, COPIADA  RCM001  
002400*                         |           | DE LA RUTINA DE TARJETA  RCM001   
002500*                         |           | DE CREDITO (DEBD1R00)    RCM001   
002600*                         |           | PARA USO GENERAL DE LA   RCM001   
002700*                         |           | SUITE DE BENCHMARKING.   RCM001   
002800* R.CASTILLO (RCM)        | 02/08/1991| SE AGREGA DESPLIEGUE DE  RCM002   
002900*                         |           | FSE-FEEDBACK EN HEXA     RCM002   
003000*                         |           | PARA CODIGOS DE ERROR DE RCM002   
003100*                         |           | ACCESO EN LINEA SECUEN-  RCM002   
003200*                         |           | CIAL (FS 30/34/35/37).   RCM002   
003300* M.OCHOA (MOC)           | 09/11/1993| CORRIGE LONGITUD DE LLAVE MOC003  
003400*                         |           | DESPLEGADA; SE TRUNCABA  MOC003   
003500*                         |           | A 16 POSICIONES.         MOC003   
003600* M.OCHOA (MOC)           | 23/06/1996| AGREGA CONTADOR DE       MOC004   
003700*                         |           | LLAMADAS POR CORRIDA     MOC004   
003800*                         |           | (WKS-CONTADOR-LLAMADAS). MOC004   
003900* E.RAMIREZ (PEDR)        | 29/12/1998| AJUSTE Y2K: FECHA-SISTEMA PEDR005 
004000*                         |           | PASA DE 9(06) A 9(08)    PEDR005  
004100*                         |           | (DDMMAA A DDMMAAAA).     PEDR005  
004200* E.RAMIREZ (PEDR)        | 18/01/1999| PRUEBAS DE REGRESION Y2K PEDR006  
004300*                         |           | SOBRE TODAS LAS CORRIDAS PEDR006  
004400*                         |           | DE ENTRAPB. SIN HALLAZGOS PEDR006 
004500* D.RAMIREZ (EEDR)        | 11/04/2023| SE AGREGA RAZON-ABORTO   EEDR007  
004600*                         |           | PARA QUE LOS 5 PROGRAMAS EEDR007  
004700*                         |           | REUTILICEN LOS MISMOS    EEDR007  
004800*                         |           | TEXTOS DE VALIDACION     EEDR007  
004900*                         |           | (TICKET BPM 228914).     EEDR007  
005000******************************************************************        
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.                   ENTB1R00.                                  
005300 AUTHOR.                       R. CASTILLO MEJIA.                         
005400 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
005500 DATE-WRITTEN.                 14/01/1989.                                
005600 DATE-COMPILED.                                                           
005700 SECURITY.                     USO INTERNO UNICAMENTE.                    
005800******************************************************************        
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01             IS TOP-OF-FORM                                       
006300     CLASS NUM-HEXA  IS "0" THRU "9" "A" THRU "F"                         
006400     UPSI-0.                                                              
006500 DATA DIVISION.                                                           
006600 WORKING-STORAGE SECTION.                                                 
006700******************************************************************        
006800*              AREAS DE TRABAJO DE LA RUTINA                     *        
006900******************************************************************        
007000 01 WKS-CONTADOR-LLAMADAS       PIC 9(05)  COMP VALUE ZEROS.              
007100 01 WKS-FECHA-SISTEMA           PIC 9(08)  VALUE ZEROS.                   
007200 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
007300    02 WKS-ANIO-SIS             PIC 9(04).                                
007400    02 WKS-MES-SIS              PIC 9(02).                                
007500    02 WKS-DIA-SIS              PIC 9(02).                                
007600 01 WKS-HORA-SISTEMA            PIC 9(08)  COMP VALUE ZEROS.              
007700 01 WKS-LLAVE-IMPRESA            PIC X(32) VALUE SPACES.                  
007800 01 WKS-LLAVE-IMPRESA-R REDEFINES WKS-LLAVE-IMPRESA.                      
007900    02 WKS-LLAVE-VISIBLE        PIC X(32).                                
008000 01 WKS-LINEA-DIAGNOSTICO       PIC X(132) VALUE SPACES.                  
008100 01 WKS-LINEA-DIAGNOSTICO-R REDEFINES WKS-LINEA-DIAGNOSTICO.              
008200    02 WKS-LINEA-DIAG-PARTE1    PIC X(66).                                
008300    02 WKS-LINEA-DIAG-PARTE2    PIC X(66).                                
008400******************************************************************        
008500*              LINKAGE SECTION  --  PARAMETROS DEL CALL          *        
008600*   CALL 'ENTB1R00' USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,    *        
008700*                         LK-LLAVE, LK-FS, LK-FSE                *        
008800*   (MISMA FIRMA QUE LA RUTINA DEBD1R00 DE TARJETA DE CREDITO)   *        
008900******************************************************************        
009000 LINKAGE SECTION.                                                         
009100 01 LK-PROGRAMA                 PIC X(08).                                
009200 01 LK-ARCHIVO                  PIC X(08).                                
009300 01 LK-ACCION                   PIC X(10).                                
009400 01 LK-LLAVE                    PIC X(32).                                
009500 01 LK-FS                       PIC 9(02).                                
009600 01 LK-FSE.                                                               
009700    02 LK-FSE-RETURN            PIC S9(04) COMP-5.                        
009800    02 LK-FSE-FUNCTION          PIC S9(04) COMP-5.                        
009900    02 LK-FSE-FEEDBACK          PIC S9(04) COMP-5.                        
010000******************************************************************        
010100 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,             
010200                          LK-LLAVE, LK-FS, LK-FSE.                        
010300 0000-MAIN SECTION.                                                       
010400     ADD 1 TO WKS-CONTADOR-LLAMADAS                                       
010500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
010600     ACCEPT WKS-HORA-SISTEMA  FROM TIME                                   
010700     MOVE   LK-LLAVE           TO   WKS-LLAVE-IMPRESA                     
010800     MOVE   LK-PROGRAMA        TO   WKS-LINEA-DIAG-PARTE1                 
010900     MOVE   LK-ARCHIVO         TO   WKS-LINEA-DIAG-PARTE2                 
011000     PERFORM 0100-IMPRIME-DIAGNOSTICO                                     
011100     GOBACK.                                                              
011200 0000-MAIN-E. EXIT.                                                       
011300                                                                          
011400 0100-IMPRIME-DIAGNOSTICO SECTION.                                        
011500     DISPLAY '------------------------------------------------'           
011600             '----------------------------' UPON CONSOLE                  
011700     DISPLAY '>>> ENTB1R00 - DIAGNOSTICO DE FILE STATUS <<<'              
011800             UPON CONSOLE                                                 
011900     DISPLAY 'LLAMADA No. : ' WKS-CONTADOR-LLAMADAS                       
012000             '  FECHA: '      WKS-FECHA-SISTEMA                           
012100             '  HORA: '       WKS-HORA-SISTEMA UPON CONSOLE               
012200     DISPLAY 'PROGRAMA    : ' LK-PROGRAMA UPON CONSOLE                    
012300     DISPLAY 'ARCHIVO     : ' LK-ARCHIVO  UPON CONSOLE                    
012400     DISPLAY 'ENCABEZADO  : ' WKS-LINEA-DIAGNOSTICO UPON CONSOLE          
012500     DISPLAY 'ACCION      : ' LK-ACCION   UPON CONSOLE                    
012600     DISPLAY 'LLAVE/PARM  : ' WKS-LLAVE-VISIBLE UPON CONSOLE              
012700     DISPLAY 'FILE STATUS : ' LK-FS UPON CONSOLE                          
012800     DISPLAY 'FSE-RETURN  : ' LK-FSE-RETURN   UPON CONSOLE                
012900     DISPLAY 'FSE-FUNCTION: ' LK-FSE-FUNCTION UPON CONSOLE                
013000     DISPLAY 'FSE-FEEDBACK: ' LK-FSE-FEEDBACK UPON CONSOLE                
013100     DISPLAY '------------------------------------------------'           
013200             '----------------------------' UPON CONSOLE.                 
013300 0100-IMPRIME-DIAGNOSTICO-E. EXIT.                                        
