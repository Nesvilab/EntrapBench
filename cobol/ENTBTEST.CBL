000100*****************************************************************         
000200* FECHA       : 10/08/2026                                     *          
000300* PROGRAMADOR : D. RAMIREZ (EEDR)                               *         
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)             *          
000500* PROGRAMA    : ENTBTEST                                        *         
000600* TIPO        : BATCH (AUTOCOMPROBACION)                        *         
000700* DESCRIPCION : PRUEBA AUTOMATICA DE LAS DOS REGLAS MAS          *        
000800*             : SENSIBLES DE GENDB: DETECCION DE SITIO DE        *        
000900*             : CORTE ENZIMATICO (0310-DETECTA-SITIO-CORTE) Y    *        
001000*             : EL GENERADOR SEUDOALEATORIO DETERMINISTA         *        
001100*             : (0325-SIGUIENTE-ALEATORIO) QUE ALIMENTA EL       *        
001200*             : BARAJADO DE SEGMENTOS.  NO LEE NI ESCRIBE        *        
001300*             : ARCHIVOS DE NEGOCIO; SOLO CASOS FIJOS EN TABLA   *        
001400*             : CON RESULTADO ESPERADO, REPORTADOS POR CONSOLA.  *        
001500* ARCHIVOS    : NINGUNO                                         *         
001600* ACCION (ES) : T=PROBAR                                        *         
001700* INSTALADO   : 10/08/2026                                      *         
001800* BPM/RATIONAL: 228914                                         *          
001900* NOMBRE      : AUTOCOMPROBACION DE GENDB                       *         
002000*****************************************************************         
002100* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
002200*-----------------------------------------------------------------        
002300* D.RAMIREZ (EEDR)        | 10/08/2026| VERSION INICIAL.  CASOS   EEDR001 
002400*                         |           | FIJOS DE REGRESION PARA   EEDR001 
002500*                         |           | EL SITIO DE CORTE ENZI-   EEDR001 
002600*                         |           | MATICO Y EL GENERADOR     EEDR001 
002700*                         |           | SEUDOALEATORIO, CON       EEDR001 
002800*                         |           | REPORTE PASS/FAIL.        EEDR001 
002900*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.                   ENTBTEST.                                  
003200 AUTHOR.                       D. RAMIREZ.                                
003300 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
003400 DATE-WRITTEN.                 10/08/2026.                                
003500 DATE-COMPILED.                                                           
003600 SECURITY.                     USO INTERNO UNICAMENTE.                    
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01             IS TOP-OF-FORM                                       
004200     CLASS CLASE-MAYUS  IS "A" THRU "Z"                                   
004300     CLASS CLASE-NUM    IS "0" THRU "9"                                   
004400     UPSI-0.                                                              
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700*    SIN ARCHIVOS: ESTE PROGRAMA ES UNA AUTOCOMPROBACION.                 
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*****************************************************************         
005100*          CASOS DE PRUEBA: DETECCION DE SITIO DE CORTE          *        
005200*****************************************************************         
005300 01 WKS-TABLA-CASOS-CORTE.                                                
005400    05 WKS-CASO-CORTE OCCURS 6 TIMES.                                     
005500       10 CASO-SECUENCIA           PIC X(32).                             
005600       10 CASO-LONGITUD            PIC 9(02) COMP.                        
005700       10 CASO-LETRAS-CORTE        PIC X(26).                             
005800       10 CASO-LETRAS-PROTEC       PIC X(26).                             
005900       10 CASO-TERMINAL-C          PIC 9(01).                             
006000       10 CASO-POSICION            PIC 9(02) COMP.                        
006100       10 CASO-ESPERADO            PIC X(01).                             
006200       10 CASO-DESCRIPCION         PIC X(44).                             
006300    05 FILLER                      PIC X(04) VALUE SPACES.                
006400 01 WKS-TOTAL-CASOS-CORTE         PIC 9(02)  COMP VALUE 6.                
006500 01 WKS-IX-CASO                   PIC 9(02)  COMP VALUE 0.                
006600*****************************************************************         
006700*          COPIA LOCAL DE LA REGLA DE DIGESTION DE GENDB         *        
006800*****************************************************************         
006900 01 WKS-CADENA-DIGESTION          PIC X(32)  VALUE SPACES.                
007000 01 WKS-CADENA-DIGESTION-R REDEFINES WKS-CADENA-DIGESTION.                
007100    05 WKS-DIG-PRIMER-RESIDUO     PIC X(01).                              
007200    05 WKS-DIG-RESTO              PIC X(31).                              
007300 01 WKS-LONGITUD-DIGESTION        PIC 9(02)  COMP VALUE 0.                
007400 01 WKS-I                         PIC 9(02)  COMP VALUE 0.                
007500 01 WKS-PARM-CORTE                PIC X(26)  VALUE SPACES.                
007600 01 WKS-PARM-CORTE-R REDEFINES WKS-PARM-CORTE.                            
007700    05 WKS-PARM-CORTE-PRIMERA     PIC X(01).                              
007800    05 WKS-PARM-CORTE-RESTO       PIC X(25).                              
007900 01 WKS-PARM-PROTECCION           PIC X(26)  VALUE SPACES.                
008000 01 WKS-PARM-TERMINAL-C           PIC 9(01)  VALUE 0.                     
008100 01 WKS-ES-SITIO-CORTE            PIC X(01)  VALUE "N".                   
008200 01 WKS-CARACTER-PRUEBA           PIC X(01)  VALUE SPACE.                 
008300 01 WKS-LISTA-PRUEBA              PIC X(26)  VALUE SPACES.                
008400 01 WKS-EN-LISTA                  PIC X(01)  VALUE "N".                   
008500 01 WKS-CONTEO-INSPECT            PIC 9(02)  COMP VALUE 0.                
008600*****************************************************************         
008700*          RESULTADOS DE LOS CASOS DE CORTE                      *        
008800*****************************************************************         
008900 01 WKS-OBTENIDO-CORTE            PIC X(01)  VALUE "N".                   
009000 01 WKS-CASOS-CORTE-OK            PIC 9(02)  COMP VALUE 0.                
009100 01 WKS-CASOS-CORTE-MAL           PIC 9(02)  COMP VALUE 0.                
009200*****************************************************************         
009300*          CASOS DE PRUEBA: GENERADOR SEUDOALEATORIO (LCG)       *        
009400*****************************************************************         
009500 01 WKS-TABLA-CASOS-AZAR.                                                 
009600    05 WKS-CASO-AZAR OCCURS 5 TIMES.                                      
009700       10 CASO-AZAR-ESPERADO       PIC 9(10) COMP.                        
009800    05 FILLER                      PIC X(04) VALUE SPACES.                
009900 01 WKS-TOTAL-CASOS-AZAR          PIC 9(02)  COMP VALUE 5.                
010000 01 WKS-IX-CASO-AZAR              PIC 9(02)  COMP VALUE 0.                
010100 01 WKS-SEMILLA-PRNG              PIC 9(10)  COMP VALUE 0.                
010200 01 WKS-PRNG-PRODUCTO             PIC 9(18)  COMP VALUE 0.                
010300 01 WKS-PRNG-COCIENTE             PIC 9(10)  COMP VALUE 0.                
010400 01 WKS-CASOS-AZAR-OK             PIC 9(02)  COMP VALUE 0.                
010500 01 WKS-CASOS-AZAR-MAL            PIC 9(02)  COMP VALUE 0.                
010600*****************************************************************         
010700*          SEGUNDA CORRIDA PARA PROBAR REPRODUCIBILIDAD          *        
010800*****************************************************************         
010900 01 WKS-SEMILLA-PRNG-2            PIC 9(10)  COMP VALUE 0.                
011000 01 WKS-PRNG-PRODUCTO-2           PIC 9(18)  COMP VALUE 0.                
011100 01 WKS-PRNG-COCIENTE-2           PIC 9(10)  COMP VALUE 0.                
011200 01 WKS-REPRODUCIBLE              PIC X(01)  VALUE "S".                   
011300 01 WKS-FECHA-SISTEMA             PIC 9(08)  VALUE 0.                     
011400 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
011500    05 WKS-FECHA-ANO              PIC 9(04).                              
011600    05 WKS-FECHA-MES              PIC 9(02).                              
011700    05 WKS-FECHA-DIA              PIC 9(02).                              
011800*****************************************************************         
011900 PROCEDURE DIVISION.                                                      
012000 0000-MAIN SECTION.                                                       
012100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
012200     DISPLAY "ENTBTEST: AUTOCOMPROBACION GENDB - EJECUCION "              
012300             WKS-FECHA-ANO "-" WKS-FECHA-MES "-" WKS-FECHA-DIA            
012400             UPON CONSOLE                                                 
012500     PERFORM 0100-CARGA-CASOS-CORTE                                       
012600     PERFORM 0200-PRUEBA-SITIO-CORTE                                      
012700     PERFORM 0300-CARGA-CASOS-AZAR                                        
012800     PERFORM 0400-PRUEBA-GENERADOR-AZAR                                   
012900     PERFORM 0500-PRUEBA-REPRODUCIBILIDAD                                 
013000     PERFORM 0900-RESUMEN                                                 
013100     STOP RUN.                                                            
013200 0000-MAIN-E. EXIT.                                                       
013300                                                                          
013400 0100-CARGA-CASOS-CORTE SECTION.                                          
013500*    CASOS FIJOS DE LA REGLA DE DIGESTION (VER BUSINESS RULES /           
013600*    DIGESTION-SITE DETECTION).  SECUENCIAS DE TRABAJO, SIN               
013700*    SUSTITUCION I->L NI OTRO PROCESO DE GENDB.                           
013800     MOVE "AKPAKA" TO CASO-SECUENCIA(1)                                   
013900     MOVE 6 TO CASO-LONGITUD(1)                                           
014000     MOVE "K"  TO CASO-LETRAS-CORTE(1)                                    
014100     MOVE "P"  TO CASO-LETRAS-PROTEC(1)                                   
014200     MOVE 1    TO CASO-TERMINAL-C(1)                                      
014300     MOVE 2    TO CASO-POSICION(1)                                        
014400     MOVE "N"  TO CASO-ESPERADO(1)                                        
014500     MOVE "C-TERM, K SEGUIDA DE P: PROTEGIDO"                             
014600          TO CASO-DESCRIPCION(1)                                          
014700     MOVE "AKPAKA" TO CASO-SECUENCIA(2)                                   
014800     MOVE 6 TO CASO-LONGITUD(2)                                           
014900     MOVE "K"  TO CASO-LETRAS-CORTE(2)                                    
015000     MOVE "P"  TO CASO-LETRAS-PROTEC(2)                                   
015100     MOVE 1    TO CASO-TERMINAL-C(2)                                      
015200     MOVE 5    TO CASO-POSICION(2)                                        
015300     MOVE "S"  TO CASO-ESPERADO(2)                                        
015400     MOVE "C-TERM, K SEGUIDA DE A: CORTE"                                 
015500          TO CASO-DESCRIPCION(2)                                          
015600     MOVE "APKAKA" TO CASO-SECUENCIA(3)                                   
015700     MOVE 6 TO CASO-LONGITUD(3)                                           
015800     MOVE "K"  TO CASO-LETRAS-CORTE(3)                                    
015900     MOVE "P"  TO CASO-LETRAS-PROTEC(3)                                   
016000     MOVE 0    TO CASO-TERMINAL-C(3)                                      
016100     MOVE 3    TO CASO-POSICION(3)                                        
016200     MOVE "N"  TO CASO-ESPERADO(3)                                        
016300     MOVE "N-TERM, K PRECEDIDA DE P: PROTEGIDO"                           
016400          TO CASO-DESCRIPCION(3)                                          
016500     MOVE "APKAKA" TO CASO-SECUENCIA(4)                                   
016600     MOVE 6 TO CASO-LONGITUD(4)                                           
016700     MOVE "K"  TO CASO-LETRAS-CORTE(4)                                    
016800     MOVE "P"  TO CASO-LETRAS-PROTEC(4)                                   
016900     MOVE 0    TO CASO-TERMINAL-C(4)                                      
017000     MOVE 5    TO CASO-POSICION(4)                                        
017100     MOVE "S"  TO CASO-ESPERADO(4)                                        
017200     MOVE "N-TERM, K PRECEDIDA DE A: CORTE"                               
017300          TO CASO-DESCRIPCION(4)                                          
017400     MOVE "AKAKA" TO CASO-SECUENCIA(5)                                    
017500     MOVE 5 TO CASO-LONGITUD(5)                                           
017600     MOVE "K"  TO CASO-LETRAS-CORTE(5)                                    
017700     MOVE "-"  TO CASO-LETRAS-PROTEC(5)                                   
017800     MOVE 1    TO CASO-TERMINAL-C(5)                                      
017900     MOVE 2    TO CASO-POSICION(5)                                        
018000     MOVE "S"  TO CASO-ESPERADO(5)                                        
018100     MOVE "SIN PROTECCION ('-'): SIEMPRE CORTE"                           
018200          TO CASO-DESCRIPCION(5)                                          
018300     MOVE "AAAK" TO CASO-SECUENCIA(6)                                     
018400     MOVE 4 TO CASO-LONGITUD(6)                                           
018500     MOVE "K"  TO CASO-LETRAS-CORTE(6)                                    
018600     MOVE "A"  TO CASO-LETRAS-PROTEC(6)                                   
018700     MOVE 1    TO CASO-TERMINAL-C(6)                                      
018800     MOVE 4    TO CASO-POSICION(6)                                        
018900     MOVE "S"  TO CASO-ESPERADO(6)                                        
019000     MOVE "K AL FINAL, SIN VECINO REAL: SIEMPRE CORTE"                    
019100          TO CASO-DESCRIPCION(6).                                         
019200 0100-CARGA-CASOS-CORTE-E. EXIT.                                          
019300                                                                          
019400 0200-PRUEBA-SITIO-CORTE SECTION.                                         
019500     MOVE 0 TO WKS-CASOS-CORTE-OK                                         
019600     MOVE 0 TO WKS-CASOS-CORTE-MAL                                        
019700     DISPLAY "ENTBTEST: ----- DETECCION DE SITIO DE CORTE -----"          
019800             UPON CONSOLE                                                 
019900     PERFORM 0210-EJECUTA-CASO-CORTE                                      
020000        VARYING WKS-IX-CASO FROM 1 BY 1                                   
020100        UNTIL WKS-IX-CASO > WKS-TOTAL-CASOS-CORTE.                        
020200 0200-PRUEBA-SITIO-CORTE-E. EXIT.                                         
020300                                                                          
020400 0210-EJECUTA-CASO-CORTE SECTION.                                         
020500     MOVE CASO-SECUENCIA(WKS-IX-CASO) TO WKS-CADENA-DIGESTION             
020600     MOVE CASO-LONGITUD(WKS-IX-CASO)  TO WKS-LONGITUD-DIGESTION           
020700     MOVE CASO-LETRAS-CORTE(WKS-IX-CASO)  TO WKS-PARM-CORTE               
020800     MOVE CASO-LETRAS-PROTEC(WKS-IX-CASO) TO WKS-PARM-PROTECCION          
020900     MOVE CASO-TERMINAL-C(WKS-IX-CASO)    TO WKS-PARM-TERMINAL-C          
021000     MOVE CASO-POSICION(WKS-IX-CASO)      TO WKS-I                        
021100     PERFORM 0310-DETECTA-SITIO-CORTE-T                                   
021200     MOVE WKS-ES-SITIO-CORTE TO WKS-OBTENIDO-CORTE                        
021300     IF WKS-OBTENIDO-CORTE = CASO-ESPERADO(WKS-IX-CASO)                   
021400        ADD 1 TO WKS-CASOS-CORTE-OK                                       
021500        DISPLAY "ENTBTEST: PASS CASO " WKS-IX-CASO " - "                  
021600                CASO-DESCRIPCION(WKS-IX-CASO) UPON CONSOLE                
021700     ELSE                                                                 
021800        ADD 1 TO WKS-CASOS-CORTE-MAL                                      
021900        DISPLAY "ENTBTEST: FAIL CASO " WKS-IX-CASO " - "                  
022000                CASO-DESCRIPCION(WKS-IX-CASO) " ESPERADO="                
022100                CASO-ESPERADO(WKS-IX-CASO) " OBTENIDO="                   
022200                WKS-OBTENIDO-CORTE UPON CONSOLE                           
022300        DISPLAY "ENTBTEST:   SECUENCIA=" WKS-CADENA-DIGESTION             
022400                " PRIMER RESIDUO=" WKS-DIG-PRIMER-RESIDUO                 
022500                " LETRA DE CORTE=" WKS-PARM-CORTE-PRIMERA                 
022600                UPON CONSOLE                                              
022700     END-IF.                                                              
022800 0210-EJECUTA-CASO-CORTE-E. EXIT.                                         
022900                                                                          
023000 0310-DETECTA-SITIO-CORTE-T SECTION.                                      
023100*    COPIA LOCAL, LINEA POR LINEA, DE GENDB 0310-DETECTA-SITIO-           
023200*    CORTE / 0314-DETECTA-VECINO (CON LA RAMA N-TERMINAL).  EL            
023300*    DUPLICADO ES DELIBERADO: ESTE PROGRAMA NO HACE CALL A GENDB          
023400*    (GENDB NO TIENE PUNTO DE ENTRADA DE SUBPROGRAMA).                    
023500     MOVE "N" TO WKS-ES-SITIO-CORTE                                       
023600     MOVE WKS-CADENA-DIGESTION(WKS-I: 1) TO WKS-CARACTER-PRUEBA           
023700     MOVE WKS-PARM-CORTE TO WKS-LISTA-PRUEBA                              
023800     PERFORM 0312-CARACTER-EN-LISTA-T                                     
023900     IF WKS-EN-LISTA = "S"                                                
024000        IF WKS-PARM-PROTECCION = "-"                                      
024100           MOVE "S" TO WKS-ES-SITIO-CORTE                                 
024200        ELSE                                                              
024300           PERFORM 0314-DETECTA-VECINO-T                                  
024400           IF WKS-EN-LISTA = "N"                                          
024500              MOVE "S" TO WKS-ES-SITIO-CORTE                              
024600           END-IF                                                         
024700        END-IF                                                            
024800     END-IF.                                                              
024900 0310-DETECTA-SITIO-CORTE-T-E. EXIT.                                      
025000                                                                          
025100 0312-CARACTER-EN-LISTA-T SECTION.                                        
025200     MOVE 0 TO WKS-CONTEO-INSPECT                                         
025300     IF WKS-CARACTER-PRUEBA NOT = SPACE                                   
025400        INSPECT WKS-LISTA-PRUEBA TALLYING WKS-CONTEO-INSPECT              
025500           FOR ALL WKS-CARACTER-PRUEBA                                    
025600     END-IF                                                               
025700     IF WKS-CONTEO-INSPECT > 0                                            
025800        MOVE "S" TO WKS-EN-LISTA                                          
025900     ELSE                                                                 
026000        MOVE "N" TO WKS-EN-LISTA                                          
026100     END-IF.                                                              
026200 0312-CARACTER-EN-LISTA-T-E. EXIT.                                        
026300                                                                          
026400 0314-DETECTA-VECINO-T SECTION.                                           
026500     IF WKS-PARM-TERMINAL-C = 1                                           
026600        IF WKS-I >= WKS-LONGITUD-DIGESTION                                
026700           MOVE SPACE TO WKS-CARACTER-PRUEBA                              
026800        ELSE                                                              
026900           MOVE WKS-CADENA-DIGESTION(WKS-I + 1: 1)                        
027000                TO WKS-CARACTER-PRUEBA                                    
027100        END-IF                                                            
027200     ELSE                                                                 
027300        IF WKS-I <= 1                                                     
027400           MOVE SPACE TO WKS-CARACTER-PRUEBA                              
027500        ELSE                                                              
027600           MOVE WKS-CADENA-DIGESTION(WKS-I - 1: 1)                        
027700                TO WKS-CARACTER-PRUEBA                                    
027800        END-IF                                                            
027900     END-IF                                                               
028000     MOVE WKS-PARM-PROTECCION TO WKS-LISTA-PRUEBA                         
028100     PERFORM 0312-CARACTER-EN-LISTA-T.                                    
028200 0314-DETECTA-VECINO-T-E. EXIT.                                           
028300                                                                          
028400 0300-CARGA-CASOS-AZAR SECTION.                                           
028500*    VALORES ESPERADOS DEL LCG DE GENDB (0325-SIGUIENTE-                  
028600*    ALEATORIO) PARA SEMILLA INICIAL = 1, PRECALCULADOS A MANO            
028700*    PARA FIJAR UNA LINEA BASE DE REGRESION.                              
028800     MOVE 1103527590 TO CASO-AZAR-ESPERADO(1)                             
028900     MOVE  377401575 TO CASO-AZAR-ESPERADO(2)                             
029000     MOVE  662824084 TO CASO-AZAR-ESPERADO(3)                             
029100     MOVE 1147902781 TO CASO-AZAR-ESPERADO(4)                             
029200     MOVE 2035015474 TO CASO-AZAR-ESPERADO(5).                            
029300 0300-CARGA-CASOS-AZAR-E. EXIT.                                           
029400                                                                          
029500 0400-PRUEBA-GENERADOR-AZAR SECTION.                                      
029600     MOVE 0 TO WKS-CASOS-AZAR-OK                                          
029700     MOVE 0 TO WKS-CASOS-AZAR-MAL                                         
029800     MOVE 1 TO WKS-SEMILLA-PRNG                                           
029900     DISPLAY "ENTBTEST: ----- GENERADOR SEUDOALEATORIO (LCG) ---"         
030000             UPON CONSOLE                                                 
030100     PERFORM 0410-EJECUTA-CASO-AZAR                                       
030200        VARYING WKS-IX-CASO-AZAR FROM 1 BY 1                              
030300        UNTIL WKS-IX-CASO-AZAR > WKS-TOTAL-CASOS-AZAR.                    
030400 0400-PRUEBA-GENERADOR-AZAR-E. EXIT.                                      
030500                                                                          
030600 0410-EJECUTA-CASO-AZAR SECTION.                                          
030700     PERFORM 0325-SIGUIENTE-ALEATORIO-T                                   
030800     IF WKS-SEMILLA-PRNG = CASO-AZAR-ESPERADO(WKS-IX-CASO-AZAR)           
030900        ADD 1 TO WKS-CASOS-AZAR-OK                                        
031000        DISPLAY "ENTBTEST: PASS VALOR " WKS-IX-CASO-AZAR                  
031100                " DEL LCG = " WKS-SEMILLA-PRNG UPON CONSOLE               
031200     ELSE                                                                 
031300        ADD 1 TO WKS-CASOS-AZAR-MAL                                       
031400        DISPLAY "ENTBTEST: FAIL VALOR " WKS-IX-CASO-AZAR                  
031500                " ESPERADO=" CASO-AZAR-ESPERADO(WKS-IX-CASO-AZAR)         
031600                " OBTENIDO=" WKS-SEMILLA-PRNG UPON CONSOLE                
031700     END-IF.                                                              
031800 0410-EJECUTA-CASO-AZAR-E. EXIT.                                          
031900                                                                          
032000 0325-SIGUIENTE-ALEATORIO-T SECTION.                                      
032100*    COPIA LOCAL DEL LCG DE GENDB 0325-SIGUIENTE-ALEATORIO.               
032200     COMPUTE WKS-PRNG-PRODUCTO =                                          
032300             WKS-SEMILLA-PRNG * 1103515245 + 12345                        
032400     DIVIDE WKS-PRNG-PRODUCTO BY 2147483648                               
032500        GIVING WKS-PRNG-COCIENTE                                          
032600        REMAINDER WKS-SEMILLA-PRNG.                                       
032700 0325-SIGUIENTE-ALEATORIO-T-E. EXIT.                                      
032800                                                                          
032900 0500-PRUEBA-REPRODUCIBILIDAD SECTION.                                    
033000*    DOS CORRIDAS INDEPENDIENTES CON LA MISMA SEMILLA DEBEN               
033100*    PRODUCIR LA MISMA SECUENCIA DE VALORES (REQUISITO DE                 
033200*    SEGMENT SHUFFLE: DETERMINISTA PARA UNA SEMILLA DADA).                
033300     MOVE "S" TO WKS-REPRODUCIBLE                                         
033400     MOVE 7   TO WKS-SEMILLA-PRNG                                         
033500     MOVE 7   TO WKS-SEMILLA-PRNG-2                                       
033600     PERFORM 0510-COMPARA-UN-PASO                                         
033700        VARYING WKS-IX-CASO-AZAR FROM 1 BY 1                              
033800        UNTIL WKS-IX-CASO-AZAR > WKS-TOTAL-CASOS-AZAR                     
033900           OR WKS-REPRODUCIBLE = "N"                                      
034000     IF WKS-REPRODUCIBLE = "S"                                            
034100        DISPLAY "ENTBTEST: PASS DOS CORRIDAS, MISMA SEMILLA, "            
034200                "MISMA SECUENCIA" UPON CONSOLE                            
034300     ELSE                                                                 
034400        DISPLAY "ENTBTEST: FAIL LAS DOS CORRIDAS DIVERGIERON"             
034500                UPON CONSOLE                                              
034600     END-IF.                                                              
034700 0500-PRUEBA-REPRODUCIBILIDAD-E. EXIT.                                    
034800                                                                          
034900 0510-COMPARA-UN-PASO SECTION.                                            
035000     COMPUTE WKS-PRNG-PRODUCTO =                                          
035100             WKS-SEMILLA-PRNG * 1103515245 + 12345                        
035200     DIVIDE WKS-PRNG-PRODUCTO BY 2147483648                               
035300        GIVING WKS-PRNG-COCIENTE                                          
035400        REMAINDER WKS-SEMILLA-PRNG                                        
035500     COMPUTE WKS-PRNG-PRODUCTO-2 =                                        
035600             WKS-SEMILLA-PRNG-2 * 1103515245 + 12345                      
035700     DIVIDE WKS-PRNG-PRODUCTO-2 BY 2147483648                             
035800        GIVING WKS-PRNG-COCIENTE-2                                        
035900        REMAINDER WKS-SEMILLA-PRNG-2                                      
036000     IF WKS-SEMILLA-PRNG NOT = WKS-SEMILLA-PRNG-2                         
036100        MOVE "N" TO WKS-REPRODUCIBLE                                      
036200     END-IF.                                                              
036300 0510-COMPARA-UN-PASO-E. EXIT.                                            
036400                                                                          
036500 0900-RESUMEN SECTION.                                                    
036600     DISPLAY "ENTBTEST: ----- RESUMEN -----" UPON CONSOLE                 
036700     DISPLAY "ENTBTEST: SITIO DE CORTE   OK=" WKS-CASOS-CORTE-OK          
036800             " MAL=" WKS-CASOS-CORTE-MAL UPON CONSOLE                     
036900     DISPLAY "ENTBTEST: GENERADOR LCG    OK=" WKS-CASOS-AZAR-OK           
037000             " MAL=" WKS-CASOS-AZAR-MAL UPON CONSOLE                      
037100     IF WKS-CASOS-CORTE-MAL = 0 AND WKS-CASOS-AZAR-MAL = 0                
037200        AND WKS-REPRODUCIBLE = "S"                                        
037300        DISPLAY "ENTBTEST: TODAS LAS PRUEBAS PASARON"                     
037400                UPON CONSOLE                                              
037500     ELSE                                                                 
037600        DISPLAY "ENTBTEST: HUBO FALLAS, REVISAR EL DETALLE ARRIBA"        
037700                UPON CONSOLE                                              
037800        MOVE 91 TO RETURN-CODE                                            
037900     END-IF.                                                              
038000 0900-RESUMEN-E. EXIT.                                                    
