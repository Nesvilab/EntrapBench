000100******************************************************************
000200*   ENTFPRO  --  PROTEINA ACUMULADA EN MEMORIA (ENCABEZADO +      *
000300*                SECUENCIA)                                      *
000400*------------------------------------------------------------------
000500* AREA DE TRABAJO DONDE GENDB ACUMULA UN REGISTRO FASTA COMPLETO  *
000600* (VARIAS LINEAS DE SECUENCIA) ANTES DE PROCESARLO.  HDR-PARTE1-4 *
000700* SON LOS 4 CAMPOS DEL ENCABEZADO, TOKENIZADOS POR '|' CON        *
000800* RESPALDO (FALLBACK) POR ESPACIOS CUANDO NO HAY '|'.             *
000900******************************************************************
001000 01 WKS-PROTEINA-ACTUAL.
001100    05 HDR-LINEA-CRUDA               PIC X(4096).
001200    05 HDR-PARTE1                    PIC X(32).
001300    05 HDR-PARTE2                    PIC X(64).
001400    05 HDR-PARTE3                    PIC X(64).
001500    05 HDR-PARTE4                    PIC X(512).
001600    05 SEQ-TEXT                      PIC X(32000).
001700    05 SEQ-LEN                       PIC 9(05)  COMP.
001800    05 FILLER                        PIC X(08).
001900 01 WKS-PROTEINA-ACTUAL-R REDEFINES WKS-PROTEINA-ACTUAL.
002000    05 HDR-CAMPOS-R                  PIC X(672).
002100    05 SEQ-TEXT-R                    PIC X(32000).
002200    05 FILLER                        PIC X(08).
