000100******************************************************************
000200*      ENTPREC  --  RENGLON DEL REPORTE DE PRECURSORES           *
000300*------------------------------------------------------------------
000400* RENGLON LOGICO DEL "PRECURSOR REPORT" (TSV), UBICADO POR NOMBRE *
000500* DE COLUMNA EN LA LINEA DE ENCABEZADO QUE INICIA CON 'File.Name' *
000600* SE USA EN CALCFDP Y EN ENTQVAL.                                 *
000700******************************************************************
000800 01 REG-PRECURSOR.
000900    05 PREC-RUN-NAME                 PIC X(64).
001000    05 PREC-PROTEIN-GROUP            PIC X(256).
001100    05 PREC-CSCORE                   PIC 9V9(07).
001200    05 PREC-DECOY-CSCORE             PIC 9V9(07).
001300    05 PREC-RUN-Q                    PIC 9V9(07).
001400    05 PREC-GLOBAL-Q                 PIC 9V9(07).
001500    05 PREC-RUN-PG-Q                 PIC 9V9(07).
001600    05 PREC-GLOBAL-PG-Q              PIC 9V9(07).
001700    05 FILLER                        PIC X(08).
001800*--> COLUMNAS LOCALIZADAS EN LA CABECERA DEL TSV (INDICE 1-64)
001900 01 PREC-COLUMNAS-INDICE.
002000    05 PREC-IX-RUN-NAME               PIC 9(02) COMP VALUE 0.
002100    05 PREC-IX-PROT-GROUP             PIC 9(02) COMP VALUE 0.
002200    05 PREC-IX-CSCORE                 PIC 9(02) COMP VALUE 0.
002300    05 PREC-IX-DECOY-CSCORE           PIC 9(02) COMP VALUE 0.
002400    05 PREC-IX-RUN-Q                  PIC 9(02) COMP VALUE 0.
002500    05 PREC-IX-GLOBAL-Q               PIC 9(02) COMP VALUE 0.
002600    05 PREC-IX-RUN-PG-Q               PIC 9(02) COMP VALUE 0.
002700    05 PREC-IX-GLOBAL-PG-Q            PIC 9(02) COMP VALUE 0.
002750    05 FILLER                         PIC X(02).
