000100******************************************************************
000200*        ENTFLIN  --  REGISTRO CRUDO DE UNA LINEA FASTA          *
000300*------------------------------------------------------------------
000400* LINEA FISICA DE LONGITUD VARIABLE (LINE SEQUENTIAL).  PUEDE SER *
000500* UNA LINEA DE ENCABEZADO (INICIA CON '>') O UNA LINEA DE         *
000600* SECUENCIA DE AMINOACIDOS.  LAS LINEAS EN BLANCO SE DESCARTAN EN *
000700* EL PARRAFO DE LECTURA.                                          *
000800******************************************************************
000900 01 REG-FASTA-LINEA.
001000    05 FASTA-LINEA                   PIC X(4096).
001100    05 FILLER                        PIC X(04).
