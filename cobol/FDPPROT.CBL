000100*****************************************************************         
000200* FECHA       : 03/06/1991                                     *          
000300* PROGRAMADOR : R. CASTILLO MEJIA (RCM)                        *          
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)             *          
000500* PROGRAMA    : FDPPROT                                        *          
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : ESTIMA LA PROPORCION DE FALSOS DESCUBRIMIENTOS *          
000800*             : POR ENTRAMPAMIENTO A NIVEL DE PROTEINA, A      *          
000900*             : PARTIR DE UNA BASE FASTA Y UNA TABLA DE        *          
001000*             : PROTEINAS ACEPTADAS (PROTEINA + INDISTINGUI-   *          
001100*             : BLES).                                         *          
001200* ARCHIVOS    : FASTAIN=ENTRADA, PROTABIN=ENTRADA              *          
001300* ACCION (ES) : C=CALCULAR                                     *          
001400* INSTALADO   : 03/06/1991                                     *          
001500* BPM/RATIONAL: 228914                                         *          
001600* NOMBRE      : ESTIMADORES DE FDP POR PROTEINA                *          
001700*****************************************************************         
001800* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
001900*-----------------------------------------------------------------        
002000* R.CASTILLO (RCM)        | 03/06/1991| VERSION INICIAL, PARALE   RCM001  
002100*                         |           | LA A FDPPEP PERO SOBRE    RCM001  
002200*                         |           | LA TABLA DE PROTEINAS.    RCM001  
002300* M.OCHOA (MOC)           | 20/08/1995| SE UNIFICA LA LONGITUD    MOC002  
002400*                         |           | DE CAMPOS CON ENTPROT.    MOC002  
002500* E.RAMIREZ (PEDR)        | 22/12/1998| AJUSTE Y2K SOBRE FECHAS   PEDR003 
002600*                         |           | DE CORRIDA.               PEDR003 
002700* E.RAMIREZ (PEDR)        | 19/01/1999| REGRESION Y2K SOBRE       PEDR004 
002800*                         |           | TODA LA SUITE.  OK.       PEDR004 
002900* D.RAMIREZ (EEDR)        | 07/04/2023| SE RENOMBRA A FDPPROT Y   EEDR005 
003000*                         |           | SE REESCRIBE PARA EL      EEDR005 
003100*                         |           | BENCHMARK DE ENTRAMPA-    EEDR005 
003200*                         |           | MIENTO (BPM 228914).      EEDR005 
003300*****************************************************************         
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.                   FDPPROT.                                   
003600 AUTHOR.                       R. CASTILLO MEJIA.                         
003700 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
003800 DATE-WRITTEN.                 03/06/1991.                                
003900 DATE-COMPILED.                                                           
004000 SECURITY.                     USO INTERNO UNICAMENTE.                    
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01             IS TOP-OF-FORM                                       
004600     CLASS CLASE-MAYUS  IS "A" THRU "Z"                                   
004700     CLASS CLASE-NUM    IS "0" THRU "9"                                   
004800     UPSI-0.                                                              
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*    ARCHIVO DE ENTRADA: BASE DE PROTEINAS EN FORMATO FASTA               
005200     SELECT FASTAIN ASSIGN TO FASTAIN                                     
005300            ORGANIZATION  IS LINE SEQUENTIAL                              
005400            FILE STATUS   IS FS-FASTAIN                                   
005500                              FSE-FASTAIN.                                
005600*    ARCHIVO DE ENTRADA: TABLA DE PROTEINAS ACEPTADAS (TSV)               
005700     SELECT PROTABIN ASSIGN TO PROTABIN                                   
005800            ORGANIZATION  IS LINE SEQUENTIAL                              
005900            FILE STATUS   IS FS-PROTABIN                                  
006000                              FSE-PROTABIN.                               
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*****************************************************************         
006400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
006500*****************************************************************         
006600*    LINEA CRUDA DE LA BASE FASTA DE ENTRADA.                             
006700 FD FASTAIN.                                                              
006800    COPY ENTFLIN.                                                         
006900*    LINEA CRUDA DE LA TABLA DE PROTEINAS (TSV).                          
007000 FD PROTABIN.                                                             
007100 01 REG-PROTABIN                    PIC X(2048).                          
007200    05 FILLER                       PIC X(00).                            
007300 WORKING-STORAGE SECTION.                                                 
007400*****************************************************************         
007500*               FILE STATUS / STATUS EXTENDIDO                   *        
007600*****************************************************************         
007700 COPY ENTFSTA REPLACING PLACEHOLDER BY FASTAIN.                           
007800 COPY ENTFSTA REPLACING PLACEHOLDER BY PROTABIN.                          
007900*****************************************************************         
008000*          PARAMETROS DE CORRIDA (ACCEPT ... FROM SYSIN)         *        
008100*****************************************************************         
008200 01 WKS-PARAMETROS.                                                       
008300    05 WKS-PARM-ESTILO            PIC 9(01)  VALUE 0.                     
008400    05 FILLER                     PIC X(08)  VALUE SPACES.                
008500*****************************************************************         
008600*          MARCADOR DE ENTRAMPAMIENTO SEGUN ESTILO               *        
008700*****************************************************************         
008800 01 WKS-MARCADOR.                                                         
008900    05 WKS-MARCADOR-ACTUAL         PIC X(16)  VALUE SPACES.               
009000    05 WKS-LONGITUD-MARCADOR       PIC 9(02)  COMP VALUE 0.               
009100    05 FILLER                     PIC X(04)  VALUE SPACES.                
009200*****************************************************************         
009300*          CONTADORES DE BASE Y DE TABLA (COMP)                  *        
009400*****************************************************************         
009500 01 WKS-CONTADORES.                                                       
009600    05 WKS-DBT                    PIC 9(07)  COMP VALUE 0.                
009700    05 WKS-DBE                    PIC 9(07)  COMP VALUE 0.                
009800    05 WKS-NT                     PIC 9(07)  COMP VALUE 0.                
009900    05 WKS-ET                     PIC 9(07)  COMP VALUE 0.                
010000    05 FILLER                     PIC X(04)  VALUE SPACES.                
010100*****************************************************************         
010200*          RESULTADOS DE LOS ESTIMADORES (PORCENTAJES)           *        
010300*****************************************************************         
010400 01 WKS-RESULTADOS-ESTIMADORES.                                           
010500    05 WKS-RAZON-R                PIC 9(05)V9(07) VALUE 0.                
010600    05 WKS-ESTIMADOR-COMBINADO    PIC 9(07)V9(07) VALUE 0.                
010700    05 WKS-ESTIMADOR-MINIMO       PIC 9(07)V9(07) VALUE 0.                
010800    05 WKS-ESTIMADOR-PAREADO      PIC 9(07)V9(07) VALUE 0.                
010900    05 FILLER                     PIC X(04)  VALUE SPACES.                
011000*****************************************************************         
011100*          FECHA DE CORRIDA (REDEFINE #1)                        *        
011200*****************************************************************         
011300 01 WKS-FECHA-SISTEMA             PIC 9(08)  VALUE ZEROS.                 
011400 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
011500    05 WKS-ANIO-SIS                PIC 9(04).                             
011600    05 WKS-MES-SIS                 PIC 9(02).                             
011700    05 WKS-DIA-SIS                 PIC 9(02).                             
011800*****************************************************************         
011900*          BANDERAS DE CONTROL                                   *        
012000*****************************************************************         
012100 01 WKS-BANDERAS.                                                         
012200    05 WKS-FIN-FASTAIN             PIC 9(01)  VALUE 0.                    
012300       88 FIN-FASTAIN                         VALUE 1.                    
012400    05 WKS-FIN-PROTABIN            PIC 9(01)  VALUE 0.                    
012500       88 FIN-PROTABIN                        VALUE 1.                    
012600    05 WKS-ENCABEZADO-LOCALIZADO   PIC X(01)  VALUE "N".                  
012700    05 WKS-FILA-ES-ENTRAMPA        PIC X(01)  VALUE "N".                  
012800    05 WKS-TODOS-ENTRAMPA          PIC X(01)  VALUE "S".                  
012900    05 FILLER                      PIC X(04)  VALUE SPACES.               
013000*****************************************************************         
013100*          LINEA DE ENTRADA (REDEFINE #2)                        *        
013200*****************************************************************         
013300 01 WKS-LINEA-ENTRADA             PIC X(4096) VALUE SPACES.               
013400 01 WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.                      
013500    05 WKS-PRIMER-CARACTER         PIC X(01).                             
013600    05 FILLER                      PIC X(4095).                           
013700*****************************************************************         
013800*          TRABAJO GENERICO DE RECORTE (TRIM)                    *        
013900*****************************************************************         
014000 01 WKS-CADENA-TRIM               PIC X(4096) VALUE SPACES.               
014100 01 WKS-LONGITUD-TRIM             PIC 9(04)  COMP VALUE 0.                
014200 01 WKS-K                         PIC 9(04)  COMP VALUE 0.                
014300*****************************************************************         
014400*          PRUEBA GENERICA "CONTIENE"                            *        
014500*****************************************************************         
014600 01 WKS-CT-AREAS.                                                         
014700    05 WKS-CT-TEXTO                  PIC X(4096).                         
014800    05 WKS-CT-LONGITUD               PIC 9(04) COMP VALUE 0.              
014900    05 WKS-CT-PATRON                 PIC X(320).                          
015000    05 WKS-CT-LONGITUD-PATRON        PIC 9(03) COMP VALUE 0.              
015100    05 WKS-CT-ANTES                  PIC X(320).                          
015200    05 WKS-CT-TALLY                  PIC 9(02) COMP VALUE 0.              
015300    05 WKS-CT-RESULTADO              PIC X(01) VALUE "N".                 
015400    05 FILLER                        PIC X(04) VALUE SPACES.              
015500*****************************************************************         
015600*          DIVISION DE LA LINEA TSV EN COLUMNAS                  *        
015700*****************************************************************         
015800 01 WKS-LINEA-TSV                 PIC X(2048) VALUE SPACES.               
015900 01 WKS-LONGITUD-LINEA-TSV        PIC 9(04)  COMP VALUE 0.                
016000 01 WKS-TABLA-COLUMNAS.                                                   
016100    05 WKS-COLUMNA OCCURS 64 TIMES PIC X(256).                            
016200 01 WKS-TOTAL-COLUMNAS            PIC 9(02)  COMP VALUE 0.                
016300 01 WKS-COL-PUNTERO               PIC 9(04)  COMP VALUE 1.                
016400 01 WKS-COL-TALLY                 PIC 9(02)  COMP VALUE 0.                
016500 01 WKS-COL-IX                    PIC 9(02)  COMP VALUE 0.                
016600 01 WKS-COL-MAYUS                 PIC X(256) VALUE SPACES.                
016700*****************************************************************         
016800*          RENGLON DE LA TABLA DE PROTEINAS                      *        
016900*****************************************************************         
017000 COPY ENTPROT.                                                            
017100*****************************************************************         
017200*          CLASIFICACION SOBRE LA LISTA DE PROTEINAS INDISTIN-   *        
017300*          GUIBLES (SEPARADA POR ',') (REDEFINE #3)              *        
017400*****************************************************************         
017500 01 WKS-LISTA-MIEMBROS            PIC X(1024) VALUE SPACES.               
017600 01 WKS-LISTA-MIEMBROS-R REDEFINES WKS-LISTA-MIEMBROS.                    
017700    05 WKS-LISTA-PRIMER-CARACTER   PIC X(01).                             
017800    05 FILLER                      PIC X(1023).                           
017900 01 WKS-MIEMBRO-PUNTERO           PIC 9(04)  COMP VALUE 1.                
018000 01 WKS-MIEMBRO-LONGITUD-LISTA    PIC 9(04)  COMP VALUE 0.                
018100 01 WKS-MIEMBRO-TEXTO             PIC X(256) VALUE SPACES.                
018200 01 WKS-MIEMBRO-TALLY             PIC 9(02)  COMP VALUE 0.                
018300*****************************************************************         
018400*          AREAS DEL CALL DE DIAGNOSTICO (ENTB1R00)              *        
018500*****************************************************************         
018600 01 WKS-PROGRAMA                  PIC X(08)  VALUE "FDPPROT".             
018700 01 WKS-ARCHIVO-DIAG              PIC X(08)  VALUE SPACES.                
018800 01 WKS-ACCION                    PIC X(10)  VALUE SPACES.                
018900 01 WKS-LLAVE-DIAGNOSTICO         PIC X(32)  VALUE SPACES.                
019000*****************************************************************         
019100 PROCEDURE DIVISION.                                                      
019200 0000-MAIN SECTION.                                                       
019300     PERFORM 0100-APERTURA-ARCHIVOS                                       
019400     PERFORM 0200-CUENTA-FASTA                                            
019500     PERFORM 0300-PROCESA-TABLA                                           
019600     PERFORM 0400-CALCULA-ESTIMADORES                                     
019700     PERFORM 0900-IMPRIME-RESULTADOS                                      
019800     PERFORM 0950-CIERRA-ARCHIVOS                                         
019900     STOP RUN.                                                            
020000 0000-MAIN-E. EXIT.                                                       
020100                                                                          
020200 0100-APERTURA-ARCHIVOS SECTION.                                          
020300*    LEE EL ESTILO DE ENTRAMPAMIENTO (0 O 1), DEFINE EL MARCADOR          
020400*    Y ABRE LOS ARCHIVOS DE ENTRADA.                                      
020500     ACCEPT WKS-PARM-ESTILO FROM SYSIN                                    
020600     IF WKS-PARM-ESTILO NOT = 0 AND WKS-PARM-ESTILO NOT = 1               
020700        DISPLAY "FDPPROT: EL ESTILO DE ENTRAMPAMIENTO DEBE SER "          
020800                "0 O 1." UPON CONSOLE                                     
020900        STOP RUN                                                          
021000     END-IF                                                               
021100     PERFORM 0150-DEFINE-MARCADOR                                         
021200     OPEN INPUT FASTAIN                                                   
021300     IF FS-FASTAIN NOT = "00"                                             
021400        MOVE "FASTAIN"  TO WKS-ARCHIVO-DIAG                               
021500        MOVE "OPEN-IN"  TO WKS-ACCION                                     
021600        PERFORM 0130-DIAG-FASTAIN                                         
021700        DISPLAY "FDPPROT: NO SE PUDO LEER LA BASE FASTA DE "              
021800                "ENTRADA." UPON CONSOLE                                   
021900        STOP RUN                                                          
022000     END-IF                                                               
022100     OPEN INPUT PROTABIN                                                  
022200     IF FS-PROTABIN NOT = "00"                                            
022300        MOVE "PROTABIN" TO WKS-ARCHIVO-DIAG                               
022400        MOVE "OPEN-IN"  TO WKS-ACCION                                     
022500        PERFORM 0132-DIAG-PROTABIN                                        
022600        DISPLAY "FDPPROT: NO SE PUDO LEER LA TABLA DE "                   
022700                "PROTEINAS." UPON CONSOLE                                 
022800        STOP RUN                                                          
022900     END-IF.                                                              
023000 0100-APERTURA-ARCHIVOS-E. EXIT.                                          
023100                                                                          
023200 0110-CALCULA-LONGITUD SECTION.                                           
023300*    LONGITUD DE WKS-CADENA-TRIM SIN LOS ESPACIOS FINALES                 
023400*    (RETROCEDE DESDE EL FINAL FIJO DE 4096 POSICIONES).                  
023500     MOVE 4096 TO WKS-K                                                   
023600     PERFORM 0111-RETROCEDE-CARACTER                                      
023700        UNTIL WKS-K = 0                                                   
023800           OR WKS-CADENA-TRIM(WKS-K: 1) NOT = SPACE                       
023900     MOVE WKS-K TO WKS-LONGITUD-TRIM.                                     
024000 0110-CALCULA-LONGITUD-E. EXIT.                                           
024100                                                                          
024200 0111-RETROCEDE-CARACTER SECTION.                                         
024300     SUBTRACT 1 FROM WKS-K.                                               
024400 0111-RETROCEDE-CARACTER-E. EXIT.                                         
024500                                                                          
024600 0120-CONTIENE SECTION.                                                   
024700*    PRUEBA GENERICA "WKS-CT-TEXTO CONTIENE WKS-CT-PATRON" VIA            
024800*    UNSTRING DELIMITED BY (SIN FUNCION INTRINSECA ALGUNA).               
024900     MOVE "N" TO WKS-CT-RESULTADO                                         
025000     IF WKS-CT-LONGITUD-PATRON > 0                                        
025100        AND WKS-CT-LONGITUD NOT < WKS-CT-LONGITUD-PATRON                  
025200        MOVE 0 TO WKS-CT-TALLY                                            
025300        UNSTRING WKS-CT-TEXTO(1: WKS-CT-LONGITUD)                         
025400           DELIMITED BY WKS-CT-PATRON(1: WKS-CT-LONGITUD-PATRON)          
025500           INTO WKS-CT-ANTES                                              
025600           TALLYING IN WKS-CT-TALLY                                       
025700        IF WKS-CT-TALLY > 0                                               
025800           MOVE "S" TO WKS-CT-RESULTADO                                   
025900        END-IF                                                            
026000     END-IF.                                                              
026100 0120-CONTIENE-E. EXIT.                                                   
026200                                                                          
026300 0130-DIAG-FASTAIN SECTION.                                               
026400     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
026500          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
026600          FS-FASTAIN, FSE-FASTAIN.                                        
026700 0130-DIAG-FASTAIN-E. EXIT.                                               
026800                                                                          
026900 0132-DIAG-PROTABIN SECTION.                                              
027000     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
027100          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
027200          FS-PROTABIN, FSE-PROTABIN.                                      
027300 0132-DIAG-PROTABIN-E. EXIT.                                              
027400                                                                          
027500 0150-DEFINE-MARCADOR SECTION.                                            
027600*    ESTILO 0 -> MARCADOR 'entrapment_'; ESTILO 1 -> '_p_target'.         
027700     IF WKS-PARM-ESTILO = 0                                               
027800        MOVE "entrapment_" TO WKS-MARCADOR-ACTUAL                         
027900        MOVE 11 TO WKS-LONGITUD-MARCADOR                                  
028000     ELSE                                                                 
028100        MOVE "_p_target" TO WKS-MARCADOR-ACTUAL                           
028200        MOVE 9 TO WKS-LONGITUD-MARCADOR                                   
028300     END-IF.                                                              
028400 0150-DEFINE-MARCADOR-E. EXIT.                                            
028500                                                                          
028600 0200-CUENTA-FASTA SECTION.                                               
028700*    PASO 1: LECTURA CON CEBA SOBRE LA BASE FASTA, CONTANDO               
028800*    ENCABEZADOS QUE CONTIENEN EL MARCADOR (WKS-DBE) FRENTE A             
028900*    LOS QUE NO LO CONTIENEN (WKS-DBT).  SIN EXCLUSION DE DECOYS.         
029000     PERFORM 0201-LEE-LINEA-FASTA                                         
029100     PERFORM 0205-PROCESA-LINEA-FASTA UNTIL FIN-FASTAIN.                  
029200 0200-CUENTA-FASTA-E. EXIT.                                               
029300                                                                          
029400 0201-LEE-LINEA-FASTA SECTION.                                            
029500     READ FASTAIN INTO WKS-LINEA-ENTRADA                                  
029600        AT END                                                            
029700           MOVE 1 TO WKS-FIN-FASTAIN                                      
029800     END-READ.                                                            
029900 0201-LEE-LINEA-FASTA-E. EXIT.                                            
030000                                                                          
030100 0205-PROCESA-LINEA-FASTA SECTION.                                        
030200     IF WKS-LINEA-ENTRADA NOT = SPACES                                    
030300        IF WKS-PRIMER-CARACTER = ">"                                      
030400           PERFORM 0210-CLASIFICA-FASTA                                   
030500        END-IF                                                            
030600     END-IF                                                               
030700     PERFORM 0201-LEE-LINEA-FASTA.                                        
030800 0205-PROCESA-LINEA-FASTA-E. EXIT.                                        
030900                                                                          
031000 0210-CLASIFICA-FASTA SECTION.                                            
031100     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
031200     PERFORM 0110-CALCULA-LONGITUD                                        
031300     MOVE WKS-LINEA-ENTRADA TO WKS-CT-TEXTO                               
031400     MOVE WKS-LONGITUD-TRIM TO WKS-CT-LONGITUD                            
031500     MOVE WKS-MARCADOR-ACTUAL(1: WKS-LONGITUD-MARCADOR)                   
031600          TO WKS-CT-PATRON(1: WKS-LONGITUD-MARCADOR)                      
031700     MOVE WKS-LONGITUD-MARCADOR TO WKS-CT-LONGITUD-PATRON                 
031800     PERFORM 0120-CONTIENE                                                
031900     IF WKS-CT-RESULTADO = "S"                                            
032000        ADD 1 TO WKS-DBE                                                  
032100     ELSE                                                                 
032200        ADD 1 TO WKS-DBT                                                  
032300     END-IF.                                                              
032400 0210-CLASIFICA-FASTA-E. EXIT.                                            
032500                                                                          
032600 0300-PROCESA-TABLA SECTION.                                              
032700*    PASO 2: LECTURA CON CEBA SOBRE LA TABLA DE PROTEINAS.  LA            
032800*    PRIMERA LINEA NO EN BLANCO ES EL ENCABEZADO (DEBE INICIAR            
032900*    CON 'Protein' + TAB).                                                
033000     PERFORM 0301-LEE-LINEA-TSV                                           
033100     PERFORM 0305-PROCESA-LINEA-TSV UNTIL FIN-PROTABIN.                   
033200 0300-PROCESA-TABLA-E. EXIT.                                              
033300                                                                          
033400 0301-LEE-LINEA-TSV SECTION.                                              
033500     READ PROTABIN INTO WKS-LINEA-ENTRADA                                 
033600        AT END                                                            
033700           MOVE 1 TO WKS-FIN-PROTABIN                                     
033800     END-READ.                                                            
033900 0301-LEE-LINEA-TSV-E. EXIT.                                              
034000                                                                          
034100 0305-PROCESA-LINEA-TSV SECTION.                                          
034200     IF WKS-LINEA-ENTRADA NOT = SPACES                                    
034300        IF WKS-ENCABEZADO-LOCALIZADO = "N"                                
034400           PERFORM 0310-LOCALIZA-COLUMNAS                                 
034500        ELSE                                                              
034600           PERFORM 0330-PROCESA-FILA-TABLA                                
034700        END-IF                                                            
034800     END-IF                                                               
034900     PERFORM 0301-LEE-LINEA-TSV.                                          
035000 0305-PROCESA-LINEA-TSV-E. EXIT.                                          
035100                                                                          
035200 0310-LOCALIZA-COLUMNAS SECTION.                                          
035300*    UBICA LAS COLUMNAS REQUERIDAS EN EL ENCABEZADO DE LA TABLA           
035400*    DE PROTEINAS (DEBE INICIAR CON 'Protein' + TAB).                     
035500     IF WKS-LINEA-ENTRADA(1: 7) NOT = "Protein"                           
035600        OR WKS-LINEA-ENTRADA(8: 1) NOT = X"09"                            
035700        DISPLAY "FDPPROT: LA TABLA DE PROTEINAS NO TIENE "                
035800                "ENCABEZADO VALIDO (SE ESPERA Protein)."                  
035900                UPON CONSOLE                                              
036000        STOP RUN                                                          
036100     END-IF                                                               
036200     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
036300     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
036400     PERFORM 0110-CALCULA-LONGITUD                                        
036500     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
036600     PERFORM 0320-DIVIDE-COLUMNAS                                         
036700     MOVE 0 TO PROT-IX-PROTEIN                                            
036800     MOVE 0 TO PROT-IX-INDIST                                             
036900     PERFORM 0312-BUSCA-COLUMNA                                           
037000        VARYING WKS-COL-IX FROM 1 BY 1                                    
037100        UNTIL WKS-COL-IX > WKS-TOTAL-COLUMNAS                             
037200     IF PROT-IX-PROTEIN = 0                                               
037300        DISPLAY "FDPPROT: FALTA LA COLUMNA 'Protein' EN LA "              
037400                "TABLA DE PROTEINAS." UPON CONSOLE                        
037500        STOP RUN                                                          
037600     END-IF                                                               
037700     MOVE "S" TO WKS-ENCABEZADO-LOCALIZADO.                               
037800 0310-LOCALIZA-COLUMNAS-E. EXIT.                                          
037900                                                                          
038000 0312-BUSCA-COLUMNA SECTION.                                              
038100     MOVE WKS-COLUMNA(WKS-COL-IX) TO WKS-COL-MAYUS                        
038200     INSPECT WKS-COL-MAYUS                                                
038300        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
038400                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
038500     IF WKS-COL-MAYUS = "PROTEIN"                                         
038600        MOVE WKS-COL-IX TO PROT-IX-PROTEIN                                
038700     END-IF                                                               
038800     IF WKS-COL-MAYUS = "INDISTINGUISHABLE PROTEINS"                      
038900        MOVE WKS-COL-IX TO PROT-IX-INDIST                                 
039000     END-IF.                                                              
039100 0312-BUSCA-COLUMNA-E. EXIT.                                              
039200                                                                          
039300 0320-DIVIDE-COLUMNAS SECTION.                                            
039400*    DIVIDE WKS-LINEA-TSV (SEPARADA POR TAB, X'09') EN TOKENS,            
039500*    ALMACENADOS EN WKS-COLUMNA.  MAXIMO 64 COLUMNAS.                     
039600     MOVE 0 TO WKS-TOTAL-COLUMNAS                                         
039700     MOVE 1 TO WKS-COL-PUNTERO                                            
039800     PERFORM 0322-EXTRAE-UNA-COLUMNA                                      
039900        UNTIL WKS-COL-PUNTERO > WKS-LONGITUD-LINEA-TSV                    
040000           OR WKS-TOTAL-COLUMNAS = 64.                                    
040100 0320-DIVIDE-COLUMNAS-E. EXIT.                                            
040200                                                                          
040300 0322-EXTRAE-UNA-COLUMNA SECTION.                                         
040400     ADD 1 TO WKS-TOTAL-COLUMNAS                                          
040500     MOVE SPACES TO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                       
040600     MOVE 0 TO WKS-COL-TALLY                                              
040700     UNSTRING WKS-LINEA-TSV(1: WKS-LONGITUD-LINEA-TSV)                    
040800        DELIMITED BY X"09"                                                
040900        INTO WKS-COLUMNA(WKS-TOTAL-COLUMNAS)                              
041000        WITH POINTER WKS-COL-PUNTERO                                      
041100        TALLYING IN WKS-COL-TALLY.                                        
041200 0322-EXTRAE-UNA-COLUMNA-E. EXIT.                                         
041300                                                                          
041400 0330-PROCESA-FILA-TABLA SECTION.                                         
041500*    CLASIFICA LA FILA ACTUAL DE LA TABLA DE PROTEINAS Y SUMA AL          
041600*    CONTADOR DE OBJETIVO O DE ENTRAMPA SEGUN CORRESPONDA.                
041700     MOVE WKS-LINEA-ENTRADA TO WKS-LINEA-TSV                              
041800     MOVE WKS-LINEA-ENTRADA TO WKS-CADENA-TRIM                            
041900     PERFORM 0110-CALCULA-LONGITUD                                        
042000     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-TSV                     
042100     PERFORM 0320-DIVIDE-COLUMNAS                                         
042200     PERFORM 0332-EXTRAE-CAMPOS-FILA                                      
042300     PERFORM 0334-CLASIFICA-FILA                                          
042400     IF WKS-FILA-ES-ENTRAMPA = "S"                                        
042500        ADD 1 TO WKS-ET                                                   
042600     ELSE                                                                 
042700        ADD 1 TO WKS-NT                                                   
042800     END-IF.                                                              
042900 0330-PROCESA-FILA-TABLA-E. EXIT.                                         
043000                                                                          
043100 0332-EXTRAE-CAMPOS-FILA SECTION.                                         
043200*    TOMA LOS CAMPOS REQUERIDOS DE LA FILA ACTUAL, UBICADOS POR           
043300*    INDICE DE COLUMNA (VER 0310).  INDIST-PROTEINS QUEDA EN              
043400*    BLANCO SI LA COLUMNA NO EXISTE EN EL ENCABEZADO.                     
043500     MOVE WKS-COLUMNA(PROT-IX-PROTEIN) TO PROT-PROTEIN                    
043600     MOVE SPACES TO PROT-INDIST-PROTEINS                                  
043700     IF PROT-IX-INDIST > 0                                                
043800        MOVE WKS-COLUMNA(PROT-IX-INDIST) TO PROT-INDIST-PROTEINS          
043900     END-IF.                                                              
044000 0332-EXTRAE-CAMPOS-FILA-E. EXIT.                                         
044100                                                                          
044200 0334-CLASIFICA-FILA SECTION.                                             
044300*    ENTRAMPA IFF LA PROTEINA PRIMARIA CONTIENE EL MARCADOR Y             
044400*    TODO MIEMBRO NO VACIO DE LA LISTA DE INDISTINGUIBLES                 
044500*    TAMBIEN LO CONTIENE (UNA LISTA VACIA O AUSENTE NO VETA).             
044600     MOVE "N" TO WKS-FILA-ES-ENTRAMPA                                     
044700     MOVE PROT-PROTEIN TO WKS-CADENA-TRIM                                 
044800     PERFORM 0110-CALCULA-LONGITUD                                        
044900     MOVE PROT-PROTEIN TO WKS-CT-TEXTO                                    
045000     MOVE WKS-LONGITUD-TRIM TO WKS-CT-LONGITUD                            
045100     MOVE WKS-MARCADOR-ACTUAL(1: WKS-LONGITUD-MARCADOR)                   
045200          TO WKS-CT-PATRON(1: WKS-LONGITUD-MARCADOR)                      
045300     MOVE WKS-LONGITUD-MARCADOR TO WKS-CT-LONGITUD-PATRON                 
045400     PERFORM 0120-CONTIENE                                                
045500     IF WKS-CT-RESULTADO = "S"                                            
045600        MOVE "S" TO WKS-TODOS-ENTRAMPA                                    
045700        MOVE PROT-INDIST-PROTEINS TO WKS-CADENA-TRIM                      
045800        PERFORM 0110-CALCULA-LONGITUD                                     
045900        MOVE WKS-CADENA-TRIM TO WKS-LISTA-MIEMBROS                        
046000        MOVE WKS-LONGITUD-TRIM TO WKS-MIEMBRO-LONGITUD-LISTA              
046100        IF WKS-MIEMBRO-LONGITUD-LISTA > 0                                 
046200           MOVE 1 TO WKS-MIEMBRO-PUNTERO                                  
046300           PERFORM 0336-EXAMINA-MIEMBRO-INDIST                            
046400              UNTIL WKS-MIEMBRO-PUNTERO >                                 
046500                    WKS-MIEMBRO-LONGITUD-LISTA                            
046600                 OR WKS-TODOS-ENTRAMPA = "N"                              
046700        END-IF                                                            
046800        MOVE WKS-TODOS-ENTRAMPA TO WKS-FILA-ES-ENTRAMPA                   
046900     END-IF.                                                              
047000 0334-CLASIFICA-FILA-E. EXIT.                                             
047100                                                                          
047200 0336-EXAMINA-MIEMBRO-INDIST SECTION.                                     
047300*    UN MIEMBRO VACIO (DESPUES DE RECORTAR) NO VETA EL GRUPO.             
047400     MOVE SPACES TO WKS-MIEMBRO-TEXTO                                     
047500     MOVE 0 TO WKS-MIEMBRO-TALLY                                          
047600     UNSTRING WKS-LISTA-MIEMBROS(1: WKS-MIEMBRO-LONGITUD-LISTA)           
047700        DELIMITED BY ","                                                  
047800        INTO WKS-MIEMBRO-TEXTO                                            
047900        WITH POINTER WKS-MIEMBRO-PUNTERO                                  
048000        TALLYING IN WKS-MIEMBRO-TALLY                                     
048100     MOVE WKS-MIEMBRO-TEXTO TO WKS-CADENA-TRIM                            
048200     PERFORM 0110-CALCULA-LONGITUD                                        
048300     IF WKS-LONGITUD-TRIM > 0                                             
048400        MOVE WKS-MIEMBRO-TEXTO TO WKS-CT-TEXTO                            
048500        MOVE WKS-LONGITUD-TRIM TO WKS-CT-LONGITUD                         
048600        MOVE WKS-MARCADOR-ACTUAL(1: WKS-LONGITUD-MARCADOR)                
048700             TO WKS-CT-PATRON(1: WKS-LONGITUD-MARCADOR)                   
048800        MOVE WKS-LONGITUD-MARCADOR TO WKS-CT-LONGITUD-PATRON              
048900        PERFORM 0120-CONTIENE                                             
049000        IF WKS-CT-RESULTADO = "N"                                         
049100           MOVE "N" TO WKS-TODOS-ENTRAMPA                                 
049200        END-IF                                                            
049300     END-IF.                                                              
049400 0336-EXAMINA-MIEMBRO-INDIST-E. EXIT.                                     
049500                                                                          
049600 0400-CALCULA-ESTIMADORES SECTION.                                        
049700*    R = DBE / DBT; ESTIMADORES COMBINADO, MINIMO (COTA INFERIOR)         
049800*    Y PAREADO (VER REGLAS DE NEGOCIO).                                   
049900     COMPUTE WKS-RAZON-R ROUNDED = WKS-DBE / WKS-DBT                      
050000        ON SIZE ERROR                                                     
050100           MOVE 0 TO WKS-RAZON-R                                          
050200     END-COMPUTE                                                          
050300     COMPUTE WKS-ESTIMADOR-COMBINADO ROUNDED =                            
050400             WKS-ET * (1 + (1 / WKS-RAZON-R)) /                           
050500             (WKS-NT + WKS-ET) * 100                                      
050600        ON SIZE ERROR                                                     
050700           MOVE 0 TO WKS-ESTIMADOR-COMBINADO                              
050800     END-COMPUTE                                                          
050900     COMPUTE WKS-ESTIMADOR-MINIMO ROUNDED =                               
051000             WKS-ET / (WKS-NT + WKS-ET) * 100                             
051100        ON SIZE ERROR                                                     
051200           MOVE 0 TO WKS-ESTIMADOR-MINIMO                                 
051300     END-COMPUTE                                                          
051400     COMPUTE WKS-ESTIMADOR-PAREADO ROUNDED =                              
051500             WKS-ET * (1 / WKS-RAZON-R) / WKS-NT * 100                    
051600        ON SIZE ERROR                                                     
051700           MOVE 0 TO WKS-ESTIMADOR-PAREADO                                
051800     END-COMPUTE.                                                         
051900 0400-CALCULA-ESTIMADORES-E. EXIT.                                        
052000                                                                          
052100 0900-IMPRIME-RESULTADOS SECTION.                                         
052200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
052300     DISPLAY "FDPPROT: CORRIDA DEL " WKS-DIA-SIS "/" WKS-MES-SIS          
052400             "/" WKS-ANIO-SIS UPON CONSOLE                                
052500     DISPLAY "FDPPROT: PROTEINAS NO-ENTRAMPA EN BASE (DBT): "             
052600             WKS-DBT UPON CONSOLE                                         
052700     DISPLAY "FDPPROT: PROTEINAS ENTRAMPA EN BASE (DBE) .  : "            
052800             WKS-DBE UPON CONSOLE                                         
052900     DISPLAY "FDPPROT: RAZON BASE ENTRAMPA/OBJETIVO (R) .  : "            
053000             WKS-RAZON-R UPON CONSOLE                                     
053100     DISPLAY "FDPPROT: PROTEINAS OBJETIVO ACEPTADAS (NT) . : "            
053200             WKS-NT UPON CONSOLE                                          
053300     DISPLAY "FDPPROT: PROTEINAS ENTRAMPA ACEPTADAS (ET) . : "            
053400             WKS-ET UPON CONSOLE                                          
053500     DISPLAY "FDPPROT: ESTIMADOR COMBINADO  . . . . . . .  : "            
053600             WKS-ESTIMADOR-COMBINADO "%" UPON CONSOLE                     
053700     DISPLAY "FDPPROT: ESTIMADOR COTA INFERIOR  . . . . .  : "            
053800             WKS-ESTIMADOR-MINIMO "%" UPON CONSOLE                        
053900     DISPLAY "FDPPROT: ESTIMADOR PAREADO  . . . . . . . .  : "            
054000             WKS-ESTIMADOR-PAREADO "%" UPON CONSOLE.                      
054100 0900-IMPRIME-RESULTADOS-E. EXIT.                                         
054200                                                                          
054300 0950-CIERRA-ARCHIVOS SECTION.                                            
054400     CLOSE FASTAIN                                                        
054500     CLOSE PROTABIN.                                                      
054600 0950-CIERRA-ARCHIVOS-E. EXIT.                                            
