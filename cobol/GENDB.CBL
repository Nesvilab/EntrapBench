000100*****************************************************************         
000200* FECHA       : 05/03/1990                                      *         
000300* PROGRAMADOR : L. VINDAS QUESADA (LVQ)                         *         
000400* APLICACION  : BENCHMARK ENTRAMPAMIENTO (ENTRAPB)              *         
000500* PROGRAMA    : GENDB                                           *         
000600* TIPO        : BATCH                                           *         
000700* DESCRIPCION : GENERA UNA BASE DE DATOS FASTA DE "ENTRAMPA"    *         
000800*             : (ENTRAPMENT) A PARTIR DE UNA BASE FASTA REAL,   *         
000900*             : BARAJANDO LOS SEGMENTOS DE CORTE ENZIMATICO DE  *         
001000*             : CADA PROTEINA N VECES.  EN ESTILO 1 TAMBIEN     *         
001100*             : DIGIERE Y PAREA PEPTIDOS OBJETIVO/ENTRAMPA.     *         
001200* ARCHIVOS    : FASTAIN=ENTRADA, PROTOUT=SALIDA, PEPOUT=SALIDA  *         
001300* ACCION (ES) : G=GENERAR                                       *         
001400* INSTALADO   : 05/03/1990                                      *         
001500* BPM/RATIONAL: 228914                                          *         
001600* NOMBRE      : GENERADOR DE BASE ENTRAMPA (FASTA)              *         
001700*****************************************************************         
001800* MODIFICADOR             |   FECHA   | DESCRIPCION DEL CAMBIO            
001900*-----------------------------------------------------------------        
002000* L.VINDAS (LVQ)          | 05/03/1990| VERSION INICIAL.  UTILITA-LVQ001  
002100*                         |           | RIO GENERICO PARA OFUSCAR LVQ001  
002200*                         |           | (ENMASCARAR) CAMPOS DE    LVQ001  
002300*                         |           | ARCHIVOS DE PRUEBA, BARA- LVQ001  
002400*                         |           | JANDO SEGMENTOS DE UN     LVQ001  
002500*                         |           | CAMPO ENTRE DELIMITADORES.LVQ001  
002600* L.VINDAS (LVQ)          | 14/08/1991| SE AGREGA SEMILLA DE CO-  LVQ002  
002700*                         |           | RRIDA PARA QUE EL RESULTA-LVQ002  
002800*                         |           | DO SEA REPRODUCIBLE ENTRE LVQ002  
002900*                         |           | CORRIDAS (QA LO EXIGIO).  LVQ002  
003000* M.OCHOA (MOC)           | 02/05/1994| SE PERMITEN VARIAS BARAJASMOC003  
003100*                         |           | POR CAMPO (PARAMETRO N).  MOC003  
003200* E.RAMIREZ (PEDR)        | 29/12/1998| AJUSTE Y2K: WKS-FECHA-SIS PEDR004 
003300*                         |           | PASA A 9(08) (DDMMAAAA).  PEDR004 
003400* E.RAMIREZ (PEDR)        | 19/01/1999| REGRESION Y2K SOBRE TODA  PEDR005 
003500*                         |           | LA SUITE.  SIN HALLAZGOS. PEDR005 
003600* D.RAMIREZ (EEDR)        | 20/06/2021| SE RENOMBRA DE OFUSCA1 A  EEDR006 
003700*                         |           | GENDB Y SE REESCRIBE PARA EEDR006 
003800*                         |           | EL AREA DE BENCHMARKING:  EEDR006 
003900*                         |           | AHORA EL "CAMPO" ES LA    EEDR006 
004000*                         |           | SECUENCIA DE UNA PROTEINA EEDR006 
004100*                         |           | FASTA Y LOS "DELIMITADORESEEDR006 
004200*                         |           | " SON LOS SITIOS DE CORTE EEDR006 
004300*                         |           | ENZIMATICO (TICKET 228914)EEDR006 
004400* D.RAMIREZ (EEDR)        | 03/09/2021| SE AGREGA ESTILO 1 (PAREO EEDR007 
004500*                         |           | DE PEPTIDOS OBJETIVO/     EEDR007 
004600*                         |           | ENTRAMPA) Y EL ARCHIVO    EEDR007 
004700*                         |           | PEPOUT.                   EEDR007 
004800* R.CASTILLO (RCM)        | 11/04/2023| SE AGREGA CONTADOR GLOBAL RCM008  
004900*                         |           | DE REINTENTOS (<10) Y LA  RCM008  
005000*                         |           | RUTINA COMUN ENTB1R00 PARARCM008  
005100*                         |           | DIAGNOSTICO DE FILE STATUSRCM008  
005200* D.RAMIREZ (EEDR)        | 02/08/2026| 0314-DETECTA-VECINO SOLO  EEDR009 
005300*                         |           | PROBABA EL RESIDUO SIGUI- EEDR009 
005400*                         |           | ENTE; WKS-PARM-TERMINAL-C EEDR009 
005500*                         |           | SE LEIA Y NUNCA SE USABA. EEDR009 
005600*                         |           | SE AGREGA LA RAMA DE COR- EEDR009 
005700*                         |           | TE N-TERMINAL (RESIDUO    EEDR009 
005800*                         |           | ANTERIOR) PARA ENTBTEST.  EEDR009 
005900* D.RAMIREZ (EEDR)        | 10/08/2026| SE AGREGA VISTA REDEFINES EEDR010 
006000*                         |           | DE WKS-LLAVE-DIAGNOSTICO  EEDR010 
006100*                         |           | Y SE FIJA LA LLAVE ANTES  EEDR010 
006200*                         |           | DE LA LLAMADA A ENTB1R00  EEDR010 
006300*                         |           | EN OPEN-IN DE FASTAIN.    EEDR010 
006400* D.RAMIREZ (EEDR)        | 10/08/2026| 0409-ESCRIBE-SI-VALIDO    EEDR011 
006500*                         |           | ARMABA UN RENGLON "T,E"   EEDR011 
006600*                         |           | EN PEPOUT; PEPOUT DEBE    EEDR011 
006700*                         |           | SER FASTA.  SE AGREGA     EEDR011 
006800*                         |           | 0410-ESCRIBE-FASTA-PEPOUT EEDR011 
006900*                         |           | (4 LINEAS POR PEPTIDO).   EEDR011 
007000* D.RAMIREZ (EEDR)        | 10/08/2026| WKS-M (1 DIGITO) SE       EEDR012 
007100*                         |           | USABA COMO INDICE/TOPE DE EEDR012 
007200*                         |           | LA BARAJA FISHER-YATES;   EEDR012 
007300*                         |           | SEGMENTOS DE 10+ RESIDUOS EEDR012 
007400*                         |           | SE TRUNCABAN Y SOLO SE    EEDR012 
007500*                         |           | BARAJABA LA ULTIMA CIFRA  EEDR012 
007600*                         |           | DE LA LONGITUD.  SE       EEDR012 
007700*                         |           | AMPLIA A 9(03) COMP.      EEDR012 
007800* D.RAMIREZ (EEDR)        | 10/08/2026| WKS-L (1 DIGITO) SE       EEDR013 
007900*                         |           | DESBORDABA A 0 AL LLEGAR  EEDR013 
008000*                         |           | A 10, ASI QUE CON N=9 EL  EEDR013 
008100*                         |           | PERFORM VARYING NUNCA     EEDR013 
008200*                         |           | PARABA Y SE INDEXABA      EEDR013 
008300*                         |           | WKS-SEG-BARAJAS CON       EEDR013 
008400*                         |           | SUBINDICE 0.  SE AMPLIA   EEDR013 
008500*                         |           | A 9(03) COMP Y SE RECHAZA EEDR013 
008600*                         |           | LA CORRIDA SI N > 9 (LA   EEDR013 
008700*                         |           | TABLA NO DA PARA MAS).    EEDR013 
008800* D.RAMIREZ (EEDR)        | 10/08/2026| 0322-BARAJA-UN-SEGMENTO   EEDR014 
008900*                         |           | BARAJABA SEGMENTOS DE 1-2 EEDR014 
009000*                         |           | RESIDUOS; UN SEGMENTO DE  EEDR014 
009100*                         |           | 2 PODIA SALIR INVERTIDO Y EEDR014 
009200*                         |           | 0324 LO ACEPTABA COMO     EEDR014 
009300*                         |           | BARAJA VALIDA.  AHORA SE  EEDR014 
009400*                         |           | COPIAN SIN BARAJAR.       EEDR014 
009500* D.RAMIREZ (EEDR)        | 10/08/2026| NO SE APARTABA LA M       EEDR015 
009600*                         |           | INICIAL ANTES DE          EEDR015 
009700*                         |           | SEGMENTAR; PODIA CAER EN  EEDR015 
009800*                         |           | EL SEGMENTO 1 Y SALIR     EEDR015 
009900*                         |           | BARAJADA.  SE AGREGA      EEDR015 
010000*                         |           | 0230-SEPARA-M-INICIAL Y   EEDR015 
010100*                         |           | 0340 LA REINSERTA SIN     EEDR015 
010200*                         |           | BARAJAR AL RECONSTRUIR    EEDR015 
010300*                         |           | LA ENTRAMPA.              EEDR015 
010400* D.RAMIREZ (EEDR)        | 10/08/2026| WKS-SEG-TEXTO (X(300))    EEDR016 
010500*                         |           | TRUNCABA SEGMENTOS DE     EEDR016 
010600*                         |           | MAS DE 300 RESIDUOS, Y LA EEDR016 
010700*                         |           | TABLA (60) PERDIA EN      EEDR016 
010800*                         |           | SILENCIO LA COLA DE LA    EEDR016 
010900*                         |           | PROTEINA AL PASAR DE 60   EEDR016 
011000*                         |           | SITIOS DE CORTE.  SE      EEDR016 
011100*                         |           | AMPLIA A 200 SEGMENTOS DE EEDR016 
011200*                         |           | X(32000) Y LA CORRIDA SE  EEDR016 
011300*                         |           | CANCELA SI AUN ASI NO     EEDR016 
011400*                         |           | ALCANZAN (ANTES SE        EEDR016 
011500*                         |           | DESCARTABA SIN AVISO).    EEDR016 
011600*****************************************************************         
011700 IDENTIFICATION DIVISION.                                                 
011800 PROGRAM-ID.                   GENDB.                                     
011900 AUTHOR.                       L. VINDAS QUESADA.                         
012000 INSTALLATION.                 UNIDAD DE SISTEMAS - BANCA.                
012100 DATE-WRITTEN.                 05/03/1990.                                
012200 DATE-COMPILED.                                                           
012300 SECURITY.                     USO INTERNO UNICAMENTE.                    
012400*****************************************************************         
012500 ENVIRONMENT DIVISION.                                                    
012600 CONFIGURATION SECTION.                                                   
012700 SPECIAL-NAMES.                                                           
012800     C01             IS TOP-OF-FORM                                       
012900     CLASS CLASE-MAYUS  IS "A" THRU "Z"                                   
013000     CLASS CLASE-NUM    IS "0" THRU "9"                                   
013100     UPSI-0.                                                              
013200 INPUT-OUTPUT SECTION.                                                    
013300 FILE-CONTROL.                                                            
013400*    ARCHIVO DE ENTRADA: BASE DE PROTEINAS EN FORMATO FASTA               
013500     SELECT FASTAIN ASSIGN TO FASTAIN                                     
013600            ORGANIZATION  IS LINE SEQUENTIAL                              
013700            FILE STATUS   IS FS-FASTAIN                                   
013800                              FSE-FASTAIN.                                
013900*    SALIDA 1: BASE FASTA DE ENTRAMPA (PROTEINAS BARAJADAS)               
014000     SELECT PROTOUT ASSIGN TO PROTOUT                                     
014100            ORGANIZATION  IS LINE SEQUENTIAL                              
014200            FILE STATUS   IS FS-PROTOUT                                   
014300                              FSE-PROTOUT.                                
014400*    SALIDA 2: PARES DE PEPTIDOS OBJETIVO/ENTRAMPA (ESTILO 1)             
014500     SELECT PEPOUT ASSIGN TO PEPOUT                                       
014600            ORGANIZATION  IS LINE SEQUENTIAL                              
014700            FILE STATUS   IS FS-PEPOUT                                    
014800                              FSE-PEPOUT.                                 
014900 DATA DIVISION.                                                           
015000 FILE SECTION.                                                            
015100*****************************************************************         
015200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
015300*****************************************************************         
015400*    LINEA CRUDA DE LA BASE FASTA DE ENTRADA (ENCABEZADO O                
015500*    SECUENCIA DE AMINOACIDOS).                                           
015600 FD FASTAIN.                                                              
015700    COPY ENTFLIN.                                                         
015800*    LINEA DE SALIDA DE LA BASE DE ENTRAMPA (MISMO FORMATO FASTA).        
015900 FD PROTOUT.                                                              
016000 01 REG-PROTOUT                    PIC X(4096).                           
016100*    LINEA DE SALIDA DE PEPTIDOS PAREADOS (ESTILO 1 UNICAMENTE).          
016200 FD PEPOUT.                                                               
016300 01 REG-PEPOUT                     PIC X(4096).                           
016400 WORKING-STORAGE SECTION.                                                 
016500*****************************************************************         
016600*               FILE STATUS / STATUS EXTENDIDO                   *        
016700*****************************************************************         
016800 COPY ENTFSTA REPLACING PLACEHOLDER BY FASTAIN.                           
016900 COPY ENTFSTA REPLACING PLACEHOLDER BY PROTOUT.                           
017000 COPY ENTFSTA REPLACING PLACEHOLDER BY PEPOUT.                            
017100*****************************************************************         
017200*          PARAMETROS DE CORRIDA (ACCEPT ... FROM SYSIN)         *        
017300*****************************************************************         
017400 01 WKS-PARAMETROS.                                                       
017500    05 WKS-PARM-CORTE              PIC X(26)  VALUE SPACES.               
017600    05 WKS-PARM-PROTECCION         PIC X(26)  VALUE SPACES.               
017700    05 WKS-PARM-TERMINAL-C         PIC 9(01)  VALUE 0.                    
017800    05 WKS-PARM-N                  PIC 9(03)  VALUE 0.                    
017900    05 WKS-PARM-N-COMP             PIC 9(03)  COMP VALUE 0.               
018000    05 WKS-PARM-ESTILO             PIC 9(01)  VALUE 0.                    
018100*****************************************************************         
018200*          CONTADORES, INDICES Y SUBINDICES (COMP)               *        
018300*****************************************************************         
018400 01 WKS-CONTADORES.                                                       
018500    05 WKS-PROTEINAS-LEIDAS        PIC 9(07) COMP  VALUE 0.               
018600    05 WKS-ENTRAMPAS-ESCRITAS      PIC 9(07) COMP  VALUE 0.               
018700    05 WKS-PEPTIDOS-ESCRITOS       PIC 9(07) COMP  VALUE 0.               
018800    05 WKS-CONTADOR-REINTENTOS     PIC 9(03) COMP  VALUE 0.               
018900    05 WKS-I                       PIC 9(05) COMP  VALUE 0.               
019000    05 WKS-J                       PIC 9(05) COMP  VALUE 0.               
019100    05 WKS-K                       PIC 9(05) COMP  VALUE 0.               
019200    05 WKS-L                       PIC 9(03) COMP  VALUE 0.       EEDR013 
019300    05 WKS-M                       PIC 9(05) COMP  VALUE 0.       EEDR016 
019400    05 WKS-INDICE-SHUFFLE          PIC 9(01)       VALUE 0.               
019500    05 WKS-LONGITUD-SEGMENTO-AC    PIC 9(05) COMP  VALUE 0.       EEDR016 
019600    05 WKS-DESPLAZO-M              PIC 9(01) COMP  VALUE 0.       EEDR015 
019700    05 WKS-CONTEO-INSPECT          PIC 9(03) COMP  VALUE 0.               
019800    05 WKS-CONTADOR-GN             PIC 9(01) COMP  VALUE 0.               
019900    05 WKS-IX-SEGMENTO             PIC 9(03) COMP  VALUE 0.               
020000    05 WKS-TOTAL-SEGMENTOS         PIC 9(03) COMP  VALUE 0.               
020100    05 WKS-INICIO-SEGMENTO         PIC 9(05) COMP  VALUE 0.               
020200    05 WKS-LONGITUD-LINEA-FASTA    PIC 9(05) COMP  VALUE 0.               
020300    05 WKS-LONGITUD-TRIM           PIC 9(05) COMP  VALUE 0.               
020400 01 WKS-BANDERAS.                                                         
020500    05 WKS-FIN-FASTAIN             PIC 9(01)  VALUE 0.                    
020600        88 FIN-FASTAIN                  VALUE 1.                          
020700    05 WKS-HAY-PROTEINA-PENDIENTE  PIC X(01)  VALUE "N".                  
020800        88 HAY-PROTEINA-PENDIENTE       VALUE "S".                        
020900        88 NO-HAY-PROTEINA-PENDIENTE    VALUE "N".                        
021000    05 WKS-ES-DUPLICADO            PIC X(01)  VALUE "N".                  
021100        88 ES-DUPLICADO                 VALUE "S".                        
021200    05 WKS-ES-SITIO-CORTE           PIC X(01)  VALUE "N".                 
021300        88 ES-SITIO-CORTE                VALUE "S".                       
021400    05 WKS-EN-LISTA                 PIC X(01)  VALUE "N".                 
021500*****************************************************************         
021600*          LINEA DE ENTRADA Y SU VISTA DE PRIMER CARACTER        *        
021700*****************************************************************         
021800 01 WKS-CADENA-TRIM                 PIC X(4096) VALUE SPACES.             
021900 01 WKS-LINEA-ENTRADA               PIC X(4096) VALUE SPACES.             
022000 01 WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.                      
022100    05 WKS-PRIMER-CARACTER          PIC X(01).                            
022200    05 FILLER                       PIC X(4095).                          
022300*****************************************************************         
022400*          PROTEINA ACUMULADA (ENCABEZADO + SECUENCIA)          *         
022500*****************************************************************         
022600 COPY ENTFPRO.                                                            
022700 01 WKS-SECUENCIA-SUSTITUIDA        PIC X(32000) VALUE SPACES.            
022800*****************************************************************         
022900*          PARTES DEL ENCABEZADO DE LA ENTRAMPA (MARCADAS)       *        
023000*****************************************************************         
023100 01 WKS-ENTRAMPA-ENCABEZADO.                                              
023200    05 ENT-PARTE1                   PIC X(48).                            
023300    05 ENT-PARTE2                   PIC X(80).                            
023400    05 ENT-PARTE3                   PIC X(80).                            
023500    05 ENT-PARTE4                   PIC X(600).                           
023600    05 FILLER                       PIC X(08).                            
023700 01 WKS-ANTES-GN                    PIC X(600) VALUE SPACES.              
023800 01 WKS-DESPUES-GN                  PIC X(600) VALUE SPACES.              
023900 01 WKS-GEN-NOMBRE                  PIC X(64)  VALUE SPACES.              
024000 01 WKS-RESTO-DESC-GN               PIC X(600) VALUE SPACES.              
024100*****************************************************************         
024200*          AREAS DE PRUEBA "CARACTER EN LISTA" (CORTE/PROTECCION)*        
024300*****************************************************************         
024400 01 WKS-CARACTER-PRUEBA             PIC X(01)  VALUE SPACE.               
024500 01 WKS-LISTA-PRUEBA                PIC X(26)  VALUE SPACES.              
024600*****************************************************************         
024700*          AREA DE TRABAJO DE "MARCA-PARTE" (NOMBRADO ENTRAMPA)  *        
024800*****************************************************************         
024900 01 WKS-PARTE-ENTRADA               PIC X(64)  VALUE SPACES.              
025000 01 WKS-PARTE-SALIDA                PIC X(80)  VALUE SPACES.              
025100*****************************************************************         
025200*          BUFFER DE TRABAJO DE UN SEGMENTO (BARAJA EN CURSO)    *        
025300*          EEDR016: AMPLIADO DE X(300) A X(32000) -- UN SEGMENTO  EEDR016 
025400*          ENTRE DOS SITIOS DE CORTE PUEDE SER TAN LARGO COMO LA  EEDR016 
025500*          PROTEINA COMPLETA (WKS-SECUENCIA-SUSTITUIDA).          EEDR016 
025600*****************************************************************         
025700 01 WKS-BUFFER-SEGMENTO             PIC X(32000) VALUE SPACES.    EEDR016 
025800 01 WKS-LINEA-SALIDA                PIC X(4096) VALUE SPACES.             
025900*****************************************************************         
026000*   M INICIAL APARTADA ANTES DE SEGMENTAR (REGLA 1/5 DE         *         
026100*   "SEGMENT SHUFFLE"); WKS-DESPLAZO-M = 1 MIENTRAS DURA LA       EEDR015 
026200*   PROTEINA ACTUAL SI SE APARTO.                                 EEDR015 
026300*****************************************************************         
026400 01 WKS-M-INICIAL                   PIC X(01)  VALUE SPACE.       EEDR015 
026500*****************************************************************         
026600*   CADENA DE REFERENCIA COMPARTIDA POR LA DETECCION DE SITIOS   *        
026700*   DE CORTE (0310/0314); EL LLAMADOR CARGA ESTOS DOS CAMPOS     *        
026800*   ANTES DE BARRER LA CADENA (SEGMENTACION DE LA PROTEINA O     *        
026900*   DIGESTION DEL PEPTIDO OBJETIVO, SEGUN EL CASO).              *        
027000*****************************************************************         
027100 01 WKS-CADENA-DIGESTION            PIC X(32000) VALUE SPACES.            
027200 01 WKS-LONGITUD-DIGESTION          PIC 9(05) COMP VALUE 0.               
027300*****************************************************************         
027400*   PUNTEROS Y CONTADORES DEL ANALIZADOR DE ENCABEZADO (UNSTRING)*        
027500*****************************************************************         
027600 01 WKS-PUNTERO                     PIC 9(05) COMP VALUE 1.               
027700 01 WKS-PUNTERO-2                   PIC 9(05) COMP VALUE 1.               
027800 01 WKS-PUNTERO-3                   PIC 9(05) COMP VALUE 1.               
027900 01 WKS-TALLY-1                     PIC 9(02) COMP VALUE 0.               
028000 01 WKS-TALLY-2                     PIC 9(02) COMP VALUE 0.               
028100 01 WKS-TALLY-3                     PIC 9(02) COMP VALUE 0.               
028200 01 WKS-TALLY-4                     PIC 9(02) COMP VALUE 0.               
028300 01 WKS-TOK1                        PIC X(32)  VALUE SPACES.              
028400 01 WKS-TOK2                        PIC X(64)  VALUE SPACES.              
028500 01 WKS-TOK3-RESTO                  PIC X(600) VALUE SPACES.              
028600*****************************************************************         
028700*          TABLA DE SEGMENTOS DE CORTE ENZIMATICO                *        
028800*          (SOLO SE BARAJAN LOS SEGMENTOS DE LONGITUD > 2)       *        
028900*          EEDR016: TOPE AMPLIADO DE 60 A 200 SEGMENTOS Y TEXTO   EEDR016 
029000*          DE X(300) A X(32000) (LONGITUD MAXIMA DE PROTEINA -    EEDR016 
029100*          VER ENTFPRO); 0305 CANCELA LA CORRIDA EN VEZ DE        EEDR016 
029200*          PERDER EN SILENCIO LOS SEGMENTOS QUE YA NO CABEN.      EEDR016 
029300*****************************************************************         
029400 01 WKS-TABLA-SEGMENTOS.                                                  
029500    05 WKS-SEG OCCURS 200 TIMES.                                  EEDR016 
029600       10 WKS-SEG-INICIO            PIC 9(05) COMP.                       
029700       10 WKS-SEG-LONGITUD          PIC 9(05) COMP.                       
029800       10 WKS-SEG-TEXTO             PIC X(32000).                 EEDR016 
029900       10 WKS-SEG-BARAJAS OCCURS 9 TIMES                                  
030000                           PIC X(32000).                          EEDR016 
030100*****************************************************************         
030200*          SECUENCIA DE ENTRAMPA RECONSTRUIDA (UNA BARAJA)       *        
030300*****************************************************************         
030400 01 WKS-SECUENCIA-ENTRAMPA          PIC X(32000) VALUE SPACES.            
030500 01 WKS-LONGITUD-ENTRAMPA           PIC 9(05) COMP VALUE 0.               
030600*****************************************************************         
030700*          GENERADOR PSEUDO-ALEATORIO (CONGRUENCIAL, LCG)        *        
030800*****************************************************************         
030900 01 WKS-SEMILLA-PRNG                PIC 9(10) COMP VALUE 0.               
031000 01 WKS-PRNG-PRODUCTO               PIC 9(18) COMP VALUE 0.               
031100 01 WKS-PRNG-COCIENTE               PIC 9(10) COMP VALUE 0.               
031200 01 WKS-TEMP-CARACTER                PIC X(01) VALUE SPACE.               
031300*****************************************************************         
031400*          AREAS DE TRABAJO DEL DIGERIDO DE PEPTIDOS (ESTILO 1)  *        
031500*****************************************************************         
031600 01 WKS-TABLA-CORTES-T.                                                   
031700    05 WKS-CORTE-T OCCURS 6002 TIMES                                      
031800                   PIC 9(05) COMP.                                        
031900 01 WKS-TOTAL-CORTES-T              PIC 9(05) COMP VALUE 0.               
032000 01 WKS-PEPTIDO-T                   PIC X(35) VALUE SPACES.               
032100 01 WKS-PEPTIDO-E                   PIC X(35) VALUE SPACES.               
032200 01 WKS-LONG-PEPTIDO                PIC 9(03) COMP VALUE 0.               
032300 01 WKS-LONG-PEPTIDO-E              PIC 9(03) COMP VALUE 0.       EEDR011 
032400 01 WKS-OFFSET-INICIO               PIC 9(05) COMP VALUE 0.               
032500 01 WKS-OFFSET-FIN                  PIC 9(05) COMP VALUE 0.               
032600*****************************************************************         
032700*          FECHA Y HORA DEL SISTEMA (AJUSTE Y2K DE 1998)         *        
032800*****************************************************************         
032900 01 WKS-FECHA-SISTEMA               PIC 9(08) VALUE 0.                    
033000 01 WKS-FECHA-R REDEFINES WKS-FECHA-SISTEMA.                              
033100    05 WKS-ANIO-SIS                 PIC 9(04).                            
033200    05 WKS-MES-SIS                  PIC 9(02).                            
033300    05 WKS-DIA-SIS                  PIC 9(02).                            
033400*****************************************************************         
033500*          AREAS DE TRABAJO DEL PARRAFO DE DIAGNOSTICO           *        
033600*****************************************************************         
033700 01 WKS-PROGRAMA                    PIC X(08) VALUE "GENDB".              
033800 01 WKS-ARCHIVO-DIAG                PIC X(08) VALUE SPACES.               
033900 01 WKS-ACCION                      PIC X(10) VALUE SPACES.               
034000 01 WKS-LLAVE-DIAGNOSTICO           PIC X(32) VALUE SPACES.               
034100 01 WKS-LLAVE-DIAGNOSTICO-R REDEFINES WKS-LLAVE-DIAGNOSTICO.      EEDR010 
034200    05 WKS-LLAVE-DIAG-PROTEINA      PIC X(32).                    EEDR010 
034300*****************************************************************         
034400 PROCEDURE DIVISION.                                                      
034500 0000-MAIN SECTION.                                                       
034600     PERFORM 0100-APERTURA-ARCHIVOS                                       
034700     PERFORM 0200-PROCESA-PROTEINA                                        
034800     PERFORM 0900-ESTADISTICAS                                            
034900     PERFORM 0950-CIERRA-ARCHIVOS                                         
035000     STOP RUN.                                                            
035100 0000-MAIN-E. EXIT.                                                       
035200 0100-APERTURA-ARCHIVOS SECTION.                                          
035300*    LEE PARAMETROS DE CORRIDA (CORTE, PROTECCION, TERMINAL,              
035400*    N COPIAS DE ENTRAMPA, ESTILO DE NOMBRADO).                           
035500     ACCEPT WKS-PARM-CORTE        FROM SYSIN                              
035600     ACCEPT WKS-PARM-PROTECCION   FROM SYSIN                              
035700     ACCEPT WKS-PARM-TERMINAL-C   FROM SYSIN                              
035800     ACCEPT WKS-PARM-N            FROM SYSIN                              
035900     ACCEPT WKS-PARM-ESTILO       FROM SYSIN                              
036000     MOVE WKS-PARM-N TO WKS-PARM-N-COMP                                   
036100*    EEDR013: WKS-SEG-BARAJAS SOLO TIENE CUPO PARA 9 BARAJAS POR  EEDR013 
036200*    SEGMENTO (OCCURS 9); N > 9 NO CABE Y SE RECHAZA LA CORRIDA   EEDR013 
036300*    EN VEZ DE RECORTARSE EN SILENCIO (ANTES SE RECORTABA A 9 Y   EEDR013 
036400*    WKS-L, DE UN SOLO DIGITO, SE DESBORDABA EN ESE TOPE).        EEDR013 
036500     IF WKS-PARM-N-COMP > 9                                       EEDR013 
036600        DISPLAY "GENDB: PARAMETRO N FUERA DE RANGO (MAXIMO 9). "  EEDR013 
036700                "CORRIDA CANCELADA." UPON CONSOLE                 EEDR013 
036800        STOP RUN                                                  EEDR013 
036900     END-IF                                                               
037000*    ESTILO 1 OBLIGA N = 1 (UNA SOLA ENTRAMPA PARA EL PAREO)              
037100     IF WKS-PARM-ESTILO = 1                                               
037200        MOVE 1 TO WKS-PARM-N-COMP                                         
037300     END-IF                                                               
037400     OPEN INPUT FASTAIN                                                   
037500     IF FS-FASTAIN NOT = "00"                                             
037600        MOVE "FASTAIN"  TO WKS-ARCHIVO-DIAG                               
037700        MOVE "OPEN-IN"  TO WKS-ACCION                                     
037800        MOVE WKS-PARM-CORTE TO WKS-LLAVE-DIAG-PROTEINA            EEDR010 
037900        PERFORM 0190-LLAMA-DIAGNOSTICO                                    
038000        DISPLAY "GENDB: NO SE PUDO LEER LA BASE FASTA DE "                
038100                "ENTRADA." UPON CONSOLE                                   
038200        STOP RUN                                                          
038300     END-IF                                                               
038400*    RECHAZA LA CORRIDA SI LA SALIDA YA EXISTE (SE PRUEBA                 
038500*    ABRIENDO COMO ENTRADA; SI TIENE EXITO, YA EXISTE).                   
038600     OPEN INPUT PROTOUT                                                   
038700     IF FS-PROTOUT = "00"                                                 
038800        CLOSE PROTOUT                                                     
038900        DISPLAY "GENDB: EL ARCHIVO DE SALIDA PROTOUT YA "                 
039000                "EXISTE.  CORRIDA CANCELADA." UPON CONSOLE                
039100        STOP RUN                                                          
039200     END-IF                                                               
039300     OPEN OUTPUT PROTOUT                                                  
039400     IF WKS-PARM-ESTILO = 1                                               
039500        OPEN INPUT PEPOUT                                                 
039600        IF FS-PEPOUT = "00"                                               
039700           CLOSE PEPOUT                                                   
039800           DISPLAY "GENDB: EL ARCHIVO DE SALIDA PEPOUT YA "               
039900                   "EXISTE.  CORRIDA CANCELADA." UPON CONSOLE             
040000           STOP RUN                                                       
040100        END-IF                                                            
040200        OPEN OUTPUT PEPOUT                                                
040300     END-IF.                                                              
040400 0100-APERTURA-ARCHIVOS-E. EXIT.                                          
040500                                                                          
040600 0190-LLAMA-DIAGNOSTICO SECTION.                                          
040700*    INVOCA LA RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS                 
040800*    (TICKET 228914, R.CASTILLO 2023).                                    
040900     CALL "ENTB1R00" USING WKS-PROGRAMA, WKS-ARCHIVO-DIAG,                
041000          WKS-ACCION, WKS-LLAVE-DIAGNOSTICO,                              
041100          FS-FASTAIN, FSE-FASTAIN.                                        
041200 0190-LLAMA-DIAGNOSTICO-E. EXIT.                                          
041300                                                                          
041400 0200-PROCESA-PROTEINA SECTION.                                           
041500*    CICLO PRINCIPAL: LECTURA CON CEBA (PRIMING READ) Y                   
041600*    PROCESO DE LA PROTEINA ACUMULADA CADA VEZ QUE APARECE                
041700*    UN NUEVO ENCABEZADO, O AL LLEGAR A FIN DE ARCHIVO.                   
041800     MOVE "N" TO WKS-HAY-PROTEINA-PENDIENTE                               
041900     PERFORM 0201-LEE-LINEA-FASTA                                         
042000     PERFORM 0205-PROCESA-UNA-LINEA UNTIL FIN-FASTAIN                     
042100     IF HAY-PROTEINA-PENDIENTE                                            
042200        PERFORM 0250-TERMINA-PROTEINA                                     
042300     END-IF.                                                              
042400 0200-PROCESA-PROTEINA-E. EXIT.                                           
042500                                                                          
042600 0201-LEE-LINEA-FASTA SECTION.                                            
042700     READ FASTAIN INTO WKS-LINEA-ENTRADA                                  
042800        AT END                                                            
042900           MOVE 1 TO WKS-FIN-FASTAIN                                      
043000     END-READ.                                                            
043100 0201-LEE-LINEA-FASTA-E. EXIT.                                            
043200                                                                          
043300 0205-PROCESA-UNA-LINEA SECTION.                                          
043400*    LAS LINEAS EN BLANCO SE DESCARTAN (REGLA DE VALIDACION).             
043500     IF FASTA-LINEA NOT = SPACES                                          
043600        IF WKS-PRIMER-CARACTER = ">"                                      
043700           IF HAY-PROTEINA-PENDIENTE                                      
043800              PERFORM 0250-TERMINA-PROTEINA                               
043900           END-IF                                                         
044000           MOVE WKS-LINEA-ENTRADA TO HDR-LINEA-CRUDA                      
044100           MOVE SPACES             TO SEQ-TEXT                            
044200           MOVE 0                  TO SEQ-LEN                             
044300           MOVE "S"                TO WKS-HAY-PROTEINA-PENDIENTE          
044400        ELSE                                                              
044500           PERFORM 0206-ACUMULA-SECUENCIA                                 
044600        END-IF                                                            
044700     END-IF                                                               
044800     PERFORM 0201-LEE-LINEA-FASTA.                                        
044900 0205-PROCESA-UNA-LINEA-E. EXIT.                                          
045000                                                                          
045100 0206-ACUMULA-SECUENCIA SECTION.                                          
045200*    CONCATENA LA LINEA DE SECUENCIA AL ACUMULADOR DE LA                  
045300*    PROTEINA ACTUAL (REF. MODIFICACION, SIN FUNCION ALGUNA).             
045400     MOVE FASTA-LINEA TO WKS-CADENA-TRIM                                  
045500     PERFORM 0208-CALCULA-LONGITUD                                        
045600     MOVE WKS-LONGITUD-TRIM TO WKS-LONGITUD-LINEA-FASTA                   
045700     IF WKS-LONGITUD-LINEA-FASTA > 0                                      
045800        MOVE FASTA-LINEA(1: WKS-LONGITUD-LINEA-FASTA)                     
045900             TO SEQ-TEXT(SEQ-LEN + 1: WKS-LONGITUD-LINEA-FASTA)           
046000        ADD WKS-LONGITUD-LINEA-FASTA TO SEQ-LEN                           
046100     END-IF.                                                              
046200 0206-ACUMULA-SECUENCIA-E. EXIT.                                          
046300                                                                          
046400 0208-CALCULA-LONGITUD SECTION.                                           
046500*    RUTINA GENERICA DE "TRIM":  DEVUELVE EN WKS-LONGITUD-TRIM            
046600*    LA POSICION DEL ULTIMO CARACTER NO-BLANCO DE                         
046700*    WKS-CADENA-TRIM.  EL LLAMADOR DEBE CARGAR WKS-CADENA-TRIM            
046800*    ANTES DE INVOCAR ESTE PARRAFO (SIN FUNCTION INTRINSECA).             
046900     MOVE 4096 TO WKS-K                                                   
047000     PERFORM 0209-RETROCEDE-CARACTER                                      
047100        UNTIL WKS-K = 0 OR                                                
047200              WKS-CADENA-TRIM(WKS-K: 1) NOT = SPACE                       
047300     MOVE WKS-K TO WKS-LONGITUD-TRIM.                                     
047400 0208-CALCULA-LONGITUD-E. EXIT.                                           
047500                                                                          
047600 0209-RETROCEDE-CARACTER SECTION.                                         
047700     SUBTRACT 1 FROM WKS-K.                                               
047800 0209-RETROCEDE-CARACTER-E. EXIT.                                         
047900                                                                          
048000 0210-SUSTITUYE-I-POR-L SECTION.                                          
048100*    REEMPLAZA CADA 'I' POR 'L' EN LA SECUENCIA OBJETIVO (LA              
048200*    SUITE TRATA ISOLEUCINA Y LEUCINA COMO EL MISMO RESIDUO               
048300*    PARA FINES DE ENTRAMPAMIENTO).                                       
048400     MOVE SEQ-TEXT TO WKS-SECUENCIA-SUSTITUIDA                            
048500     IF SEQ-LEN > 0                                                       
048600        INSPECT WKS-SECUENCIA-SUSTITUIDA(1: SEQ-LEN)                      
048700           CONVERTING "I" TO "L"                                          
048800     END-IF.                                                              
048900 0210-SUSTITUYE-I-POR-L-E. EXIT.                                          
049000                                                                          
049100 0220-PARSEA-ENCABEZADO SECTION.                                          
049200*    DESCOMPONE EL ENCABEZADO CRUDO EN HDR-PARTE1-4, SEGUN LA             
049300*    CONVENCION DE TOKENS '|' (CON RESPALDO POR ESPACIOS CUANDO           
049400*    NO HAY AL MENOS TRES TOKENS '|').  EL '>' INICIAL SE OMITE.          
049500     MOVE SPACES TO HDR-PARTE1, HDR-PARTE2, HDR-PARTE3, HDR-PARTE4        
049600     MOVE 1 TO WKS-PUNTERO                                                
049700     MOVE 0 TO WKS-TALLY-1                                                
049800     UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY "|"                   
049900         INTO WKS-TOK1                                                    
050000         WITH POINTER WKS-PUNTERO                                         
050100         TALLYING IN WKS-TALLY-1                                          
050200     END-UNSTRING                                                         
050300     MOVE 0 TO WKS-TALLY-2                                                
050400     IF WKS-TALLY-1 > 0                                                   
050500        UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY "|"                
050600            INTO WKS-TOK2                                                 
050700            WITH POINTER WKS-PUNTERO                                      
050800            TALLYING IN WKS-TALLY-2                                       
050900        END-UNSTRING                                                      
051000     END-IF                                                               
051100     MOVE 0 TO WKS-TALLY-3                                                
051200     IF WKS-TALLY-2 > 0                                                   
051300        UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY "|"                
051400            INTO WKS-TOK3-RESTO                                           
051500            WITH POINTER WKS-PUNTERO                                      
051600            TALLYING IN WKS-TALLY-3                                       
051700        END-UNSTRING                                                      
051800     END-IF                                                               
051900     IF WKS-TALLY-2 > 0                                                   
052000        MOVE WKS-TOK1 TO HDR-PARTE1                                       
052100        MOVE WKS-TOK2 TO HDR-PARTE2                                       
052200        PERFORM 0224-SEPARA-NOMBRE-DESCRIPCION                            
052300     ELSE                                                                 
052400        PERFORM 0226-RESPALDO-POR-ESPACIOS                                
052500     END-IF.                                                              
052600 0220-PARSEA-ENCABEZADO-E. EXIT.                                          
052700                                                                          
052800 0224-SEPARA-NOMBRE-DESCRIPCION SECTION.                                  
052900*    DEL TERCER TOKEN '|' EXTRAE EL NOMBRE DE ENTRADA (HASTA EL           
053000*    PRIMER ESPACIO, PARTE3) Y LA DESCRIPCION LIBRE RESTANTE              
053100*    (PARTE4, PUEDE CONTENER EL TOKEN GN=).                               
053200     MOVE 1 TO WKS-PUNTERO-2                                              
053300     MOVE 0 TO WKS-TALLY-4                                                
053400     UNSTRING WKS-TOK3-RESTO DELIMITED BY SPACE                           
053500         INTO HDR-PARTE3                                                  
053600         WITH POINTER WKS-PUNTERO-2                                       
053700         TALLYING IN WKS-TALLY-4                                          
053800     END-UNSTRING                                                         
053900     IF WKS-TALLY-4 > 0                                                   
054000        MOVE WKS-TOK3-RESTO(WKS-PUNTERO-2: ) TO HDR-PARTE4                
054100     END-IF.                                                              
054200 0224-SEPARA-NOMBRE-DESCRIPCION-E. EXIT.                                  
054300                                                                          
054400 0226-RESPALDO-POR-ESPACIOS SECTION.                                      
054500*    RESPALDO CUANDO EL ENCABEZADO NO TRAE TRES TOKENS '|':               
054600*    PARTE1 FIJO 'sp'; PARTE2/3/4 SON EL PRIMER/SEGUNDO/TERCER            
054700*    TOKEN SEPARADO POR ESPACIOS.                                         
054800     MOVE "sp" TO HDR-PARTE1                                              
054900     MOVE 1 TO WKS-PUNTERO                                                
055000     MOVE 0 TO WKS-TALLY-1                                                
055100     UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY SPACE                 
055200         INTO HDR-PARTE2                                                  
055300         WITH POINTER WKS-PUNTERO                                         
055400         TALLYING IN WKS-TALLY-1                                          
055500     END-UNSTRING                                                         
055600     MOVE 0 TO WKS-TALLY-2                                                
055700     IF WKS-TALLY-1 > 0                                                   
055800        UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY SPACE              
055900            INTO HDR-PARTE3                                               
056000            WITH POINTER WKS-PUNTERO                                      
056100            TALLYING IN WKS-TALLY-2                                       
056200        END-UNSTRING                                                      
056300     END-IF                                                               
056400     IF WKS-TALLY-2 > 0                                                   
056500        UNSTRING HDR-LINEA-CRUDA(2: 4095) DELIMITED BY SPACE              
056600            INTO HDR-PARTE4                                               
056700            WITH POINTER WKS-PUNTERO                                      
056800        END-UNSTRING                                                      
056900     END-IF.                                                              
057000 0226-RESPALDO-POR-ESPACIOS-E. EXIT.                                      
057100                                                                          
057200 0230-SEPARA-M-INICIAL SECTION.                                   EEDR015 
057300*    REGLA 1 DE "SEGMENT SHUFFLE": SI LA SECUENCIA SUSTITUIDA     EEDR015 
057400*    EMPIEZA CON 'M' SE APARTA (WKS-M-INICIAL/WKS-DESPLAZO-M)     EEDR015 
057500*    ANTES DE SEGMENTAR, PARA QUE 0305 SOLO BARRA EL RESTO Y LA   EEDR015 
057600*    M NUNCA CAIGA DENTRO DEL SEGMENTO 1 QUE SE BARAJA.  0340 LA  EEDR015 
057700*    REINSERTA SIN BARAJAR (REGLA 5) AL RECONSTRUIR LA ENTRAMPA.  EEDR015 
057800     MOVE SPACE TO WKS-M-INICIAL                                  EEDR015 
057900     MOVE 0 TO WKS-DESPLAZO-M                                     EEDR015 
058000     IF SEQ-LEN > 0                                               EEDR015 
058100        IF WKS-SECUENCIA-SUSTITUIDA(1: 1) = "M"                   EEDR015 
058200           MOVE "M" TO WKS-M-INICIAL                              EEDR015 
058300           MOVE 1 TO WKS-DESPLAZO-M                               EEDR015 
058400        END-IF                                                    EEDR015 
058500     END-IF.                                                      EEDR015 
058600 0230-SEPARA-M-INICIAL-E. EXIT.                                   EEDR015 
058700                                                                          
058800 0250-TERMINA-PROTEINA SECTION.                                           
058900*    CIERRA EL PROCESO DE LA PROTEINA ACUMULADA: SUSTITUCION              
059000*    I->L, PARSEO DE ENCABEZADO, ESCRITURA DEL REGISTRO OBJETIVO,         
059100*    SEGMENTACION Y LAS N PASADAS DE ENTRAMPAMIENTO.  EL                  
059200*    CONTADOR GLOBAL DE REINTENTOS (REGLA DE BARAJADO) SE                 
059300*    REINICIA UNA SOLA VEZ POR PROTEINA, AQUI.                            
059400     ADD 1 TO WKS-PROTEINAS-LEIDAS                                        
059500     PERFORM 0210-SUSTITUYE-I-POR-L                                       
059600     PERFORM 0220-PARSEA-ENCABEZADO                                       
059700     MOVE SPACES TO REG-PROTOUT                                           
059800     MOVE HDR-LINEA-CRUDA TO REG-PROTOUT                                  
059900     WRITE PROTOUT                                                        
060000     MOVE SPACES TO REG-PROTOUT                                           
060100     IF SEQ-LEN > 0                                                       
060200        MOVE WKS-SECUENCIA-SUSTITUIDA(1: SEQ-LEN) TO REG-PROTOUT          
060300     END-IF                                                               
060400     WRITE PROTOUT                                                        
060500     MOVE 0 TO WKS-CONTADOR-REINTENTOS                                    
060600     PERFORM 0230-SEPARA-M-INICIAL                                EEDR015 
060700     PERFORM 0305-DETECTA-SEGMENTOS                                       
060800     PERFORM 0300-GENERA-ENTRAMPAS                                        
060900        VARYING WKS-L FROM 1 BY 1 UNTIL WKS-L > WKS-PARM-N-COMP           
061000     MOVE "N" TO WKS-HAY-PROTEINA-PENDIENTE.                              
061100 0250-TERMINA-PROTEINA-E. EXIT.                                           
061200                                                                          
061300 0300-GENERA-ENTRAMPAS SECTION.                                           
061400*    UNA PASADA DE ENTRAMPAMIENTO (INDICE WKS-L): BARAJA CADA             
061500*    SEGMENTO, RECONSTRUYE LA SECUENCIA, ARMA EL ENCABEZADO               
061600*    MARCADO Y ESCRIBE EL REGISTRO.  EL ESTILO 1 ADEMAS DIGIERE           
061700*    EL PAR OBJETIVO/ENTRAMPA EN LA PRIMERA (Y UNICA) PASADA.             
061800     MOVE 1 TO WKS-IX-SEGMENTO                                            
061900     PERFORM 0322-BARAJA-UN-SEGMENTO                                      
062000        VARYING WKS-IX-SEGMENTO FROM 1 BY 1                               
062100        UNTIL WKS-IX-SEGMENTO > WKS-TOTAL-SEGMENTOS                       
062200     PERFORM 0340-RECONSTRUYE-ENTRAMPA                                    
062300     PERFORM 0330-ARMA-ENCABEZADO-ENTRAMPA                                
062400     PERFORM 0360-ESCRIBE-ENTRAMPA                                        
062500     IF WKS-PARM-ESTILO = 1                                               
062600        PERFORM 0400-DIGIERE-PAREJA-PEPTIDOS                              
062700     END-IF.                                                              
062800 0300-GENERA-ENTRAMPAS-E. EXIT.                                           
062900 0305-DETECTA-SEGMENTOS SECTION.                                          
063000*    RECORRE LA SECUENCIA SUSTITUIDA (SIN LA M INICIAL, SI 0230   EEDR015 
063100*    LA APARTO) Y PARTE EN SEGMENTOS EN CADA SITIO DE CORTE (EL   EEDR015 
063200*    RESIDUO DE CORTE QUEDA AL FINAL DEL SEGMENTO QUE LO CONTIENE)        
063300*    EEDR016: TABLA AMPLIADA A 200 SEGMENTOS; SI AUN ASI NO       EEDR016 
063400*    ALCANZAN, LA CORRIDA SE CANCELA EN VEZ DE DESCARTAR EN       EEDR016 
063500*    SILENCIO LA COLA DE LA SECUENCIA (ANTES EL TOPE ERA 60 Y EL  EEDR016 
063600*    SOBRANTE SIMPLEMENTE NO SE REGISTRABA).                      EEDR016 
063700     MOVE SPACES TO WKS-CADENA-DIGESTION                          EEDR015 
063800     COMPUTE WKS-LONGITUD-DIGESTION = SEQ-LEN - WKS-DESPLAZO-M    EEDR015 
063900     IF WKS-LONGITUD-DIGESTION > 0                                EEDR015 
064000        MOVE WKS-SECUENCIA-SUSTITUIDA(WKS-DESPLAZO-M + 1:         EEDR015 
064100             WKS-LONGITUD-DIGESTION) TO WKS-CADENA-DIGESTION      EEDR015 
064200     END-IF                                                       EEDR015 
064300     MOVE 0 TO WKS-TOTAL-SEGMENTOS                                        
064400     MOVE 1 TO WKS-INICIO-SEGMENTO                                        
064500     MOVE 1 TO WKS-I                                                      
064600     PERFORM 0306-EXAMINA-POSICION                                        
064700        UNTIL WKS-I > WKS-LONGITUD-DIGESTION                              
064800           OR WKS-TOTAL-SEGMENTOS = 200                           EEDR016 
064900     IF WKS-TOTAL-SEGMENTOS < 200                                 EEDR016 
065000        IF WKS-INICIO-SEGMENTO <= WKS-LONGITUD-DIGESTION                  
065100           PERFORM 0308-CIERRA-SEGMENTO-FINAL                             
065200        END-IF                                                            
065300     ELSE                                                         EEDR016 
065400        IF WKS-INICIO-SEGMENTO <= WKS-LONGITUD-DIGESTION          EEDR016 
065500           DISPLAY "GENDB: PROTEINA CON MAS DE 200 SEGMENTOS DE " EEDR016 
065600                   "CORTE.  CORRIDA CANCELADA." UPON CONSOLE      EEDR016 
065700           STOP RUN                                               EEDR016 
065800        END-IF                                                    EEDR016 
065900     END-IF.                                                              
066000 0305-DETECTA-SEGMENTOS-E. EXIT.                                          
066100                                                                          
066200 0306-EXAMINA-POSICION SECTION.                                           
066300     PERFORM 0310-DETECTA-SITIO-CORTE                                     
066400     IF WKS-ES-SITIO-CORTE = "S"                                          
066500        PERFORM 0307-CIERRA-SEGMENTO-CORTE                                
066600     END-IF                                                               
066700     ADD 1 TO WKS-I.                                                      
066800 0306-EXAMINA-POSICION-E. EXIT.                                           
066900                                                                          
067000 0307-CIERRA-SEGMENTO-CORTE SECTION.                                      
067100*    EL SEGMENTO VA DESDE WKS-INICIO-SEGMENTO HASTA LA POSICION           
067200*    DE CORTE WKS-I, INCLUSIVE.                                           
067300     ADD 1 TO WKS-TOTAL-SEGMENTOS                                         
067400     MOVE WKS-INICIO-SEGMENTO                                             
067500          TO WKS-SEG-INICIO(WKS-TOTAL-SEGMENTOS)                          
067600     COMPUTE WKS-SEG-LONGITUD(WKS-TOTAL-SEGMENTOS) =                      
067700             WKS-I - WKS-INICIO-SEGMENTO + 1                              
067800     MOVE WKS-CADENA-DIGESTION(WKS-INICIO-SEGMENTO:                       
067900             WKS-SEG-LONGITUD(WKS-TOTAL-SEGMENTOS))                       
068000          TO WKS-SEG-TEXTO(WKS-TOTAL-SEGMENTOS)                           
068100     COMPUTE WKS-INICIO-SEGMENTO = WKS-I + 1.                             
068200 0307-CIERRA-SEGMENTO-CORTE-E. EXIT.                                      
068300                                                                          
068400 0308-CIERRA-SEGMENTO-FINAL SECTION.                                      
068500*    EL ULTIMO SEGMENTO (SIN SITIO DE CORTE AL FINAL) VA DESDE            
068600*    WKS-INICIO-SEGMENTO HASTA EL FINAL DE LA SECUENCIA.                  
068700     ADD 1 TO WKS-TOTAL-SEGMENTOS                                         
068800     MOVE WKS-INICIO-SEGMENTO                                             
068900          TO WKS-SEG-INICIO(WKS-TOTAL-SEGMENTOS)                          
069000     COMPUTE WKS-SEG-LONGITUD(WKS-TOTAL-SEGMENTOS) =                      
069100             WKS-LONGITUD-DIGESTION - WKS-INICIO-SEGMENTO + 1             
069200     MOVE WKS-CADENA-DIGESTION(WKS-INICIO-SEGMENTO:                       
069300             WKS-SEG-LONGITUD(WKS-TOTAL-SEGMENTOS))                       
069400          TO WKS-SEG-TEXTO(WKS-TOTAL-SEGMENTOS).                          
069500 0308-CIERRA-SEGMENTO-FINAL-E. EXIT.                                      
069600                                                                          
069700 0310-DETECTA-SITIO-CORTE SECTION.                                        
069800*    REGLA DE DIGESTION:  WKS-I ES SITIO DE CORTE SI ES UNA               
069900*    LETRA DE CORTE (WKS-PARM-CORTE) Y EL RESIDUO SIGUIENTE NO            
070000*    ESTA EN LA LISTA DE PROTECCION (WKS-PARM-PROTECCION).  SI            
070100*    PROTECCION ES '-' NO HAY LISTA DE PROTECCION.  UN CORTE EN           
070200*    EL ULTIMO RESIDUO (SIN VECINO REAL) SIEMPRE ES SITIO DE              
070300*    CORTE, PUES EL VECINO "FUERA DE RANGO" SE TRATA COMO ESPACIO         
070400*    Y NINGUNA LETRA DE PROTECCION ES UN ESPACIO.                         
070500     MOVE "N" TO WKS-ES-SITIO-CORTE                                       
070600     MOVE WKS-CADENA-DIGESTION(WKS-I: 1) TO WKS-CARACTER-PRUEBA           
070700     MOVE WKS-PARM-CORTE TO WKS-LISTA-PRUEBA                              
070800     PERFORM 0312-CARACTER-EN-LISTA                                       
070900     IF WKS-EN-LISTA = "S"                                                
071000        IF WKS-PARM-PROTECCION = "-"                                      
071100           MOVE "S" TO WKS-ES-SITIO-CORTE                                 
071200        ELSE                                                              
071300           PERFORM 0314-DETECTA-VECINO                                    
071400           IF WKS-EN-LISTA = "N"                                          
071500              MOVE "S" TO WKS-ES-SITIO-CORTE                              
071600           END-IF                                                         
071700        END-IF                                                            
071800     END-IF.                                                              
071900 0310-DETECTA-SITIO-CORTE-E. EXIT.                                        
072000                                                                          
072100 0312-CARACTER-EN-LISTA SECTION.                                          
072200*    PRUEBA GENERICA "ESTA WKS-CARACTER-PRUEBA EN LA LISTA DE             
072300*    26 LETRAS WKS-LISTA-PRUEBA" (INSPECT TALLYING, SIN FUNCION           
072400*    INTRINSECA ALGUNA).  UN CARACTER ESPACIO NUNCA ESTA EN LA            
072500*    LISTA, AUNQUE LA LISTA TENGA RELLENO DE ESPACIOS.                    
072600     MOVE 0 TO WKS-CONTEO-INSPECT                                         
072700     IF WKS-CARACTER-PRUEBA NOT = SPACE                                   
072800        INSPECT WKS-LISTA-PRUEBA TALLYING WKS-CONTEO-INSPECT              
072900           FOR ALL WKS-CARACTER-PRUEBA                                    
073000     END-IF                                                               
073100     IF WKS-CONTEO-INSPECT > 0                                            
073200        MOVE "S" TO WKS-EN-LISTA                                          
073300     ELSE                                                                 
073400        MOVE "N" TO WKS-EN-LISTA                                          
073500     END-IF.                                                              
073600 0312-CARACTER-EN-LISTA-E. EXIT.                                          
073700                                                                          
073800 0314-DETECTA-VECINO SECTION.                                             
073900*    PRUEBA SI EL RESIDUO VECINO A WKS-I ESTA EN LA LISTA DE              
074000*    PROTECCION.  SI WKS-PARM-TERMINAL-C = 1 EL VECINO ES EL              
074100*    SIGUIENTE (CORTE C-TERMINAL); SI ES 0 EL VECINO ES EL                
074200*    ANTERIOR (CORTE N-TERMINAL).  CUANDO EL VECINO CAE FUERA             
074300*    DE LA SECUENCIA SE TRATA COMO ESPACIO (NUNCA PROTEGE).               
074400     IF WKS-PARM-TERMINAL-C = 1                                           
074500        IF WKS-I >= WKS-LONGITUD-DIGESTION                                
074600           MOVE SPACE TO WKS-CARACTER-PRUEBA                              
074700        ELSE                                                              
074800           MOVE WKS-CADENA-DIGESTION(WKS-I + 1: 1)                        
074900                TO WKS-CARACTER-PRUEBA                                    
075000        END-IF                                                            
075100     ELSE                                                                 
075200        IF WKS-I <= 1                                                     
075300           MOVE SPACE TO WKS-CARACTER-PRUEBA                              
075400        ELSE                                                              
075500           MOVE WKS-CADENA-DIGESTION(WKS-I - 1: 1)                        
075600                TO WKS-CARACTER-PRUEBA                                    
075700        END-IF                                                            
075800     END-IF                                                               
075900     MOVE WKS-PARM-PROTECCION TO WKS-LISTA-PRUEBA                         
076000     PERFORM 0312-CARACTER-EN-LISTA.                                      
076100 0314-DETECTA-VECINO-E. EXIT.                                             
076200 0322-BARAJA-UN-SEGMENTO SECTION.                                         
076300*    BARAJA EL SEGMENTO WKS-IX-SEGMENTO PARA LA PASADA WKS-L,             
076400*    REINTENTANDO (PRNG SIGUIENTE) MIENTRAS EL RESULTADO SEA              
076500*    IGUAL AL SEGMENTO ORIGINAL O A UNA BARAJA ANTERIOR DEL               
076600*    MISMO SEGMENTO -- HASTA UN MAXIMO GLOBAL DE 10 REINTENTOS            
076700*    POR PROTEINA (CONTADOR WKS-CONTADOR-REINTENTOS).                     
076800*    EEDR014: SEGMENTOS DE 1-2 RESIDUOS SE COPIAN SIN BARAJAR     EEDR014 
076900*    (REGLA 4 DE "SEGMENT SHUFFLE").  EL UNICO BARAJE POSIBLE     EEDR014 
077000*    DE 2 RESIDUOS ES EL INTERCAMBIO, QUE 0324 ACEPTARIA COMO     EEDR014 
077100*    "DIFERENTE" SIN SERLO SEGUN LA ESPECIFICACION.               EEDR014 
077200     MOVE WKS-SEG-TEXTO(WKS-IX-SEGMENTO) TO WKS-BUFFER-SEGMENTO           
077300     MOVE WKS-SEG-LONGITUD(WKS-IX-SEGMENTO)                               
077400          TO WKS-LONGITUD-SEGMENTO-AC                                     
077500     IF WKS-LONGITUD-SEGMENTO-AC > 2                              EEDR014 
077600        MOVE "N" TO WKS-ES-DUPLICADO                                      
077700        PERFORM 0325-SIGUIENTE-ALEATORIO                                  
077800        PERFORM 0323-BARAJA-POSICION                                      
077900        PERFORM 0324-VERIFICA-DUPLICADO                                   
078000        PERFORM 0326-CICLO-REINTENTO                                      
078100           UNTIL WKS-ES-DUPLICADO = "N"                                   
078200              OR WKS-CONTADOR-REINTENTOS >= 10                            
078300     END-IF                                                       EEDR014 
078400     MOVE WKS-BUFFER-SEGMENTO TO WKS-SEG-BARAJAS(WKS-IX-SEGMENTO,         
078500                                                  WKS-L).                 
078600 0322-BARAJA-UN-SEGMENTO-E. EXIT.                                         
078700                                                                          
078800 0323-BARAJA-POSICION SECTION.                                            
078900*    UNA PASADA DE FISHER-YATES SOBRE WKS-BUFFER-SEGMENTO (LAS            
079000*    PRIMERAS WKS-LONGITUD-SEGMENTO-AC POSICIONES), UN                    
079100*    INTERCAMBIO POR CADA RESIDUO, CADA UNO CON SU PROPIO                 
079200*    VALOR DEL GENERADOR.                                                 
079300     MOVE WKS-LONGITUD-SEGMENTO-AC TO WKS-M                               
079400     PERFORM 0327-INTERCAMBIA-POSICION                                    
079500        VARYING WKS-M FROM WKS-LONGITUD-SEGMENTO-AC BY -1                 
079600        UNTIL WKS-M < 2.                                                  
079700 0323-BARAJA-POSICION-E. EXIT.                                            
079800                                                                          
079900 0324-VERIFICA-DUPLICADO SECTION.                                         
080000*    EL RESULTADO NO PUEDE SER IGUAL AL SEGMENTO ORIGINAL NI A            
080100*    NINGUNA BARAJA YA GUARDADA DE ESE MISMO SEGMENTO (PASADAS            
080200*    1 .. WKS-L - 1).                                                     
080300     MOVE "N" TO WKS-ES-DUPLICADO                                         
080400     IF WKS-BUFFER-SEGMENTO(1: WKS-LONGITUD-SEGMENTO-AC) =                
080500        WKS-SEG-TEXTO(WKS-IX-SEGMENTO)                                    
080600               (1: WKS-LONGITUD-SEGMENTO-AC)                              
080700        MOVE "S" TO WKS-ES-DUPLICADO                                      
080800     END-IF                                                               
080900     IF WKS-ES-DUPLICADO = "N" AND WKS-L > 1                              
081000        MOVE 1 TO WKS-INDICE-SHUFFLE                                      
081100        PERFORM 0328-COMPARA-BARAJA-PREVIA                                
081200           UNTIL WKS-INDICE-SHUFFLE >= WKS-L                              
081300              OR WKS-ES-DUPLICADO = "S"                                   
081400     END-IF.                                                              
081500 0324-VERIFICA-DUPLICADO-E. EXIT.                                         
081600                                                                          
081700 0326-CICLO-REINTENTO SECTION.                                            
081800*    SE AGOTO EL INTENTO: CONSUME UN VALOR MAS DEL GENERADOR,             
081900*    SUMA AL CONTADOR GLOBAL DE LA PROTEINA, Y VUELVE A BARAJAR           
082000*    EL MISMO SEGMENTO DESDE EL ORIGINAL.                                 
082100     ADD 1 TO WKS-CONTADOR-REINTENTOS                                     
082200     MOVE WKS-SEG-TEXTO(WKS-IX-SEGMENTO) TO WKS-BUFFER-SEGMENTO           
082300     PERFORM 0325-SIGUIENTE-ALEATORIO                                     
082400     PERFORM 0323-BARAJA-POSICION                                         
082500     PERFORM 0324-VERIFICA-DUPLICADO.                                     
082600 0326-CICLO-REINTENTO-E. EXIT.                                            
082700                                                                          
082800 0327-INTERCAMBIA-POSICION SECTION.                                       
082900*    INTERCAMBIA LA POSICION WKS-M CON UNA POSICION ALEATORIA             
083000*    EN 1 .. WKS-M (ALGORITMO FISHER-YATES).                              
083100     PERFORM 0325-SIGUIENTE-ALEATORIO                                     
083200     DIVIDE WKS-SEMILLA-PRNG BY WKS-M                                     
083300        GIVING WKS-PRNG-COCIENTE                                          
083400        REMAINDER WKS-J                                                   
083500     ADD 1 TO WKS-J                                                       
083600     MOVE WKS-BUFFER-SEGMENTO(WKS-M: 1) TO WKS-TEMP-CARACTER              
083700     MOVE WKS-BUFFER-SEGMENTO(WKS-J: 1)                                   
083800          TO WKS-BUFFER-SEGMENTO(WKS-M: 1)                                
083900     MOVE WKS-TEMP-CARACTER TO WKS-BUFFER-SEGMENTO(WKS-J: 1).             
084000 0327-INTERCAMBIA-POSICION-E. EXIT.                                       
084100                                                                          
084200 0328-COMPARA-BARAJA-PREVIA SECTION.                                      
084300     IF WKS-BUFFER-SEGMENTO(1: WKS-LONGITUD-SEGMENTO-AC) =                
084400        WKS-SEG-BARAJAS(WKS-IX-SEGMENTO, WKS-INDICE-SHUFFLE)              
084500               (1: WKS-LONGITUD-SEGMENTO-AC)                              
084600        MOVE "S" TO WKS-ES-DUPLICADO                                      
084700     END-IF                                                               
084800     ADD 1 TO WKS-INDICE-SHUFFLE.                                         
084900 0328-COMPARA-BARAJA-PREVIA-E. EXIT.                                      
085000                                                                          
085100 0325-SIGUIENTE-ALEATORIO SECTION.                                        
085200*    GENERADOR CONGRUENCIAL LINEAL (LCG), SEMILLA WKS-SEMILLA-            
085300*    PRNG, SIN FUNCTION INTRINSECA ALGUNA (DIVIDE ... REMAINDER           
085400*    EN LUGAR DE FUNCTION MOD).                                           
085500     COMPUTE WKS-PRNG-PRODUCTO =                                          
085600             WKS-SEMILLA-PRNG * 1103515245 + 12345                        
085700     DIVIDE WKS-PRNG-PRODUCTO BY 2147483648                               
085800        GIVING WKS-PRNG-COCIENTE                                          
085900        REMAINDER WKS-SEMILLA-PRNG.                                       
086000 0325-SIGUIENTE-ALEATORIO-E. EXIT.                                        
086100                                                                          
086200 0340-RECONSTRUYE-ENTRAMPA SECTION.                                       
086300*    UNE LAS BARAJAS DE TODOS LOS SEGMENTOS (PASADA WKS-L) EN             
086400*    WKS-SECUENCIA-ENTRAMPA, EN ORDEN.  SI 0230 APARTO UNA M      EEDR015 
086500*    INICIAL SE REINSERTA SIN BARAJAR POR DELANTE (REGLA 5 DE     EEDR015 
086600*    "SEGMENT SHUFFLE") ANTES DE AGREGAR LOS SEGMENTOS.           EEDR015 
086700     MOVE SPACES TO WKS-SECUENCIA-ENTRAMPA                                
086800     MOVE 0 TO WKS-LONGITUD-ENTRAMPA                                      
086900     IF WKS-DESPLAZO-M = 1                                        EEDR015 
087000        MOVE WKS-M-INICIAL TO WKS-SECUENCIA-ENTRAMPA(1: 1)        EEDR015 
087100        MOVE 1 TO WKS-LONGITUD-ENTRAMPA                           EEDR015 
087200     END-IF                                                       EEDR015 
087300     MOVE 1 TO WKS-IX-SEGMENTO                                            
087400     PERFORM 0342-AGREGA-SEGMENTO                                         
087500        VARYING WKS-IX-SEGMENTO FROM 1 BY 1                               
087600        UNTIL WKS-IX-SEGMENTO > WKS-TOTAL-SEGMENTOS.                      
087700 0340-RECONSTRUYE-ENTRAMPA-E. EXIT.                                       
087800                                                                          
087900 0342-AGREGA-SEGMENTO SECTION.                                            
088000     MOVE WKS-SEG-BARAJAS(WKS-IX-SEGMENTO, WKS-L)                         
088100          TO WKS-BUFFER-SEGMENTO                                          
088200     MOVE WKS-SEG-LONGITUD(WKS-IX-SEGMENTO)                               
088300          TO WKS-LONGITUD-SEGMENTO-AC                                     
088400     MOVE WKS-BUFFER-SEGMENTO(1: WKS-LONGITUD-SEGMENTO-AC)                
088500          TO WKS-SECUENCIA-ENTRAMPA(WKS-LONGITUD-ENTRAMPA + 1:            
088600                                    WKS-LONGITUD-SEGMENTO-AC)             
088700     ADD WKS-LONGITUD-SEGMENTO-AC TO WKS-LONGITUD-ENTRAMPA.               
088800 0342-AGREGA-SEGMENTO-E. EXIT.                                            
088900 0330-ARMA-ENCABEZADO-ENTRAMPA SECTION.                                   
089000*    ARMA EL ENCABEZADO MARCADO DE LA ENTRAMPA A PARTIR DE LAS            
089100*    4 PARTES DEL ENCABEZADO ORIGINAL (ESTILO 0/1, PARRAFO                
089200*    0332-MARCA-PARTE).                                                   
089300     MOVE HDR-PARTE1 TO WKS-PARTE-ENTRADA                                 
089400     PERFORM 0332-MARCA-PARTE                                             
089500     MOVE WKS-PARTE-SALIDA TO ENT-PARTE1                                  
089600     MOVE HDR-PARTE2 TO WKS-PARTE-ENTRADA                                 
089700     PERFORM 0332-MARCA-PARTE                                             
089800     MOVE WKS-PARTE-SALIDA TO ENT-PARTE2                                  
089900     IF HDR-PARTE3 NOT = SPACES                                           
090000        MOVE HDR-PARTE3 TO WKS-PARTE-ENTRADA                              
090100        PERFORM 0332-MARCA-PARTE                                          
090200        MOVE WKS-PARTE-SALIDA TO ENT-PARTE3                               
090300     ELSE                                                                 
090400        MOVE SPACES TO ENT-PARTE3                                         
090500     END-IF                                                               
090600     PERFORM 0334-MARCA-GN                                                
090700     PERFORM 0338-CONSTRUYE-LINEA-ENTRAMPA.                               
090800 0330-ARMA-ENCABEZADO-ENTRAMPA-E. EXIT.                                   
090900                                                                          
091000 0332-MARCA-PARTE SECTION.                                                
091100*    TRANSFORMA WKS-PARTE-ENTRADA EN WKS-PARTE-SALIDA SEGUN EL            
091200*    ESTILO DE NOMBRADO DE ENTRAMPAS:                                     
091300*      ESTILO 0:  entrapment_<L-1>_<PARTE>                                
091400*      ESTILO 1:  <PARTE>_p_target               (PAREO PEPTIDOS)         
091500     MOVE SPACES TO WKS-PARTE-SALIDA                                      
091600     MOVE WKS-PARTE-ENTRADA TO WKS-CADENA-TRIM                            
091700     PERFORM 0208-CALCULA-LONGITUD                                        
091800     MOVE WKS-L TO WKS-INDICE-SHUFFLE                                     
091900     SUBTRACT 1 FROM WKS-INDICE-SHUFFLE                                   
092000     IF WKS-PARM-ESTILO = 0                                               
092100        STRING "entrapment_" DELIMITED BY SIZE                            
092200               WKS-INDICE-SHUFFLE DELIMITED BY SIZE                       
092300               "_" DELIMITED BY SIZE                                      
092400               WKS-PARTE-ENTRADA(1: WKS-LONGITUD-TRIM)                    
092500                                 DELIMITED BY SIZE                        
092600               INTO WKS-PARTE-SALIDA                                      
092700        END-STRING                                                        
092800     ELSE                                                                 
092900        STRING WKS-PARTE-ENTRADA(1: WKS-LONGITUD-TRIM)                    
093000                                 DELIMITED BY SIZE                        
093100               "_p_target" DELIMITED BY SIZE                              
093200               INTO WKS-PARTE-SALIDA                                      
093300        END-STRING                                                        
093400     END-IF.                                                              
093500 0332-MARCA-PARTE-E. EXIT.                                                
093600                                                                          
093700 0334-MARCA-GN SECTION.                                                   
093800*    SI LA DESCRIPCION LIBRE (PARTE4) TRAE UN TOKEN GN=<GEN>,             
093900*    EL NOMBRE DEL GEN SE MARCA CON LA MISMA TRANSFORMACION DE            
094000*    0332-MARCA-PARTE; EL RESTO DE LA DESCRIPCION NO SE TOCA.             
094100     MOVE SPACES TO ENT-PARTE4                                            
094200     IF HDR-PARTE4 NOT = SPACES                                           
094300        MOVE SPACES TO WKS-ANTES-GN, WKS-DESPUES-GN                       
094400        MOVE 0 TO WKS-CONTADOR-GN                                         
094500        UNSTRING HDR-PARTE4 DELIMITED BY "GN="                            
094600            INTO WKS-ANTES-GN, WKS-DESPUES-GN                             
094700            TALLYING IN WKS-CONTADOR-GN                                   
094800        END-UNSTRING                                                      
094900        IF WKS-CONTADOR-GN > 0                                            
095000           PERFORM 0336-EXTRAE-GEN                                        
095100           MOVE WKS-GEN-NOMBRE TO WKS-PARTE-ENTRADA                       
095200           PERFORM 0332-MARCA-PARTE                                       
095300           MOVE WKS-ANTES-GN TO WKS-CADENA-TRIM                           
095400           PERFORM 0208-CALCULA-LONGITUD                                  
095500           STRING WKS-ANTES-GN(1: WKS-LONGITUD-TRIM)                      
095600                  DELIMITED BY SIZE                                       
095700                  "GN=" DELIMITED BY SIZE                                 
095800                  WKS-PARTE-SALIDA DELIMITED BY SIZE                      
095900                  WKS-RESTO-DESC-GN DELIMITED BY SIZE                     
096000                  INTO ENT-PARTE4                                         
096100           END-STRING                                                     
096200        ELSE                                                              
096300           MOVE HDR-PARTE4 TO ENT-PARTE4                                  
096400        END-IF                                                            
096500     END-IF.                                                              
096600 0334-MARCA-GN-E. EXIT.                                                   
096700                                                                          
096800 0336-EXTRAE-GEN SECTION.                                                 
096900*    EXTRAE DE WKS-DESPUES-GN (TEXTO A PARTIR DE "GN=") EL                
097000*    NOMBRE DEL GEN (HASTA EL SIGUIENTE ESPACIO) Y DEJA EL                
097100*    RESTO DE LA DESCRIPCION EN WKS-RESTO-DESC-GN.                        
097200     MOVE SPACES TO WKS-GEN-NOMBRE, WKS-RESTO-DESC-GN                     
097300     MOVE 1 TO WKS-PUNTERO-2                                              
097400     UNSTRING WKS-DESPUES-GN DELIMITED BY SPACE                           
097500         INTO WKS-GEN-NOMBRE                                              
097600         WITH POINTER WKS-PUNTERO-2                                       
097700     END-UNSTRING                                                         
097800     MOVE WKS-DESPUES-GN(WKS-PUNTERO-2: ) TO WKS-RESTO-DESC-GN.           
097900 0336-EXTRAE-GEN-E. EXIT.                                                 
098000                                                                          
098100 0338-CONSTRUYE-LINEA-ENTRAMPA SECTION.                                   
098200*    ENSAMBLA LA LINEA DE ENCABEZADO FINAL:                               
098300*    '>' PARTE1 '|' PARTE2 ['|' PARTE3] [' ' PARTE4].                     
098400     MOVE SPACES TO WKS-LINEA-SALIDA                                      
098500     MOVE 1 TO WKS-PUNTERO-3                                              
098600     MOVE ENT-PARTE1 TO WKS-CADENA-TRIM                                   
098700     PERFORM 0208-CALCULA-LONGITUD                                        
098800     STRING ">" DELIMITED BY SIZE                                         
098900            ENT-PARTE1(1: WKS-LONGITUD-TRIM) DELIMITED BY SIZE            
099000            "|" DELIMITED BY SIZE                                         
099100            INTO WKS-LINEA-SALIDA                                         
099200         WITH POINTER WKS-PUNTERO-3                                       
099300     END-STRING                                                           
099400     MOVE ENT-PARTE2 TO WKS-CADENA-TRIM                                   
099500     PERFORM 0208-CALCULA-LONGITUD                                        
099600     STRING ENT-PARTE2(1: WKS-LONGITUD-TRIM) DELIMITED BY SIZE            
099700            INTO WKS-LINEA-SALIDA                                         
099800         WITH POINTER WKS-PUNTERO-3                                       
099900     END-STRING                                                           
100000     IF ENT-PARTE3 NOT = SPACES                                           
100100        MOVE ENT-PARTE3 TO WKS-CADENA-TRIM                                
100200        PERFORM 0208-CALCULA-LONGITUD                                     
100300        STRING "|" DELIMITED BY SIZE                                      
100400               ENT-PARTE3(1: WKS-LONGITUD-TRIM) DELIMITED BY SIZE         
100500               INTO WKS-LINEA-SALIDA                                      
100600            WITH POINTER WKS-PUNTERO-3                                    
100700        END-STRING                                                        
100800     END-IF                                                               
100900     IF ENT-PARTE4 NOT = SPACES                                           
101000        MOVE ENT-PARTE4 TO WKS-CADENA-TRIM                                
101100        PERFORM 0208-CALCULA-LONGITUD                                     
101200        STRING " " DELIMITED BY SIZE                                      
101300               ENT-PARTE4(1: WKS-LONGITUD-TRIM) DELIMITED BY SIZE         
101400               INTO WKS-LINEA-SALIDA                                      
101500            WITH POINTER WKS-PUNTERO-3                                    
101600        END-STRING                                                        
101700     END-IF.                                                              
101800 0338-CONSTRUYE-LINEA-ENTRAMPA-E. EXIT.                                   
101900                                                                          
102000 0360-ESCRIBE-ENTRAMPA SECTION.                                           
102100*    ESCRIBE EL ENCABEZADO MARCADO Y LA SECUENCIA BARAJADA DE             
102200*    ESTA PASADA EN PROTOUT.                                              
102300     MOVE SPACES TO REG-PROTOUT                                           
102400     MOVE WKS-LINEA-SALIDA TO REG-PROTOUT                                 
102500     WRITE PROTOUT                                                        
102600     MOVE SPACES TO REG-PROTOUT                                           
102700     IF WKS-LONGITUD-ENTRAMPA > 0                                         
102800        MOVE WKS-SECUENCIA-ENTRAMPA(1: WKS-LONGITUD-ENTRAMPA)             
102900             TO REG-PROTOUT                                               
103000     END-IF                                                               
103100     WRITE PROTOUT                                                        
103200     ADD 1 TO WKS-ENTRAMPAS-ESCRITAS.                                     
103300 0360-ESCRIBE-ENTRAMPA-E. EXIT.                                           
103400                                                                          
103500 0400-DIGIERE-PAREJA-PEPTIDOS SECTION.                                    
103600*    ESTILO 1 UNICAMENTE (N=1):  DIGIERE EL PAR OBJETIVO/                 
103700*    ENTRAMPA EN LOS MISMOS PUNTOS DE CORTE Y ESCRIBE A PEPOUT            
103800*    LOS PEPTIDOS DE 7 A 35 RESIDUOS (TOTALMENTE TRIPTICOS Y DE           
103900*    UNA SOLA OMISION DE CORTE).                                          
104000     MOVE WKS-SECUENCIA-SUSTITUIDA TO WKS-CADENA-DIGESTION                
104100     MOVE SEQ-LEN TO WKS-LONGITUD-DIGESTION                               
104200     MOVE 1 TO WKS-TOTAL-CORTES-T                                         
104300     MOVE 1 TO WKS-CORTE-T(1)                                             
104400     MOVE 1 TO WKS-I                                                      
104500     PERFORM 0406-EXAMINA-CORTE-T                                         
104600        VARYING WKS-I FROM 1 BY 1                                         
104700        UNTIL WKS-I > WKS-LONGITUD-DIGESTION                              
104800     ADD 1 TO WKS-TOTAL-CORTES-T                                          
104900     MOVE WKS-LONGITUD-DIGESTION TO WKS-J                                 
105000     ADD 1 TO WKS-J                                                       
105100     MOVE WKS-J TO WKS-CORTE-T(WKS-TOTAL-CORTES-T)                        
105200     MOVE 1 TO WKS-K                                                      
105300     PERFORM 0408-ESCRIBE-PAR-PEPTIDOS                                    
105400        VARYING WKS-K FROM 1 BY 1                                         
105500        UNTIL WKS-K >= WKS-TOTAL-CORTES-T.                                
105600 0400-DIGIERE-PAREJA-PEPTIDOS-E. EXIT.                                    
105700                                                                          
105800 0406-EXAMINA-CORTE-T SECTION.                                            
105900     PERFORM 0310-DETECTA-SITIO-CORTE                                     
106000     IF WKS-ES-SITIO-CORTE = "S" AND WKS-TOTAL-CORTES-T < 6002            
106100        ADD 1 TO WKS-TOTAL-CORTES-T                                       
106200        COMPUTE WKS-CORTE-T(WKS-TOTAL-CORTES-T) = WKS-I + 1               
106300     END-IF.                                                              
106400 0406-EXAMINA-CORTE-T-E. EXIT.                                            
106500                                                                          
106600 0408-ESCRIBE-PAR-PEPTIDOS SECTION.                                       
106700*    PARA EL LIMITE WKS-K: UN PEPTIDO SIN OMISION (HASTA EL               
106800*    LIMITE WKS-K+1) Y, SI HAY LIMITE SIGUIENTE, UNO CON UNA              
106900*    SOLA OMISION DE CORTE (HASTA EL LIMITE WKS-K+2).                     
107000     MOVE WKS-CORTE-T(WKS-K) TO WKS-OFFSET-INICIO                         
107100     MOVE WKS-CORTE-T(WKS-K + 1) TO WKS-OFFSET-FIN                        
107200     COMPUTE WKS-LONG-PEPTIDO =                                           
107300             WKS-OFFSET-FIN - WKS-OFFSET-INICIO                           
107400     PERFORM 0409-ESCRIBE-SI-VALIDO                                       
107500     IF WKS-K + 2 <= WKS-TOTAL-CORTES-T                                   
107600        MOVE WKS-CORTE-T(WKS-K + 2) TO WKS-OFFSET-FIN                     
107700        COMPUTE WKS-LONG-PEPTIDO =                                        
107800                WKS-OFFSET-FIN - WKS-OFFSET-INICIO                        
107900        PERFORM 0409-ESCRIBE-SI-VALIDO                                    
108000     END-IF.                                                              
108100 0408-ESCRIBE-PAR-PEPTIDOS-E. EXIT.                                       
108200                                                                          
108300 0409-ESCRIBE-SI-VALIDO SECTION.                                          
108400*    SOLO SE ESCRIBEN PEPTIDOS DE 7 A 35 RESIDUOS; EL PEPTIDO             
108500*    ENTRAMPA SE TOMA DE LOS MISMOS DESPLAZAMIENTOS EN LA                 
108600*    SECUENCIA BARAJADA, RECORTADO A SU LONGITUD DISPONIBLE.              
108700*    EEDR011: LAS CUATRO LINEAS FASTA SE ARMAN EN 0410.           EEDR011 
108800     IF WKS-LONG-PEPTIDO >= 7 AND WKS-LONG-PEPTIDO <= 35                  
108900        MOVE SPACES TO WKS-PEPTIDO-T, WKS-PEPTIDO-E                       
109000        MOVE WKS-CADENA-DIGESTION(WKS-OFFSET-INICIO:                      
109100             WKS-LONG-PEPTIDO) TO WKS-PEPTIDO-T                           
109200        MOVE 0 TO WKS-LONG-PEPTIDO-E                              EEDR011 
109300        IF WKS-OFFSET-INICIO <= WKS-LONGITUD-ENTRAMPA                     
109400           COMPUTE WKS-LONG-PEPTIDO-E =                           EEDR011 
109500                   WKS-LONGITUD-ENTRAMPA - WKS-OFFSET-INICIO + 1  EEDR011 
109600           IF WKS-LONG-PEPTIDO-E > WKS-LONG-PEPTIDO               EEDR011 
109700              MOVE WKS-LONG-PEPTIDO TO WKS-LONG-PEPTIDO-E         EEDR011 
109800           END-IF                                                         
109900           MOVE WKS-SECUENCIA-ENTRAMPA(WKS-OFFSET-INICIO:                 
110000                WKS-LONG-PEPTIDO-E) TO WKS-PEPTIDO-E              EEDR011 
110100        END-IF                                                            
110200        PERFORM 0410-ESCRIBE-FASTA-PEPOUT                         EEDR011 
110300        ADD 1 TO WKS-PEPTIDOS-ESCRITOS                                    
110400     END-IF.                                                              
110500 0409-ESCRIBE-SI-VALIDO-E. EXIT.                                          
110600                                                                          
110700 0410-ESCRIBE-FASTA-PEPOUT SECTION.                               EEDR011 
110800*    ESCRIBE A PEPOUT LAS CUATRO LINEAS FASTA DEL PAR OBJETIVO/   EEDR011 
110900*    ENTRAMPA: ENCABEZADO Y SECUENCIA DEL PEPTIDO OBJETIVO,       EEDR011 
111000*    ENCABEZADO Y SECUENCIA DEL PEPTIDO ENTRAMPA (VACIO SI EL     EEDR011 
111100*    DESPLAZAMIENTO NO CAYO DENTRO DE LA SECUENCIA BARAJADA).     EEDR011 
111200     MOVE SPACES TO REG-PEPOUT                                    EEDR011 
111300     STRING ">sp|" DELIMITED BY SIZE                              EEDR011 
111400            WKS-PEPTIDO-T(1: WKS-LONG-PEPTIDO) DELIMITED BY SIZE  EEDR011 
111500            "_target|" DELIMITED BY SIZE                          EEDR011 
111600            WKS-PEPTIDO-T(1: WKS-LONG-PEPTIDO) DELIMITED BY SIZE  EEDR011 
111700            "_target" DELIMITED BY SIZE                           EEDR011 
111800            INTO REG-PEPOUT                                       EEDR011 
111900     END-STRING                                                   EEDR011 
112000     WRITE PEPOUT                                                 EEDR011 
112100     MOVE SPACES TO REG-PEPOUT                                    EEDR011 
112200     MOVE WKS-PEPTIDO-T(1: WKS-LONG-PEPTIDO) TO REG-PEPOUT        EEDR011 
112300     WRITE PEPOUT                                                 EEDR011 
112400     MOVE SPACES TO REG-PEPOUT                                    EEDR011 
112500     IF WKS-LONG-PEPTIDO-E > 0                                    EEDR011 
112600        STRING ">sp|" DELIMITED BY SIZE                           EEDR011 
112700               WKS-PEPTIDO-E(1: WKS-LONG-PEPTIDO-E)               EEDR011 
112800                    DELIMITED BY SIZE                             EEDR011 
112900               "_p_target|" DELIMITED BY SIZE                     EEDR011 
113000               WKS-PEPTIDO-E(1: WKS-LONG-PEPTIDO-E)               EEDR011 
113100                    DELIMITED BY SIZE                             EEDR011 
113200               "_p_target" DELIMITED BY SIZE                      EEDR011 
113300               INTO REG-PEPOUT                                    EEDR011 
113400        END-STRING                                                EEDR011 
113500     ELSE                                                         EEDR011 
113600        STRING ">sp|_p_target|_p_target" DELIMITED BY SIZE        EEDR011 
113700               INTO REG-PEPOUT                                    EEDR011 
113800        END-STRING                                                EEDR011 
113900     END-IF                                                       EEDR011 
114000     WRITE PEPOUT                                                 EEDR011 
114100     MOVE SPACES TO REG-PEPOUT                                    EEDR011 
114200     IF WKS-LONG-PEPTIDO-E > 0                                    EEDR011 
114300        MOVE WKS-PEPTIDO-E(1: WKS-LONG-PEPTIDO-E) TO REG-PEPOUT   EEDR011 
114400     END-IF                                                       EEDR011 
114500     WRITE PEPOUT.                                                EEDR011 
114600 0410-ESCRIBE-FASTA-PEPOUT-E. EXIT.                               EEDR011 
114700                                                                          
114800 0900-ESTADISTICAS SECTION.                                               
114900*    RESUMEN DE LA CORRIDA EN CONSOLA (NO HAY REPORTE IMPRESO             
115000*    PARA GENDB; LOS CONTADORES SE USAN SOLO PARA BITACORA).              
115100     DISPLAY "GENDB: PROTEINAS LEIDAS . . . . : "                         
115200        WKS-PROTEINAS-LEIDAS UPON CONSOLE                                 
115300     DISPLAY "GENDB: ENTRAMPAS ESCRITAS . . . : "                         
115400        WKS-ENTRAMPAS-ESCRITAS UPON CONSOLE                               
115500     IF WKS-PARM-ESTILO = 1                                               
115600        DISPLAY "GENDB: PEPTIDOS PAREADOS . . . : "                       
115700           WKS-PEPTIDOS-ESCRITOS UPON CONSOLE                             
115800     END-IF.                                                              
115900 0900-ESTADISTICAS-E. EXIT.                                               
116000                                                                          
116100 0950-CIERRA-ARCHIVOS SECTION.                                            
116200     CLOSE FASTAIN                                                        
116300     CLOSE PROTOUT                                                        
116400     IF WKS-PARM-ESTILO = 1                                               
116500        CLOSE PEPOUT                                                      
116600     END-IF.                                                              
116700 0950-CIERRA-ARCHIVOS-E. EXIT.                                            
