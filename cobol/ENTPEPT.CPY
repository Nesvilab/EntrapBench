000100******************************************************************
000200*        ENTPEPT  --  RENGLON DE LA TABLA DE PEPTIDOS            *
000300*------------------------------------------------------------------
000400* RENGLON LOGICO DE LA TABLA DE PEPTIDOS (TSV), ENCABEZADO INICIA *
000500* CON LA PALABRA 'Peptide' SEGUIDA DE TAB.  USADO EN FDPPEP.      *
000600******************************************************************
000700 01 REG-PEPTIDO.
000800    05 PEPT-PROTEIN                  PIC X(256).
000900    05 PEPT-MAPPED-PROTEINS          PIC X(1024).
001000    05 FILLER                        PIC X(08).
001100 01 PEPT-COLUMNAS-INDICE.
001200    05 PEPT-IX-PROTEIN                PIC 9(02) COMP VALUE 0.
001300    05 PEPT-IX-MAPPED                 PIC 9(02) COMP VALUE 0.
001350    05 FILLER                         PIC X(02).
